000100******************************************************************
000200*                                                                *
000300*    PKSPTREC  --  PARKEASE  SPOT  MASTER  RECORD  LAYOUT        *
000400*                                                                *
000500*    ONE RECORD PER NUMBERED PARKING SPOT.  FILE SPOTS IS LINE   *
000600*    SEQUENTIAL, SORTED ASCENDING BY SPOT-ID, AND IS REWRITTEN   *
000700*    AFTER EVERY RUN OF PKBOOK1, PKADVRS AND PKSETL.  PKSUMRY    *
000800*    AND PKEXPRT OPEN IT INPUT-ONLY FOR THE LOT/OCCUPANCY JOIN.  *
000900*                                                                *
001000*    RECORD LENGTH ................ 18 BYTES                    *
001100*                                                                *
001200******************************************************************
001300*                                                                *
001400* CHANGE LOG                                                     *
001500*   DATE     BY   TICKET     DESCRIPTION                         *
001600*   -------- ---- ---------- ------------------------------------*
001700*   03/14/94 RKM  INITIAL    ORIGINAL LAYOUT PER DATA GROUP      *
001800*   11/30/98 TJH  PK-0077    Y2K REVIEW - NO DATE FIELDS HERE,   *
001900*                            NO CHANGE REQUIRED                  *
002000*   08/06/00 SLB  PK-0091    ADDED SPT-STATUS 88-LEVELS, WAS     *
002100*                            COMPARING LITERALS EVERYWHERE       *
002200*   05/03/06 DCP  PK-0146    ADDED TRAILING FILLER, RECORD NOW   *
002300*                            PADDED TO AN EVEN 18 BYTES          *
002400*                                                                *
002500******************************************************************
002600*
002700 01  PK-SPOT-RECORD.
002800     05  SPT-ID                          PIC 9(6).
002900*        UNIQUE SPOT KEY.
003000     05  SPT-LOT-ID                      PIC 9(4).
003100*        OWNING LOT - JOINS TO PK-LOT-RECORD VIA LOT-ID.
003200     05  SPT-USER-ID                     PIC 9(6).
003300*        OCCUPYING/RESERVING USER, ZERO WHEN THE SPOT IS FREE.
003400     05  SPT-STATUS                      PIC X(01).                 PK0091
003500         88  SPT-AVAILABLE                   VALUE 'A'.             PK0091
003600         88  SPT-RESERVED                    VALUE 'R'.             PK0091
003700         88  SPT-OCCUPIED                    VALUE 'O'.             PK0091
003800     05  FILLER                          PIC X(01).                 PK0146
003900*        PAD TO 18-BYTE RECORD LENGTH FOR FUTURE EXPANSION.
004000*
004100* ALTERNATE VIEW USED ONLY BY THE FIRST-FIT SCAN IN PKBOOK1 SO
004200* THE COMPARE AGAINST THE SORTED-ASCENDING TABLE SUBSCRIPT CAN
004300* RUN AGAINST A NUMERIC-DISPLAY PICTURE OF THE KEY ALONE.
004400     05  SPT-ID-ALT REDEFINES SPT-ID     PIC 9(6).
