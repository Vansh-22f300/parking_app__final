000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKADVRS.
000400 AUTHOR.        R K MARSH.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  10/03/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKADVRS  --  PARKEASE  ADVANCE  RESERVATION  ENGINE         *
001200*                                                                *
001300*    READS THE ADVREQ TRANSACTION FILE (ONE RECORD PER ADVANCE   *
001400*    RESERVE OR CANCEL REQUEST, CALLER-SUPPLIED START AND END    *
001500*    TIMES) AND UPDATES THE LOT, SPOT AND RESERVATION MASTERS:    *
001600*                                                                *
001700*      RESV  - HOLDS A NAMED SPOT AGAINST A NAMED USER FOR A     *
001800*              CALLER-SUPPLIED WINDOW AND BILLS THE EXACT         *
001900*              FRACTIONAL HOURS AT BOOKING TIME - NO CEILING,     *
002000*              NO ONE-HOUR MINIMUM, UNLIKE THE WALK-UP ENGINE.    *
002100*      CNCL  - RELEASES A HELD RESERVATION BEFORE THE USER EVER  *
002200*              ARRIVES AND FREES THE SPOT BACK TO THE LOT.        *
002300*                                                                *
002400*    UNLIKE PKBOOK1, THIS PROGRAM ALSO OPENS THE USER MASTER,    *
002500*    INPUT ONLY, SO A RESERVE REQUEST AGAINST AN UNKNOWN USER-ID  *
002600*    CAN BE TURNED AWAY BEFORE A SPOT IS EVER HELD.  LOTS, SPOTS  *
002700*    AND RESVS FOLLOW THE SHOP'S USUAL MASTER-REWRITE PATTERN.   *
002800*                                                                *
002900******************************************************************
003000*                                                                *
003100* CHANGE LOG                                                     *
003200*   DATE     BY   TICKET     DESCRIPTION                         *
003300*   -------- ---- ---------- ------------------------------------*
003400*   10/03/94 RKM  INITIAL    FIRST VERSION - RESV REQUESTS ONLY  *
003500*   09/02/95 RKM  PK-0042    ADDED CNCL REQUEST TYPE, MIRRORS     *
003600*                            THE RLSE ADDITION IN PKBOOK1         *
003700*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS    *
003800*                            CARRY 4-DIGIT YEARS THROUGHOUT       *
003900*   04/11/02 SLB  PK-0117    LOT AVAILABILITY NOW HELD IN THE     *
004000*                            LOT MASTER ITSELF, NOT RE-DERIVED    *
004100*   09/14/03 SLB  PK-0122    USER MASTER NOW OPENED INPUT-ONLY SO *
004200*                            RESV AGAINST A DELETED USER-ID FAILS *
004300*                            CLEANLY INSTEAD OF WRITING A DANGLING*
004400*                            RESERVATION                          *
004500*   02/08/04 DCP  PK-0128    REJECT COUNTS BROKEN OUT BY REASON   *
004600*                            FOR THE OPERATIONS TEAM'S REQUEST    *
004700*   07/16/09 DCP  PK-0164    RAISED SPOT/RESV TABLE SIZES - THE   *
004800*                            DOWNTOWN GARAGE LOTS OUTGREW THEM    *
004900*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
005000*                            SECONDS-PER-DAY/HOUR/MINUTE          *
005100*                            LITERALS - NO LOGIC CHANGE.          *
005200*                                                                *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS PKA2-ALPHA-CLASS  IS 'A' THRU 'Z'
006200     UPSI-0 ON  STATUS IS PKA2-TRACE-ON
006300            OFF STATUS IS PKA2-TRACE-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ADVREQ     ASSIGN TO ADVREQ
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-ADVREQ-STATUS.
007000
007100     SELECT USERS-IN   ASSIGN TO USERS
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-USERS-STATUS.
007400
007500     SELECT LOTS-IN    ASSIGN TO LOTS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-LOTS-STATUS.
007800     SELECT LOTS-OUT   ASSIGN TO LOTSOUT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WS-LOTSOUT-STATUS.
008100
008200     SELECT SPOTS-IN   ASSIGN TO SPOTS
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WS-SPOTS-STATUS.
008500     SELECT SPOTS-OUT  ASSIGN TO SPOTSOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS WS-SPOTSOUT-STATUS.
008800
008900     SELECT RESVS-IN   ASSIGN TO RESVS
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS  IS WS-RESVS-STATUS.
009200     SELECT RESVS-OUT  ASSIGN TO RESVSOUT
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-RESVSOUT-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  ADVREQ
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  ADVREQ-RECORD.
010300     05  ARQ-TYPE                    PIC X(04).
010400         88  ARQ-IS-RESV                 VALUE 'RESV'.
010500         88  ARQ-IS-CNCL                 VALUE 'CNCL'.
010600     05  ARQ-USER-ID                 PIC 9(06).
010700     05  ARQ-SPOT-ID                 PIC 9(06).
010800     05  ARQ-NEW-RSV-ID              PIC 9(06).
010900     05  ARQ-RSV-ID                  PIC 9(06).
011000     05  ARQ-START-TS                PIC 9(14).
011100     05  ARQ-END-TS                  PIC 9(14).
011200     05  FILLER                      PIC X(10).
011300
011400 FD  USERS-IN
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
011800
011900 FD  LOTS-IN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
012300
012400 FD  LOTS-OUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700 01  LOTS-OUT-RECORD                 PIC X(80).
012800
012900 FD  SPOTS-IN
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
013300
013400 FD  SPOTS-OUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700 01  SPOTS-OUT-RECORD                PIC X(18).
013800
013900 FD  RESVS-IN
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
014300
014400 FD  RESVS-OUT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700 01  RESVS-OUT-RECORD                PIC X(80).
014800
014900 WORKING-STORAGE SECTION.
015000*
015100*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
015200*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
015300*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
015400 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
015500 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
015600 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
015700*
015800 01  WS-FILE-STATUSES.
015900     05  WS-ADVREQ-STATUS            PIC X(02) VALUE SPACES.
016000     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
016100     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
016200     05  WS-LOTSOUT-STATUS           PIC X(02) VALUE SPACES.
016300     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
016400     05  WS-SPOTSOUT-STATUS          PIC X(02) VALUE SPACES.
016500     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
016600     05  WS-RESVSOUT-STATUS          PIC X(02) VALUE SPACES.
016700     05  FILLER                      PIC X(02) VALUE SPACES.
016800*
016900 01  WS-SWITCHES.
017000     05  WS-ADVREQ-EOF               PIC X(01) VALUE 'N'.
017100         88  ADVREQ-EOF                  VALUE 'Y'.
017200     05  WS-USER-FOUND-SW            PIC X(01) VALUE 'N'.
017300         88  WS-USER-FOUND               VALUE 'Y'.
017400     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
017500         88  WS-LOT-FOUND                VALUE 'Y'.
017600     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
017700         88  WS-SPOT-FOUND               VALUE 'Y'.
017800     05  WS-RESV-FOUND-SW            PIC X(01) VALUE 'N'.
017900         88  WS-RESV-FOUND               VALUE 'Y'.
018000     05  FILLER                      PIC X(01) VALUE SPACES.
018100*
018200 01  SYSTEM-DATE-AND-TIME.
018300     05  CURRENT-DATE.
018400         10  CURRENT-YEAR            PIC 9(02).
018500         10  CURRENT-MONTH           PIC 9(02).
018600         10  CURRENT-DAY             PIC 9(02).
018700     05  CURRENT-TIME.
018800         10  CURRENT-HOUR            PIC 9(02).
018900         10  CURRENT-MINUTE          PIC 9(02).
019000         10  CURRENT-SECOND          PIC 9(02).
019100         10  CURRENT-HNDSEC          PIC 9(02).
019200*
019300*    IN-MEMORY USER TABLE - LOADED FROM USERS, READ ONLY.  THIS
019400*    PROGRAM NEVER REWRITES THE USER MASTER.
019500 01  WS-USER-TABLE.
019600     05  WS-USER-COUNT               PIC S9(05) COMP VALUE 0.
019700     05  WS-USER-ENTRY OCCURS 5000 TIMES.
019800         10  WT-USER-ID              PIC 9(06).
019900         10  FILLER                  PIC X(01).
020000*
020100*    IN-MEMORY LOT TABLE - LOADED FROM LOTS, REWRITTEN TO
020200*    LOTSOUT.  INDEXED BY WS-LOT-IX THROUGHOUT THE PROGRAM.
020300 01  WS-LOT-TABLE.
020400     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
020500     05  WS-LOT-ENTRY OCCURS 200 TIMES.
020600         10  WT-LOT-ID               PIC 9(04).
020700         10  WT-LOT-NAME             PIC X(25).
020800         10  WT-LOT-ADDRESS          PIC X(30).
020900         10  WT-LOT-PINCODE          PIC X(06).
021000         10  WT-LOT-PRICE            PIC 9(04)V99.
021100         10  WT-LOT-TOTAL-SLOTS      PIC 9(04).
021200         10  WT-LOT-AVAIL-SLOTS      PIC 9(04).
021300         10  FILLER                  PIC X(01).
021400*
021500*    IN-MEMORY SPOT TABLE - LOADED FROM SPOTS, REWRITTEN TO
021600*    SPOTSOUT.
021700 01  WS-SPOT-TABLE.
021800     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
021900     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
022000         10  WT-SPOT-ID              PIC 9(06).
022100         10  WT-SPOT-LOT-ID          PIC 9(04).
022200         10  WT-SPOT-USER-ID         PIC 9(06).
022300         10  WT-SPOT-STATUS          PIC X(01).
022400             88  WT-SPOT-AVAILABLE       VALUE 'A'.
022500             88  WT-SPOT-RESERVED        VALUE 'R'.
022600             88  WT-SPOT-OCCUPIED        VALUE 'O'.
022700         10  FILLER                  PIC X(01).
022800*
022900*    IN-MEMORY RESERVATION TABLE - LOADED FROM RESVS AND GROWN
023000*    OR SHRUNK AS ADVANCE-RESERVE AND CANCEL REQUESTS ARE
023100*    PROCESSED; REWRITTEN TO RESVSOUT AT END OF RUN.  A CANCEL
023200*    DELETES ITS ENTRY OUTRIGHT BY CLOSING THE TABLE UP OVER IT -
023300*    THE SAME TECHNIQUE THE SHOP USES IN CALCCOST'S TABLE PURGE.
023400 01  WS-RESV-TABLE.
023500     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
023600     05  WS-RESV-ENTRY OCCURS 5000 TIMES.
023700         10  WT-RSV-ID               PIC 9(06).
023800         10  WT-RSV-SPOT-ID          PIC 9(06).
023900         10  WT-RSV-USER-ID          PIC 9(06).
024000         10  WT-RSV-START-TS         PIC 9(14).
024100         10  WT-RSV-END-TS           PIC 9(14).
024200         10  WT-RSV-COST             PIC 9(06)V99.
024300         10  WT-RSV-TXN-ID           PIC X(20).
024400         10  WT-RSV-PAY-METHOD       PIC X(05).
024500         10  FILLER                  PIC X(01).
024600*
024700 01  WS-WORK-SUBSCRIPTS.
024800     05  WS-USER-IX                  PIC S9(05) COMP VALUE 0.
024900     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
025000     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
025100     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
025200     05  WS-RESV-IX                  PIC S9(05) COMP VALUE 0.
025300     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
025400     05  WS-SHIFT-IX                 PIC S9(05) COMP VALUE 0.
025500     05  FILLER                      PIC X(01) VALUE SPACES.
025600*
025700*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
025800*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
025900 01  WS-CALC-DATES.
026000     05  WS-CALC-START-TS            PIC 9(14).
026100     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
026200         10  WS-CS-YMD               PIC 9(08).
026300         10  WS-CS-HMS                PIC 9(06).
026400*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
026500*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
026600     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
026700                                     PIC X(14).
026800     05  WS-CALC-END-TS              PIC 9(14).
026900     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
027000         10  WS-CE-YMD               PIC 9(08).
027100         10  WS-CE-HMS                PIC 9(06).
027200     05  FILLER                      PIC X(01) VALUE SPACES.
027300*
027400 01  WS-DATE-WORK.
027500     05  WS-JY                       PIC 9(04).
027600     05  WS-JM                       PIC 9(02).
027700     05  WS-JD                       PIC 9(02).
027800     05  WS-DW-A                     PIC S9(09) COMP.
027900     05  WS-DW-B                     PIC S9(09) COMP.
028000     05  WS-DW-C                     PIC S9(09) COMP.
028100     05  WS-DW-D2                    PIC S9(09) COMP.
028200     05  WS-DW-E                     PIC S9(09) COMP.
028300     05  WS-DW-F                     PIC S9(09) COMP.
028400     05  WS-DW-G                     PIC S9(09) COMP.
028500     05  WS-DW-H                     PIC S9(09) COMP.
028600     05  WS-JDN-RESULT               PIC S9(09) COMP.
028700     05  WS-START-JDN                PIC S9(09) COMP.
028800     05  WS-END-JDN                  PIC S9(09) COMP.
028900     05  WS-START-HH                 PIC 9(02).
029000     05  WS-START-MI                 PIC 9(02).
029100     05  WS-START-SS                 PIC 9(02).
029200     05  WS-END-HH                   PIC 9(02).
029300     05  WS-END-MI                   PIC 9(02).
029400     05  WS-END-SS                   PIC 9(02).
029500     05  WS-START-SECS               PIC S9(09) COMP.
029600     05  WS-END-SECS                 PIC S9(09) COMP.
029700     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
029800     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
029900     05  FILLER                      PIC X(01) VALUE SPACES.
030000*
030100 01  REPORT-TOTALS.
030200     05  NUM-RESV-REQUESTS           PIC S9(09) COMP-3 VALUE 0.
030300     05  NUM-RESV-PROCESSED          PIC S9(09) COMP-3 VALUE 0.
030400     05  NUM-RESV-REJ-SPOT           PIC S9(09) COMP-3 VALUE 0.
030500     05  NUM-RESV-REJ-LOT            PIC S9(09) COMP-3 VALUE 0.
030600     05  NUM-RESV-REJ-USER           PIC S9(09) COMP-3 VALUE 0.
030700     05  NUM-CNCL-REQUESTS           PIC S9(09) COMP-3 VALUE 0.
030800     05  NUM-CNCL-PROCESSED          PIC S9(09) COMP-3 VALUE 0.
030900     05  NUM-CNCL-REJ-NOTFOUND       PIC S9(09) COMP-3 VALUE 0.
031000     05  NUM-UNKNOWN-TYPE            PIC S9(09) COMP-3 VALUE 0.
031100     05  FILLER                      PIC X(01) VALUE SPACES.
031200
031300 PROCEDURE DIVISION.
031400
031500 000-MAIN-CONTROL.
031600     ACCEPT CURRENT-DATE FROM DATE.
031700     ACCEPT CURRENT-TIME FROM TIME.
031800     DISPLAY 'PKADVRS STARTED DATE = ' CURRENT-MONTH '/'
031900             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
032000
032100     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
032200     PERFORM 705-LOAD-USER-TABLE THRU 705-EXIT.
032300     PERFORM 710-LOAD-LOT-TABLE  THRU 710-EXIT.
032400     PERFORM 720-LOAD-SPOT-TABLE THRU 720-EXIT.
032500     PERFORM 730-LOAD-RESV-TABLE THRU 730-EXIT.
032600
032700     PERFORM 740-READ-ADVREQ THRU 740-EXIT.
032800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
032900             UNTIL ADVREQ-EOF.
033000
033100     PERFORM 800-REWRITE-LOT-TABLE  THRU 800-EXIT.
033200     PERFORM 810-REWRITE-SPOT-TABLE THRU 810-EXIT.
033300     PERFORM 820-REWRITE-RESV-TABLE THRU 820-EXIT.
033400     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
033500     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
033600
033700     GOBACK.
033800
033900 100-PROCESS-TRANSACTIONS.
034000     EVALUATE TRUE
034100         WHEN ARQ-IS-RESV
034200             ADD 1 TO NUM-RESV-REQUESTS
034300             PERFORM 200-PROCESS-RESV-REQ THRU 200-EXIT
034400         WHEN ARQ-IS-CNCL
034500             ADD 1 TO NUM-CNCL-REQUESTS
034600             PERFORM 300-PROCESS-CNCL-REQ THRU 300-EXIT
034700         WHEN OTHER
034800             ADD 1 TO NUM-UNKNOWN-TYPE
034900             DISPLAY '*** UNKNOWN ADVREQ TYPE: ' ARQ-TYPE
035000     END-EVALUATE
035100     PERFORM 740-READ-ADVREQ THRU 740-EXIT.
035200 100-EXIT.
035300     EXIT.
035400
035500*----------------------------------------------------------------
035600* U2 RESV - REJECT IF THE SPOT IS MISSING OR NOT AVAILABLE, OR IF
035700* THE SPOT'S LOT OR THE REQUESTING USER CANNOT BE FOUND.
035800*----------------------------------------------------------------
035900 200-PROCESS-RESV-REQ.
036000     PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT.
036100     IF NOT WS-SPOT-FOUND OR NOT WT-SPOT-AVAILABLE (WS-SPOT-IX)
036200         ADD 1 TO NUM-RESV-REJ-SPOT
036300         DISPLAY '*** RESV REJECTED - SPOT NOT FREE: ' ARQ-SPOT-ID
036400     ELSE
036500         MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
036600         PERFORM 210-FIND-LOT THRU 210-EXIT
036700         IF NOT WS-LOT-FOUND
036800             ADD 1 TO NUM-RESV-REJ-LOT
036900             DISPLAY '*** RESV REJECTED - UNKNOWN LOT FOR SPOT: '
037000                     ARQ-SPOT-ID
037100         ELSE
037200             PERFORM 220-FIND-USER THRU 220-EXIT
037300             IF NOT WS-USER-FOUND
037400                 ADD 1 TO NUM-RESV-REJ-USER
037500                 DISPLAY '*** RESV REJECTED - UNKNOWN USER: '
037600                         ARQ-USER-ID
037700             ELSE
037800                 PERFORM 240-HOLD-SPOT THRU 240-EXIT
037900                 ADD 1 TO NUM-RESV-PROCESSED
038000             END-IF
038100         END-IF
038200     END-IF.
038300 200-EXIT.
038400     EXIT.
038500
038600 210-FIND-LOT.
038700     MOVE 'N' TO WS-LOT-FOUND-SW.
038800     MOVE 0 TO WS-LOT-IX.
038900     PERFORM 211-SCAN-LOT-TABLE THRU 211-EXIT
039000             VARYING WS-SCAN-IX FROM 1 BY 1
039100             UNTIL WS-SCAN-IX > WS-LOT-COUNT
039200                OR WS-LOT-FOUND.
039300 210-EXIT.
039400     EXIT.
039500
039600 211-SCAN-LOT-TABLE.
039700     IF WT-LOT-ID (WS-SCAN-IX) = WS-LOT-SEEK
039800         MOVE 'Y' TO WS-LOT-FOUND-SW
039900         MOVE WS-SCAN-IX TO WS-LOT-IX
040000     END-IF.
040100 211-EXIT.
040200     EXIT.
040300
040400 220-FIND-USER.
040500     MOVE 'N' TO WS-USER-FOUND-SW.
040600     MOVE 0 TO WS-USER-IX.
040700     PERFORM 221-SCAN-USER-TABLE THRU 221-EXIT
040800             VARYING WS-SCAN-IX FROM 1 BY 1
040900             UNTIL WS-SCAN-IX > WS-USER-COUNT
041000                OR WS-USER-FOUND.
041100 220-EXIT.
041200     EXIT.
041300
041400 221-SCAN-USER-TABLE.
041500     IF WT-USER-ID (WS-SCAN-IX) = ARQ-USER-ID
041600         MOVE 'Y' TO WS-USER-FOUND-SW
041700         MOVE WS-SCAN-IX TO WS-USER-IX
041800     END-IF.
041900 221-EXIT.
042000     EXIT.
042100
042200 230-FIND-SPOT-BY-ID.
042300     MOVE 'N' TO WS-SPOT-FOUND-SW.
042400     MOVE 0 TO WS-SPOT-IX.
042500     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
042600             VARYING WS-SCAN-IX FROM 1 BY 1
042700             UNTIL WS-SCAN-IX > WS-SPOT-COUNT
042800                OR WS-SPOT-FOUND.
042900 230-EXIT.
043000     EXIT.
043100
043200 231-SCAN-SPOT-BY-ID.
043300     IF WT-SPOT-ID (WS-SCAN-IX) = ARQ-SPOT-ID
043400         MOVE 'Y' TO WS-SPOT-FOUND-SW
043500         MOVE WS-SCAN-IX TO WS-SPOT-IX
043600     END-IF.
043700 231-EXIT.
043800     EXIT.
043900
044000 240-HOLD-SPOT.
044100*    RULE 2 - EXACT FRACTIONAL HOURS COST, BILLED UP FRONT AT
044200*    RESERVE TIME.  MARK THE SPOT RESERVED (NOT OCCUPIED - THE
044300*    WALK-UP ENGINE'S 'O' IS RESERVED FOR A USER PHYSICALLY IN
044400*    THE SPOT) AND DECREMENT THE LOT'S AVAILABLE COUNT.
044500     MOVE 'R'            TO WT-SPOT-STATUS  (WS-SPOT-IX).
044600     MOVE ARQ-USER-ID    TO WT-SPOT-USER-ID (WS-SPOT-IX).
044700     SUBTRACT 1 FROM WT-LOT-AVAIL-SLOTS (WS-LOT-IX).
044800
044900     MOVE ARQ-START-TS TO WS-CALC-START-TS.
045000     MOVE ARQ-END-TS   TO WS-CALC-END-TS.
045100     PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT.
045200     PERFORM 250-COMPUTE-ADV-COST THRU 250-EXIT.
045300
045400     ADD 1 TO WS-RESV-COUNT.
045500     MOVE WS-RESV-COUNT TO WS-RESV-IX.
045600     MOVE ARQ-NEW-RSV-ID TO WT-RSV-ID       (WS-RESV-IX).
045700     MOVE ARQ-SPOT-ID    TO WT-RSV-SPOT-ID  (WS-RESV-IX).
045800     MOVE ARQ-USER-ID    TO WT-RSV-USER-ID  (WS-RESV-IX).
045900     MOVE ARQ-START-TS   TO WT-RSV-START-TS (WS-RESV-IX).
046000     MOVE ARQ-END-TS     TO WT-RSV-END-TS   (WS-RESV-IX).
046100     MOVE SPACES         TO WT-RSV-TXN-ID     (WS-RESV-IX)
046200                             WT-RSV-PAY-METHOD (WS-RESV-IX).
046300 240-EXIT.
046400     EXIT.
046500
046600 250-COMPUTE-ADV-COST.
046700*    RULE 2 - NO CEILING AND NO ONE-HOUR MINIMUM; THE FRACTIONAL
046800*    HOUR FIGURE FROM 900-CALC-ELAPSED-HOURS IS CHARGED AS-IS.
046900     COMPUTE WT-RSV-COST (WS-RESV-IX) ROUNDED =
047000             WS-ELAPSED-HOURS * WT-LOT-PRICE (WS-LOT-IX).
047100 250-EXIT.
047200     EXIT.
047300
047400*----------------------------------------------------------------
047500* U2 CANCEL - FREE THE SPOT, RESTORE LOT AVAILABILITY, AND
047600* DELETE THE RESERVATION OUTRIGHT (NO HISTORY IS KEPT FOR A
047700* RESERVATION THAT WAS NEVER USED).
047800*----------------------------------------------------------------
047900 300-PROCESS-CNCL-REQ.
048000     PERFORM 310-FIND-RESV THRU 310-EXIT.
048100     IF NOT WS-RESV-FOUND
048200         ADD 1 TO NUM-CNCL-REJ-NOTFOUND
048300         DISPLAY '*** CNCL REJECTED - UNKNOWN RSV: ' ARQ-RSV-ID
048400     ELSE
048500         PERFORM 370-FREE-SPOT   THRU 370-EXIT
048600         PERFORM 380-DELETE-RESV THRU 380-EXIT
048700         ADD 1 TO NUM-CNCL-PROCESSED
048800     END-IF.
048900 300-EXIT.
049000     EXIT.
049100
049200 310-FIND-RESV.
049300     MOVE 'N' TO WS-RESV-FOUND-SW.
049400     MOVE 0 TO WS-RESV-IX.
049500     PERFORM 311-SCAN-FOR-RESV THRU 311-EXIT
049600             VARYING WS-SCAN-IX FROM 1 BY 1
049700             UNTIL WS-SCAN-IX > WS-RESV-COUNT
049800                OR WS-RESV-FOUND.
049900 310-EXIT.
050000     EXIT.
050100
050200 311-SCAN-FOR-RESV.
050300     IF WT-RSV-ID (WS-SCAN-IX) = ARQ-RSV-ID
050400         MOVE 'Y' TO WS-RESV-FOUND-SW
050500         MOVE WS-SCAN-IX TO WS-RESV-IX
050600     END-IF.
050700 311-EXIT.
050800     EXIT.
050900
051000 370-FREE-SPOT.
051100*    RULE 5 - HELD-TO-AVAILABLE TRANSITION INCREMENTS THE LOT'S
051200*    AVAILABLE COUNT.
051300     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO ARQ-SPOT-ID.
051400     PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT.
051500     IF WS-SPOT-FOUND
051600         MOVE 'A' TO WT-SPOT-STATUS  (WS-SPOT-IX)
051700         MOVE 0   TO WT-SPOT-USER-ID (WS-SPOT-IX)
051800         MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
051900         PERFORM 210-FIND-LOT THRU 210-EXIT
052000         IF WS-LOT-FOUND
052100             ADD 1 TO WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
052200         END-IF
052300     END-IF.
052400 370-EXIT.
052500     EXIT.
052600
052700 380-DELETE-RESV.
052800*    CLOSE THE RESERVATION TABLE UP OVER THE CANCELLED ENTRY BY
052900*    SLIDING EVERY FOLLOWING ENTRY DOWN ONE SUBSCRIPT.
053000     IF WS-RESV-IX < WS-RESV-COUNT
053100         PERFORM 381-SHIFT-RESV-DOWN THRU 381-EXIT
053200                 VARYING WS-SHIFT-IX FROM WS-RESV-IX BY 1
053300                 UNTIL WS-SHIFT-IX NOT < WS-RESV-COUNT
053400     END-IF.
053500     SUBTRACT 1 FROM WS-RESV-COUNT.
053600 380-EXIT.
053700     EXIT.
053800
053900 381-SHIFT-RESV-DOWN.
054000     MOVE WS-RESV-ENTRY (WS-SHIFT-IX + 1) TO WS-RESV-ENTRY (WS-SHIFT-IX).
054100 381-EXIT.
054200     EXIT.
054300
054400*----------------------------------------------------------------
054500* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
054600* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
054700* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
054800*----------------------------------------------------------------
054900 900-CALC-ELAPSED-HOURS.
055000     IF PKA2-TRACE-ON
055100         DISPLAY 'PKADVRS START-TS=' WS-CALC-START-TS-A
055200     END-IF.
055300     MOVE WS-CS-YMD (1:4) TO WS-JY.
055400     MOVE WS-CS-YMD (5:2) TO WS-JM.
055500     MOVE WS-CS-YMD (7:2) TO WS-JD.
055600     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
055700     MOVE WS-JDN-RESULT TO WS-START-JDN.
055800
055900     MOVE WS-CE-YMD (1:4) TO WS-JY.
056000     MOVE WS-CE-YMD (5:2) TO WS-JM.
056100     MOVE WS-CE-YMD (7:2) TO WS-JD.
056200     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
056300     MOVE WS-JDN-RESULT TO WS-END-JDN.
056400
056500     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
056600     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
056700     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
056800     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
056900     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
057000     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
057100
057200     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
057300             + (WS-START-HH * WS-SECS-PER-HOUR)
057400             + (WS-START-MI * WS-SECS-PER-MINUTE)
057500             + WS-START-SS.
057600     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
057700             + (WS-END-HH * WS-SECS-PER-HOUR)
057800             + (WS-END-MI * WS-SECS-PER-MINUTE)
057900             + WS-END-SS.
058000     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
058100     COMPUTE WS-ELAPSED-HOURS ROUNDED =
058200             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
058300 900-EXIT.
058400     EXIT.
058500
058600 910-DATE-TO-JULIAN.
058700*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
058800*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
058900*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
059000*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
059100*    FORMULA DOES.
059200     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
059300     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
059400     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
059500     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
059600     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
059700     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
059800     COMPUTE WS-DW-G = WS-DW-F / 100.
059900     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
060000     COMPUTE WS-JDN-RESULT =
060100             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
060200 910-EXIT.
060300     EXIT.
060400
060500*----------------------------------------------------------------
060600* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
060700* OPEN/READ/CLOSE STYLE (SEE SAM1).
060800*----------------------------------------------------------------
060900 700-OPEN-FILES.
061000     OPEN INPUT  ADVREQ
061100                 USERS-IN
061200                 LOTS-IN
061300                 SPOTS-IN
061400                 RESVS-IN.
061500     OPEN OUTPUT LOTS-OUT
061600                 SPOTS-OUT
061700                 RESVS-OUT.
061800     IF WS-ADVREQ-STATUS NOT = '00'
061900         DISPLAY '*** ERROR OPENING ADVREQ. STATUS = '
062000                 WS-ADVREQ-STATUS
062100         MOVE 16 TO RETURN-CODE
062200         STOP RUN
062300     END-IF.
062400 700-EXIT.
062500     EXIT.
062600
062700 705-LOAD-USER-TABLE.
062800     MOVE 0 TO WS-USER-COUNT.
062900     PERFORM 706-READ-ONE-USER THRU 706-EXIT
063000             UNTIL WS-USERS-STATUS = '10'.
063100 705-EXIT.
063200     EXIT.
063300
063400 706-READ-ONE-USER.
063500     READ USERS-IN
063600         AT END MOVE '10' TO WS-USERS-STATUS
063700     END-READ.
063800     IF WS-USERS-STATUS = '00'
063900         ADD 1 TO WS-USER-COUNT
064000         MOVE USR-ID OF USERS-IN-DATA
064100              TO WT-USER-ID (WS-USER-COUNT)
064200     END-IF.
064300 706-EXIT.
064400     EXIT.
064500
064600 710-LOAD-LOT-TABLE.
064700     MOVE 0 TO WS-LOT-COUNT.
064800     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
064900             UNTIL WS-LOTS-STATUS = '10'.
065000 710-EXIT.
065100     EXIT.
065200
065300 711-READ-ONE-LOT.
065400     READ LOTS-IN
065500         AT END MOVE '10' TO WS-LOTS-STATUS
065600     END-READ.
065700     IF WS-LOTS-STATUS = '00'
065800         ADD 1 TO WS-LOT-COUNT
065900         MOVE LOT-ID          OF LOTS-IN-DATA
066000              TO WT-LOT-ID          (WS-LOT-COUNT)
066100         MOVE LOT-NAME        OF LOTS-IN-DATA
066200              TO WT-LOT-NAME        (WS-LOT-COUNT)
066300         MOVE LOT-ADDRESS     OF LOTS-IN-DATA
066400              TO WT-LOT-ADDRESS     (WS-LOT-COUNT)
066500         MOVE LOT-PINCODE     OF LOTS-IN-DATA
066600              TO WT-LOT-PINCODE     (WS-LOT-COUNT)
066700         MOVE LOT-PRICE       OF LOTS-IN-DATA
066800              TO WT-LOT-PRICE       (WS-LOT-COUNT)
066900         MOVE LOT-TOTAL-SLOTS OF LOTS-IN-DATA
067000              TO WT-LOT-TOTAL-SLOTS (WS-LOT-COUNT)
067100         MOVE LOT-AVAIL-SLOTS OF LOTS-IN-DATA
067200              TO WT-LOT-AVAIL-SLOTS (WS-LOT-COUNT)
067300     END-IF.
067400 711-EXIT.
067500     EXIT.
067600
067700 720-LOAD-SPOT-TABLE.
067800     MOVE 0 TO WS-SPOT-COUNT.
067900     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
068000             UNTIL WS-SPOTS-STATUS = '10'.
068100 720-EXIT.
068200     EXIT.
068300
068400 721-READ-ONE-SPOT.
068500     READ SPOTS-IN
068600         AT END MOVE '10' TO WS-SPOTS-STATUS
068700     END-READ.
068800     IF WS-SPOTS-STATUS = '00'
068900         ADD 1 TO WS-SPOT-COUNT
069000         MOVE SPT-ID      OF SPOTS-IN-DATA
069100              TO WT-SPOT-ID      (WS-SPOT-COUNT)
069200         MOVE SPT-LOT-ID  OF SPOTS-IN-DATA
069300              TO WT-SPOT-LOT-ID  (WS-SPOT-COUNT)
069400         MOVE SPT-USER-ID OF SPOTS-IN-DATA
069500              TO WT-SPOT-USER-ID (WS-SPOT-COUNT)
069600         MOVE SPT-STATUS  OF SPOTS-IN-DATA
069700              TO WT-SPOT-STATUS  (WS-SPOT-COUNT)
069800     END-IF.
069900 721-EXIT.
070000     EXIT.
070100
070200 730-LOAD-RESV-TABLE.
070300     MOVE 0 TO WS-RESV-COUNT.
070400     PERFORM 731-READ-ONE-RESV THRU 731-EXIT
070500             UNTIL WS-RESVS-STATUS = '10'.
070600 730-EXIT.
070700     EXIT.
070800
070900 731-READ-ONE-RESV.
071000     READ RESVS-IN
071100         AT END MOVE '10' TO WS-RESVS-STATUS
071200     END-READ.
071300     IF WS-RESVS-STATUS = '00'
071400         ADD 1 TO WS-RESV-COUNT
071500         MOVE RSV-ID          OF RESVS-IN-DATA
071600              TO WT-RSV-ID          (WS-RESV-COUNT)
071700         MOVE RSV-SPOT-ID     OF RESVS-IN-DATA
071800              TO WT-RSV-SPOT-ID     (WS-RESV-COUNT)
071900         MOVE RSV-USER-ID     OF RESVS-IN-DATA
072000              TO WT-RSV-USER-ID     (WS-RESV-COUNT)
072100         MOVE RSV-START-TS    OF RESVS-IN-DATA
072200              TO WT-RSV-START-TS    (WS-RESV-COUNT)
072300         MOVE RSV-END-TS      OF RESVS-IN-DATA
072400              TO WT-RSV-END-TS      (WS-RESV-COUNT)
072500         MOVE RSV-COST        OF RESVS-IN-DATA
072600              TO WT-RSV-COST        (WS-RESV-COUNT)
072700         MOVE RSV-TXN-ID      OF RESVS-IN-DATA
072800              TO WT-RSV-TXN-ID      (WS-RESV-COUNT)
072900         MOVE RSV-PAY-METHOD  OF RESVS-IN-DATA
073000              TO WT-RSV-PAY-METHOD  (WS-RESV-COUNT)
073100     END-IF.
073200 731-EXIT.
073300     EXIT.
073400
073500 740-READ-ADVREQ.
073600     READ ADVREQ.
073700     IF WS-ADVREQ-STATUS = '10'
073800         SET ADVREQ-EOF TO TRUE
073900     END-IF.
074000 740-EXIT.
074100     EXIT.
074200
074300 800-REWRITE-LOT-TABLE.
074400     MOVE 0 TO WS-LOT-IX.
074500     PERFORM 801-WRITE-ONE-LOT THRU 801-EXIT
074600             VARYING WS-LOT-IX FROM 1 BY 1
074700             UNTIL WS-LOT-IX > WS-LOT-COUNT.
074800 800-EXIT.
074900     EXIT.
075000
075100 801-WRITE-ONE-LOT.
075200     MOVE WT-LOT-ID (WS-LOT-IX)      TO LOT-ID      OF LOTS-IN-DATA.
075300     MOVE WT-LOT-NAME (WS-LOT-IX)    TO LOT-NAME    OF LOTS-IN-DATA.
075400     MOVE WT-LOT-ADDRESS (WS-LOT-IX) TO LOT-ADDRESS OF LOTS-IN-DATA.
075500     MOVE WT-LOT-PINCODE (WS-LOT-IX) TO LOT-PINCODE OF LOTS-IN-DATA.
075600     MOVE WT-LOT-PRICE (WS-LOT-IX)   TO LOT-PRICE   OF LOTS-IN-DATA.
075700     MOVE WT-LOT-TOTAL-SLOTS (WS-LOT-IX)
075800          TO LOT-TOTAL-SLOTS OF LOTS-IN-DATA.
075900     MOVE WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
076000          TO LOT-AVAIL-SLOTS OF LOTS-IN-DATA.
076100     WRITE LOTS-OUT-RECORD FROM LOTS-IN-DATA.
076200 801-EXIT.
076300     EXIT.
076400
076500 810-REWRITE-SPOT-TABLE.
076600     MOVE 0 TO WS-SPOT-IX.
076700     PERFORM 811-WRITE-ONE-SPOT THRU 811-EXIT
076800             VARYING WS-SPOT-IX FROM 1 BY 1
076900             UNTIL WS-SPOT-IX > WS-SPOT-COUNT.
077000 810-EXIT.
077100     EXIT.
077200
077300 811-WRITE-ONE-SPOT.
077400     MOVE WT-SPOT-ID      (WS-SPOT-IX) TO SPT-ID      OF SPOTS-IN-DATA.
077500     MOVE WT-SPOT-LOT-ID  (WS-SPOT-IX) TO SPT-LOT-ID  OF SPOTS-IN-DATA.
077600     MOVE WT-SPOT-USER-ID (WS-SPOT-IX) TO SPT-USER-ID OF SPOTS-IN-DATA.
077700     MOVE WT-SPOT-STATUS  (WS-SPOT-IX) TO SPT-STATUS  OF SPOTS-IN-DATA.
077800     WRITE SPOTS-OUT-RECORD FROM SPOTS-IN-DATA.
077900 811-EXIT.
078000     EXIT.
078100
078200 820-REWRITE-RESV-TABLE.
078300     MOVE 0 TO WS-RESV-IX.
078400     PERFORM 821-WRITE-ONE-RESV THRU 821-EXIT
078500             VARYING WS-RESV-IX FROM 1 BY 1
078600             UNTIL WS-RESV-IX > WS-RESV-COUNT.
078700 820-EXIT.
078800     EXIT.
078900
079000 821-WRITE-ONE-RESV.
079100     MOVE WT-RSV-ID (WS-RESV-IX)      TO RSV-ID      OF RESVS-IN-DATA.
079200     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO RSV-SPOT-ID OF RESVS-IN-DATA.
079300     MOVE WT-RSV-USER-ID (WS-RESV-IX) TO RSV-USER-ID OF RESVS-IN-DATA.
079400     MOVE WT-RSV-START-TS (WS-RESV-IX)
079500          TO RSV-START-TS OF RESVS-IN-DATA.
079600     MOVE WT-RSV-END-TS (WS-RESV-IX)
079700          TO RSV-END-TS OF RESVS-IN-DATA.
079800     MOVE WT-RSV-COST (WS-RESV-IX)    TO RSV-COST    OF RESVS-IN-DATA.
079900     MOVE WT-RSV-TXN-ID (WS-RESV-IX)
080000          TO RSV-TXN-ID OF RESVS-IN-DATA.
080100     MOVE WT-RSV-PAY-METHOD (WS-RESV-IX)
080200          TO RSV-PAY-METHOD OF RESVS-IN-DATA.
080300     WRITE RESVS-OUT-RECORD FROM RESVS-IN-DATA.
080400 821-EXIT.
080500     EXIT.
080600
080700 850-DISPLAY-RUN-TOTALS.
080800     DISPLAY '----------------------------------------------'.
080900     DISPLAY 'PKADVRS RUN TOTALS'.
081000     DISPLAY '  RESV REQUESTS ...........: ' NUM-RESV-REQUESTS.
081100     DISPLAY '  RESV PROCESSED ..........: ' NUM-RESV-PROCESSED.
081200     DISPLAY '  RESV REJ - SPOT NOT FREE.: ' NUM-RESV-REJ-SPOT.
081300     DISPLAY '  RESV REJ - UNKNOWN LOT ..: ' NUM-RESV-REJ-LOT.
081400     DISPLAY '  RESV REJ - UNKNOWN USER .: ' NUM-RESV-REJ-USER.
081500     DISPLAY '  CNCL REQUESTS ...........: ' NUM-CNCL-REQUESTS.
081600     DISPLAY '  CNCL PROCESSED ..........: ' NUM-CNCL-PROCESSED.
081700     DISPLAY '  CNCL REJ - NOT FOUND ....: ' NUM-CNCL-REJ-NOTFOUND.
081800     DISPLAY '  UNKNOWN REQUEST TYPES ...: ' NUM-UNKNOWN-TYPE.
081900     DISPLAY '----------------------------------------------'.
082000 850-EXIT.
082100     EXIT.
082200
082300 950-CLOSE-FILES.
082400     CLOSE ADVREQ USERS-IN LOTS-IN LOTS-OUT SPOTS-IN SPOTS-OUT
082500           RESVS-IN RESVS-OUT.
082600 950-EXIT.
082700     EXIT.
