000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKSUMRY.
000400 AUTHOR.        R K MARSH.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  05/30/95.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKSUMRY  --  PARKEASE  ADMINISTRATOR  SUMMARY  REPORT       *
001200*                                                                *
001300*    ONE 132-COLUMN DETAIL LINE PER LOT (TOTAL/OCCUPIED/AVAIL-   *
001400*    ABLE SPOTS, OCCUPANCY RATE, RESERVATION COUNT, REVENUE),    *
001500*    A GRAND-TOTAL CONTROL-BREAK LINE, THEN THREE GLOBAL         *
001600*    SECTIONS - USER COUNTS BY ROLE, RESERVATION COUNTS BY       *
001700*    STATE, AND THE PAYMENT-METHOD DISTRIBUTION.  MODELLED ON    *
001800*    THE OLD WEEKLY FINANCE ROLL-UP.                             *
001900*                                                                *
002000******************************************************************
002100*                                                                *
002200* CHANGE LOG                                                     *
002300*   DATE     BY   TICKET     DESCRIPTION                         *
002400*   -------- ---- ---------- ------------------------------------*
002500*   05/30/95 RKM  INITIAL    FIRST VERSION, LOT DETAIL LINES ONLY*
002600*   09/02/95 RKM  PK-0041    ADDED PAYMENT-METHOD DISTRIBUTION    *
002700*                            SECTION AT MANAGEMENT'S REQUEST      *
002800*   11/30/98 TJH  PK-0077    Y2K REVIEW - RUN-DATE HEADING NOW    *
002900*                            PRINTS THE FULL 4-DIGIT YEAR         *
003000*   04/11/02 SLB  PK-0117    OCCUPANCY NOW READ FROM LOT-AVAIL-   *
003100*                            SLOTS DIRECTLY, WAS RE-COUNTING SPOTS*
003200*   07/16/09 DCP  PK-0164    RAISED ALL TABLE SIZES - DOWNTOWN     *
003300*                            GARAGE LOTS OUTGREW THEM              *
003400*   03/21/13 DCP  PK-0181    230-FIND-SPOT-BY-ID AND 240-FIND-LOT *
003500*                            WALKED THE TABLES WITH EACH OTHER'S   *
003600*                            RESULT FIELD - SAME LATENT DEFECT     *
003700*                            FOUND IN PKSETL UNDER PK-0181.  BOTH  *
003800*                            NOW DRIVE OFF THE NEW WORK FIELD      *
003900*                            WS-LKUP-IX INSTEAD.                   *
004000*   03/21/13 DCP  PK-0182    ADDED ALPHANUMERIC REDEFINES OF THE   *
004100*                            RUN-DATE, DETAIL AND GRAND-TOTAL      *
004200*                            PRINT LINES SO THE UPSI-0 TRACE       *
004300*                            SWITCH CAN DUMP A WHOLE PRINT LINE OR *
004400*                            TEST THE CLOCK IN ONE NUMERIC MOVE -  *
004500*                            SAME CLEANUP AS THE OTHER LOT REPORTS.*
004600*   04/02/13 DCP  PK-0187    400-GLOBAL-SECTIONS WAS MOVING THE    *
004700*                            2-DECIMAL WS-TOTAL-REVENUE INTO       *
004800*                            WC-VALUE, A WHOLE-NUMBER EDITED FIELD *
004900*                            WITH NO V - THE TOTAL REVENUE LINE    *
005000*                            PRINTED WITH THE CENTS CHOPPED OFF.   *
005100*                            ADDED A DEDICATED 2-DECIMAL LINE,     *
005200*                            WS-REVENUE-LINE/WCR-VALUE.            *
005300*                                                                *
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS PKS7-ALPHA-CLASS  IS 'A' THRU 'Z'
006300     UPSI-0 ON  STATUS IS PKS7-TRACE-ON
006400            OFF STATUS IS PKS7-TRACE-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT USERS-IN   ASSIGN TO USERS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-USERS-STATUS.
007100
007200     SELECT LOTS-IN    ASSIGN TO LOTS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-LOTS-STATUS.
007500
007600     SELECT SPOTS-IN   ASSIGN TO SPOTS
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-SPOTS-STATUS.
007900
008000     SELECT RESVS-IN   ASSIGN TO RESVS
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WS-RESVS-STATUS.
008300
008400     SELECT SUMRPT     ASSIGN TO SUMRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS  IS WS-SUMRPT-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  USERS-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
009500
009600 FD  LOTS-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
010000
010100 FD  SPOTS-IN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
010500
010600 FD  RESVS-IN
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
011000
011100 FD  SUMRPT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  SUMRPT-LINE                        PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700*
011800*    DEDICATED TABLE-WALK COUNTER FOR THE 230/240-SERIES JOIN
011900*    LOOKUPS BELOW (PK-0181).  NEVER SHARED WITH AN OUTER
012000*    PERFORM VARYING AND NEVER USED TO HOLD A FOUND POSITION.
012100 77  WS-LKUP-IX                  PIC S9(04) COMP VALUE 0.
012200*
012300*    PAGE-SIZE LITERAL FOR THE NEW-PAGE TEST IN 200-LOT-DETAIL -
012400*    CARRIED SEPARATELY FROM REPORT-TOTALS SO OPERATIONS CAN
012500*    RAISE IT FOR THE WIDE-CARRIAGE PRINTER WITHOUT TOUCHING
012600*    THE ACCUMULATOR GROUP.
012700 77  WS-LINES-PER-PAGE           PIC S9(03) COMP VALUE 55.
012800 77  WS-LOT-LINE-COUNT           PIC S9(03) COMP VALUE 0.
012900*
013000 01  WS-FILE-STATUSES.
013100     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
013200     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
013300     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
013400     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
013500     05  WS-SUMRPT-STATUS            PIC X(02) VALUE SPACES.
013600     05  FILLER                      PIC X(02) VALUE SPACES.
013700*
013800 01  WS-SWITCHES.
013900     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
014000         88  WS-SPOT-FOUND               VALUE 'Y'.
014100     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
014200         88  WS-LOT-FOUND                VALUE 'Y'.
014300     05  WS-METHOD-FOUND-SW          PIC X(01) VALUE 'N'.
014400         88  WS-METHOD-FOUND              VALUE 'Y'.
014500     05  FILLER                      PIC X(01) VALUE SPACES.
014600*
014700 01  SYSTEM-DATE-AND-TIME.
014800     05  CURRENT-DATE.
014900         10  CURRENT-YEAR            PIC 9(02).
015000         10  CURRENT-MONTH           PIC 9(02).
015100         10  CURRENT-DAY             PIC 9(02).
015200*    SIX-DIGIT VIEW OF THE RUN DATE - LETS THE HEADING PARAGRAPH
015300*    TEST/MOVE IT AS ONE NUMERIC FIELD INSTEAD OF THREE.
015400     05  CURRENT-DATE-A REDEFINES CURRENT-DATE PIC 9(06).
015500     05  CURRENT-TIME.
015600         10  CURRENT-HOUR            PIC 9(02).
015700         10  CURRENT-MINUTE          PIC 9(02).
015800         10  CURRENT-SECOND          PIC 9(02).
015900         10  CURRENT-HNDSEC          PIC 9(02).
016000*
016100*    LOT TABLE WITH PER-LOT ACCUMULATORS BUILT DURING THE RESVS
016200*    PASS AND PRINTED AS THE MAIN DETAIL SECTION.
016300 01  WS-LOT-TABLE.
016400     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
016500     05  WS-LOT-ENTRY OCCURS 200 TIMES.
016600         10  WT-LOT-ID               PIC 9(04).
016700         10  WT-LOT-NAME             PIC X(25).
016800         10  WT-LOT-TOTAL-SLOTS      PIC 9(04).
016900         10  WT-LOT-AVAIL-SLOTS      PIC 9(04).
017000         10  WT-LOT-RESV-COUNT       PIC S9(05) COMP VALUE 0.
017100         10  WT-LOT-REVENUE          PIC S9(09)V99 COMP-3 VALUE 0.
017200*
017300*    SPOT TABLE - READ-ONLY, USED ONLY FOR THE RESV -> SPOT -> LOT
017400*    JOIN.
017500 01  WS-SPOT-TABLE.
017600     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
017700     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
017800         10  WT-SPOT-ID              PIC 9(06).
017900         10  WT-SPOT-LOT-ID          PIC 9(04).
018000*
018100*    PAYMENT-METHOD DISTRIBUTION TABLE - BUILT FIND-OR-ADD STYLE
018200*    AS THE RESVS FILE IS SCANNED, SINCE THE SET OF METHODS ON
018300*    FILE IS NOT KNOWN UNTIL RUNTIME (RULE 10 LETS AN UNKNOWN
018400*    METHOD STRING THROUGH VERBATIM).
018500 01  WS-METHOD-TABLE.
018600     05  WS-METHOD-COUNT             PIC S9(02) COMP VALUE 0.
018700     05  WS-METHOD-ENTRY OCCURS 10 TIMES.
018800         10  WT-METHOD-CODE          PIC X(05).
018900         10  WT-METHOD-TALLY         PIC S9(07) COMP VALUE 0.
019000*
019100 01  WS-WORK-SUBSCRIPTS.
019200     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
019300     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
019400     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
019500     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
019600     05  WS-METHOD-IX                PIC S9(02) COMP VALUE 0.
019700     05  FILLER                      PIC X(01) VALUE SPACES.
019800*
019900*    RESERVATION-PASS AND GLOBAL ACCUMULATORS.
020000 01  REPORT-TOTALS.
020100     05  NUM-USERS-ADMIN             PIC S9(05) COMP VALUE 0.
020200     05  NUM-USERS-REGULAR           PIC S9(05) COMP VALUE 0.
020300     05  NUM-RESV-TOTAL              PIC S9(07) COMP VALUE 0.
020400     05  NUM-RESV-ACTIVE             PIC S9(07) COMP VALUE 0.
020500     05  NUM-RESV-COMPLETED          PIC S9(07) COMP VALUE 0.
020600     05  WS-TOTAL-REVENUE            PIC S9(09)V99 COMP-3 VALUE 0.
020700     05  WS-GRAND-TOTAL-SLOTS        PIC S9(07) COMP VALUE 0.
020800     05  WS-GRAND-OCCUPIED-SLOTS     PIC S9(07) COMP VALUE 0.
020900     05  WS-GRAND-AVAIL-SLOTS        PIC S9(07) COMP VALUE 0.
021000     05  WS-GRAND-RESV-COUNT         PIC S9(07) COMP VALUE 0.
021100     05  WS-GRAND-REVENUE            PIC S9(09)V99 COMP-3 VALUE 0.
021200     05  FILLER                      PIC X(01) VALUE SPACES.
021300*
021400*    RULE 9 OCCUPANCY WORK AREA.
021500 01  WS-OCCUPANCY-WORK.
021600     05  WS-OCC-OCCUPIED             PIC S9(07) COMP VALUE 0.
021700     05  WS-OCC-RATE                 PIC 9(03)V99 VALUE 0.
021800     05  FILLER                      PIC X(01) VALUE SPACES.
021900*
022000*    PRINT-LINE BUILDING AREAS - ONE GROUP PER LINE STYLE.
022100 01  WS-HEADING-LINE-1.
022200     05  FILLER                      PIC X(40) VALUE SPACES.
022300     05  FILLER                      PIC X(52)
022400         VALUE 'PARKEASE PARKING NETWORK - ADMINISTRATOR SUMMARY'.
022500     05  FILLER                      PIC X(40) VALUE SPACES.
022600*
022700 01  WS-HEADING-LINE-2.
022800     05  FILLER                      PIC X(45) VALUE SPACES.
022900     05  FILLER                      PIC X(09) VALUE 'RUN DATE '.
023000     05  WH-RUN-MONTH                PIC 9(02).
023100     05  FILLER                      PIC X(01) VALUE '/'.
023200     05  WH-RUN-DAY                  PIC 9(02).
023300     05  FILLER                      PIC X(01) VALUE '/'.
023400     05  WH-RUN-YEAR                 PIC 9(04).
023500     05  FILLER                      PIC X(69) VALUE SPACES.
023600*
023700 01  WS-COLUMN-HEADING.
023800     05  FILLER PIC X(08) VALUE 'LOT-ID  '.
023900     05  FILLER PIC X(27) VALUE 'LOT NAME                   '.
024000     05  FILLER PIC X(08) VALUE 'TOTAL   '.
024100     05  FILLER PIC X(08) VALUE 'OCCUPD  '.
024200     05  FILLER PIC X(08) VALUE 'AVAIL   '.
024300     05  FILLER PIC X(10) VALUE 'OCC-PCT   '.
024400     05  FILLER PIC X(08) VALUE 'RESVS   '.
024500     05  FILLER PIC X(14) VALUE 'REVENUE       '.
024600     05  FILLER PIC X(41) VALUE SPACES.
024700*
024800 01  WS-DETAIL-LINE.
024900     05  WD-LOT-ID                   PIC ZZZ9.
025000     05  FILLER                      PIC X(04) VALUE SPACES.
025100     05  WD-LOT-NAME                 PIC X(25).
025200     05  FILLER                      PIC X(02) VALUE SPACES.
025300     05  WD-TOTAL-SLOTS              PIC ZZZ9.
025400     05  FILLER                      PIC X(04) VALUE SPACES.
025500     05  WD-OCCUPIED-SLOTS           PIC ZZZ9.
025600     05  FILLER                      PIC X(04) VALUE SPACES.
025700     05  WD-AVAIL-SLOTS              PIC ZZZ9.
025800     05  FILLER                      PIC X(04) VALUE SPACES.
025900     05  WD-OCC-PCT                  PIC ZZ9.99.
026000     05  FILLER                      PIC X(03) VALUE SPACES.
026100     05  WD-RESV-COUNT               PIC ZZZ9.
026200     05  FILLER                      PIC X(04) VALUE SPACES.
026300     05  WD-REVENUE                  PIC Z,ZZZ,ZZ9.99.
026400     05  FILLER                      PIC X(38) VALUE SPACES.
026500*    WHOLE-LINE ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY IN
026600*    200-LOT-DETAIL - DUMPS THE EDITED LINE BEFORE IT IS WRITTEN.
026700 01  WS-DETAIL-LINE-A REDEFINES WS-DETAIL-LINE PIC X(125).
026800*
026900 01  WS-GRAND-TOTAL-LINE.
027000     05  FILLER                      PIC X(12) VALUE 'GRAND TOTAL '.
027100     05  FILLER                      PIC X(25) VALUE SPACES.
027200     05  WG-TOTAL-SLOTS              PIC ZZZZ9.
027300     05  FILLER                      PIC X(03) VALUE SPACES.
027400     05  WG-OCCUPIED-SLOTS           PIC ZZZZ9.
027500     05  FILLER                      PIC X(03) VALUE SPACES.
027600     05  WG-AVAIL-SLOTS              PIC ZZZZ9.
027700     05  FILLER                      PIC X(09) VALUE SPACES.
027800     05  WG-RESV-COUNT                PIC ZZZZ9.
027900     05  FILLER                      PIC X(03) VALUE SPACES.
028000     05  WG-REVENUE                  PIC ZZ,ZZZ,ZZ9.99.
028100     05  FILLER                      PIC X(38) VALUE SPACES.
028200*    WHOLE-LINE ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY IN
028300*    290-GRAND-TOTAL - DUMPS THE EDITED LINE BEFORE IT IS WRITTEN.
028400 01  WS-GRAND-TOTAL-LINE-A REDEFINES WS-GRAND-TOTAL-LINE
028500                                     PIC X(125).
028600*
028700 01  WS-ROLE-LINE.
028800     05  FILLER                      PIC X(24)
028900         VALUE 'ADMIN USERS ..........: '.
029000     05  WR-ADMIN-COUNT              PIC ZZZZ9.
029100     05  FILLER                      PIC X(103) VALUE SPACES.
029200*
029300 01  WS-ROLE-LINE-2.
029400     05  FILLER                      PIC X(24)
029500         VALUE 'REGULAR USERS ........: '.
029600     05  WR-REGULAR-COUNT            PIC ZZZZ9.
029700     05  FILLER                      PIC X(103) VALUE SPACES.
029800*
029900 01  WS-RESV-COUNT-LINE.
030000     05  FILLER                      PIC X(24) VALUE SPACES.
030100     05  WC-LABEL                    PIC X(24).
030200     05  WC-VALUE                    PIC ZZZZZZ9.
030300     05  FILLER                      PIC X(77) VALUE SPACES.
030400*    PK-0187 - DEDICATED 2-DECIMAL LINE FOR THE TOTAL-REVENUE
030500*    FIGURE - THE INTEGER WC-VALUE ABOVE HAS NO V AND WAS
030600*    TRUNCATING THE CENTS OFF WS-TOTAL-REVENUE.
030700 01  WS-REVENUE-LINE.
030800     05  FILLER                      PIC X(24) VALUE SPACES.
030900     05  WCR-LABEL                   PIC X(24).
031000     05  WCR-VALUE                   PIC ZZZZZ9.99.
031100     05  FILLER                      PIC X(75) VALUE SPACES.
031200*
031300 01  WS-METHOD-LINE.
031400     05  FILLER                      PIC X(24) VALUE SPACES.
031500     05  WM-METHOD                   PIC X(05).
031600     05  FILLER                      PIC X(04) VALUE SPACES.
031700     05  WM-COUNT                    PIC ZZZZZZ9.
031800     05  FILLER                      PIC X(92) VALUE SPACES.
031900
032000 PROCEDURE DIVISION.
032100
032200 000-MAIN-CONTROL.
032300     ACCEPT CURRENT-DATE FROM DATE.
032400     ACCEPT CURRENT-TIME FROM TIME.
032500     DISPLAY 'PKSUMRY STARTED DATE = ' CURRENT-MONTH '/'
032600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
032700
032800     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
032900     PERFORM 705-LOAD-LOT-TABLE    THRU 705-EXIT.
033000     PERFORM 710-LOAD-SPOT-TABLE   THRU 710-EXIT.
033100     PERFORM 150-SCAN-RESERVATIONS THRU 150-EXIT.
033200     PERFORM 180-SCAN-USERS        THRU 180-EXIT.
033300     PERFORM 500-PRINT-REPORT      THRU 500-EXIT.
033400     PERFORM 950-CLOSE-FILES       THRU 950-EXIT.
033500
033600     GOBACK.
033700
033800*----------------------------------------------------------------
033900* LOAD THE LOT TABLE, ZEROING THE PER-LOT ACCUMULATORS THAT THE
034000* RESERVATION PASS WILL FILL IN.
034100*----------------------------------------------------------------
034200 705-LOAD-LOT-TABLE.
034300     MOVE 0 TO WS-LOT-COUNT.
034400     PERFORM 706-READ-ONE-LOT THRU 706-EXIT
034500             UNTIL WS-LOTS-STATUS = '10'.
034600 705-EXIT.
034700     EXIT.
034800
034900 706-READ-ONE-LOT.
035000     READ LOTS-IN
035100         AT END MOVE '10' TO WS-LOTS-STATUS
035200     END-READ.
035300     IF WS-LOTS-STATUS = '00'
035400         ADD 1 TO WS-LOT-COUNT
035500         MOVE LOT-ID         OF LOTS-IN-DATA
035600              TO WT-LOT-ID          (WS-LOT-COUNT)
035700         MOVE LOT-NAME       OF LOTS-IN-DATA
035800              TO WT-LOT-NAME        (WS-LOT-COUNT)
035900         MOVE LOT-TOTAL-SLOTS OF LOTS-IN-DATA
036000              TO WT-LOT-TOTAL-SLOTS (WS-LOT-COUNT)
036100         MOVE LOT-AVAIL-SLOTS OF LOTS-IN-DATA
036200              TO WT-LOT-AVAIL-SLOTS (WS-LOT-COUNT)
036300         MOVE 0 TO WT-LOT-RESV-COUNT (WS-LOT-COUNT)
036400         MOVE 0 TO WT-LOT-REVENUE    (WS-LOT-COUNT)
036500     END-IF.
036600 706-EXIT.
036700     EXIT.
036800
036900 710-LOAD-SPOT-TABLE.
037000     MOVE 0 TO WS-SPOT-COUNT.
037100     PERFORM 711-READ-ONE-SPOT THRU 711-EXIT
037200             UNTIL WS-SPOTS-STATUS = '10'.
037300 710-EXIT.
037400     EXIT.
037500
037600 711-READ-ONE-SPOT.
037700     READ SPOTS-IN
037800         AT END MOVE '10' TO WS-SPOTS-STATUS
037900     END-READ.
038000     IF WS-SPOTS-STATUS = '00'
038100         ADD 1 TO WS-SPOT-COUNT
038200         MOVE SPT-ID     OF SPOTS-IN-DATA
038300              TO WT-SPOT-ID     (WS-SPOT-COUNT)
038400         MOVE SPT-LOT-ID OF SPOTS-IN-DATA
038500              TO WT-SPOT-LOT-ID (WS-SPOT-COUNT)
038600     END-IF.
038700 711-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100* U7 RESERVATION PASS - GLOBAL COUNTS/REVENUE, PER-LOT TALLY VIA
039200* THE SPOT->LOT JOIN, AND THE PAYMENT-METHOD DISTRIBUTION.
039300*----------------------------------------------------------------
039400 150-SCAN-RESERVATIONS.
039500     PERFORM 160-ACCUM-ONE-RESV THRU 160-EXIT
039600             UNTIL WS-RESVS-STATUS = '10'.
039700 150-EXIT.
039800     EXIT.
039900
040000 160-ACCUM-ONE-RESV.
040100     READ RESVS-IN
040200         AT END MOVE '10' TO WS-RESVS-STATUS
040300     END-READ.
040400     IF WS-RESVS-STATUS = '00'
040500         ADD 1 TO NUM-RESV-TOTAL
040600         IF RSV-STILL-ACTIVE OF RESVS-IN-DATA
040700             ADD 1 TO NUM-RESV-ACTIVE
040800         ELSE
040900             ADD 1 TO NUM-RESV-COMPLETED
041000             ADD RSV-COST OF RESVS-IN-DATA TO WS-TOTAL-REVENUE
041100         END-IF
041200
041300         MOVE RSV-SPOT-ID OF RESVS-IN-DATA TO WS-SPOT-ID-SEEK
041400         PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT
041500         IF WS-SPOT-FOUND
041600             MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
041700             PERFORM 240-FIND-LOT THRU 240-EXIT
041800             IF WS-LOT-FOUND
041900                 ADD 1 TO WT-LOT-RESV-COUNT (WS-LOT-IX)
042000                 IF RSV-IS-COMPLETED OF RESVS-IN-DATA
042100                     ADD RSV-COST OF RESVS-IN-DATA
042200                         TO WT-LOT-REVENUE (WS-LOT-IX)
042300                 END-IF
042400             END-IF
042500         END-IF
042600
042700         IF RSV-PAY-METHOD OF RESVS-IN-DATA NOT = SPACES
042800             PERFORM 170-ACCUM-PAYMENT-METHOD THRU 170-EXIT
042900         END-IF
043000     END-IF.
043100 160-EXIT.
043200     EXIT.
043300
043400 170-ACCUM-PAYMENT-METHOD.
043500     MOVE 'N' TO WS-METHOD-FOUND-SW.
043600     PERFORM 171-SCAN-METHOD-TABLE THRU 171-EXIT
043700             VARYING WS-METHOD-IX FROM 1 BY 1
043800             UNTIL WS-METHOD-IX > WS-METHOD-COUNT
043900                OR WS-METHOD-FOUND.
044000     IF NOT WS-METHOD-FOUND
044100         ADD 1 TO WS-METHOD-COUNT
044200         MOVE RSV-PAY-METHOD OF RESVS-IN-DATA
044300              TO WT-METHOD-CODE  (WS-METHOD-COUNT)
044400         MOVE 1 TO WT-METHOD-TALLY (WS-METHOD-COUNT)
044500     ELSE
044600         ADD 1 TO WT-METHOD-TALLY (WS-METHOD-IX)
044700     END-IF.
044800 170-EXIT.
044900     EXIT.
045000
045100 171-SCAN-METHOD-TABLE.
045200     IF WT-METHOD-CODE (WS-METHOD-IX) = RSV-PAY-METHOD OF RESVS-IN-DATA
045300         MOVE 'Y' TO WS-METHOD-FOUND-SW
045400     END-IF.
045500 171-EXIT.
045600     EXIT.
045700
045800 230-FIND-SPOT-BY-ID.
045900     MOVE 'N' TO WS-SPOT-FOUND-SW.
046000     MOVE 0 TO WS-SPOT-IX.
046100     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
046200             VARYING WS-LKUP-IX FROM 1 BY 1
046300             UNTIL WS-LKUP-IX > WS-SPOT-COUNT
046400                OR WS-SPOT-FOUND.
046500 230-EXIT.
046600     EXIT.
046700
046800 231-SCAN-SPOT-BY-ID.
046900     IF WT-SPOT-ID (WS-LKUP-IX) = WS-SPOT-ID-SEEK
047000         MOVE 'Y' TO WS-SPOT-FOUND-SW
047100         MOVE WS-LKUP-IX TO WS-SPOT-IX
047200     END-IF.
047300 231-EXIT.
047400     EXIT.
047500
047600 240-FIND-LOT.
047700     MOVE 'N' TO WS-LOT-FOUND-SW.
047800     MOVE 0 TO WS-LOT-IX.
047900     PERFORM 241-SCAN-LOT-TABLE THRU 241-EXIT
048000             VARYING WS-LKUP-IX FROM 1 BY 1
048100             UNTIL WS-LKUP-IX > WS-LOT-COUNT
048200                OR WS-LOT-FOUND.
048300 240-EXIT.
048400     EXIT.
048500
048600 241-SCAN-LOT-TABLE.
048700     IF WT-LOT-ID (WS-LKUP-IX) = WS-LOT-SEEK
048800         MOVE 'Y' TO WS-LOT-FOUND-SW
048900         MOVE WS-LKUP-IX TO WS-LOT-IX
049000     END-IF.
049100 241-EXIT.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500* U7 USER PASS - ROLE COUNTS ONLY.
049600*----------------------------------------------------------------
049700 180-SCAN-USERS.
049800     PERFORM 181-ACCUM-ONE-USER THRU 181-EXIT
049900             UNTIL WS-USERS-STATUS = '10'.
050000 180-EXIT.
050100     EXIT.
050200
050300 181-ACCUM-ONE-USER.
050400     READ USERS-IN
050500         AT END MOVE '10' TO WS-USERS-STATUS
050600     END-READ.
050700     IF WS-USERS-STATUS = '00'
050800         IF USR-ROLE-ADMIN OF USERS-IN-DATA
050900             ADD 1 TO NUM-USERS-ADMIN
051000         ELSE
051100             ADD 1 TO NUM-USERS-REGULAR
051200         END-IF
051300     END-IF.
051400 181-EXIT.
051500     EXIT.
051600
051700*----------------------------------------------------------------
051800* U7 REPORT DRIVER - HEADINGS, LOT DETAIL, GRAND TOTAL, THEN THE
051900* THREE GLOBAL SECTIONS.
052000*----------------------------------------------------------------
052100 500-PRINT-REPORT.
052200     PERFORM 510-PRINT-HEADINGS THRU 510-EXIT.
052300     PERFORM 200-LOT-DETAIL THRU 200-EXIT
052400             VARYING WS-LOT-IX FROM 1 BY 1
052500             UNTIL WS-LOT-IX > WS-LOT-COUNT.
052600     PERFORM 290-GRAND-TOTAL THRU 290-EXIT.
052700     PERFORM 400-GLOBAL-SECTIONS THRU 400-EXIT.
052800 500-EXIT.
052900     EXIT.
053000
053100 510-PRINT-HEADINGS.
053200     IF CURRENT-DATE-A = ZEROS
053300         DISPLAY 'PKSUMRY WARNING - RUN DATE NOT SET IN CLOCK'
053400     END-IF.
053500     MOVE CURRENT-MONTH TO WH-RUN-MONTH.
053600     MOVE CURRENT-DAY   TO WH-RUN-DAY.
053700     COMPUTE WH-RUN-YEAR = 2000 + CURRENT-YEAR.
053800     MOVE 0 TO WS-LOT-LINE-COUNT.
053900     WRITE SUMRPT-LINE FROM WS-HEADING-LINE-1 AFTER ADVANCING C01.
054000     WRITE SUMRPT-LINE FROM WS-HEADING-LINE-2 AFTER ADVANCING 1.
054100     WRITE SUMRPT-LINE FROM SPACES             AFTER ADVANCING 1.
054200     WRITE SUMRPT-LINE FROM WS-COLUMN-HEADING  AFTER ADVANCING 2.
054300 510-EXIT.
054400     EXIT.
054500
054600*----------------------------------------------------------------
054700* ONE DETAIL LINE PER LOT - RULE 9 OCCUPANCY, THEN THE GRAND-
054800* TOTAL ACCUMULATORS ARE ROLLED FORWARD FOR THE CONTROL BREAK.
054900*----------------------------------------------------------------
055000 200-LOT-DETAIL.
055100     IF WS-LOT-LINE-COUNT NOT < WS-LINES-PER-PAGE
055200         PERFORM 510-PRINT-HEADINGS THRU 510-EXIT
055300     END-IF.
055400     PERFORM 220-COMPUTE-OCCUPANCY THRU 220-EXIT.
055500
055600     MOVE WT-LOT-ID          (WS-LOT-IX) TO WD-LOT-ID.
055700     MOVE WT-LOT-NAME        (WS-LOT-IX) TO WD-LOT-NAME.
055800     MOVE WT-LOT-TOTAL-SLOTS (WS-LOT-IX) TO WD-TOTAL-SLOTS.
055900     MOVE WS-OCC-OCCUPIED                TO WD-OCCUPIED-SLOTS.
056000     MOVE WT-LOT-AVAIL-SLOTS (WS-LOT-IX) TO WD-AVAIL-SLOTS.
056100     MOVE WS-OCC-RATE                    TO WD-OCC-PCT.
056200     MOVE WT-LOT-RESV-COUNT  (WS-LOT-IX) TO WD-RESV-COUNT.
056300     MOVE WT-LOT-REVENUE     (WS-LOT-IX) TO WD-REVENUE.
056400     IF PKS7-TRACE-ON
056500         DISPLAY 'PKSUMRY DETAIL=' WS-DETAIL-LINE-A
056600     END-IF.
056700     WRITE SUMRPT-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1.
056800     ADD 1 TO WS-LOT-LINE-COUNT.
056900
057000     ADD WT-LOT-TOTAL-SLOTS (WS-LOT-IX) TO WS-GRAND-TOTAL-SLOTS.
057100     ADD WS-OCC-OCCUPIED                TO WS-GRAND-OCCUPIED-SLOTS.
057200     ADD WT-LOT-AVAIL-SLOTS (WS-LOT-IX) TO WS-GRAND-AVAIL-SLOTS.
057300     ADD WT-LOT-RESV-COUNT  (WS-LOT-IX) TO WS-GRAND-RESV-COUNT.
057400     ADD WT-LOT-REVENUE     (WS-LOT-IX) TO WS-GRAND-REVENUE.
057500 200-EXIT.
057600     EXIT.
057700
057800*----------------------------------------------------------------
057900* RULE 9 - OCCUPANCY RATE.  OCCUPIED = TOTAL - AVAILABLE.  RATE
058000* IS FORCED TO ZERO WHEN THE LOT HAS NO SPOTS AT ALL, AVOIDING A
058100* DIVIDE BY ZERO.
058200*----------------------------------------------------------------
058300 220-COMPUTE-OCCUPANCY.
058400     COMPUTE WS-OCC-OCCUPIED =
058500             WT-LOT-TOTAL-SLOTS (WS-LOT-IX)
058600           - WT-LOT-AVAIL-SLOTS (WS-LOT-IX).
058700     IF WT-LOT-TOTAL-SLOTS (WS-LOT-IX) = 0
058800         MOVE 0 TO WS-OCC-RATE
058900     ELSE
059000         COMPUTE WS-OCC-RATE ROUNDED =
059100                 (WS-OCC-OCCUPIED / WT-LOT-TOTAL-SLOTS (WS-LOT-IX))
059200                 * 100
059300     END-IF.
059400 220-EXIT.
059500     EXIT.
059600
059700 290-GRAND-TOTAL.
059800     MOVE WS-GRAND-TOTAL-SLOTS    TO WG-TOTAL-SLOTS.
059900     MOVE WS-GRAND-OCCUPIED-SLOTS TO WG-OCCUPIED-SLOTS.
060000     MOVE WS-GRAND-AVAIL-SLOTS    TO WG-AVAIL-SLOTS.
060100     MOVE WS-GRAND-RESV-COUNT     TO WG-RESV-COUNT.
060200     MOVE WS-GRAND-REVENUE        TO WG-REVENUE.
060300     IF PKS7-TRACE-ON
060400         DISPLAY 'PKSUMRY TOTALS=' WS-GRAND-TOTAL-LINE-A
060500     END-IF.
060600     WRITE SUMRPT-LINE FROM SPACES           AFTER ADVANCING 1.
060700     WRITE SUMRPT-LINE FROM WS-GRAND-TOTAL-LINE AFTER ADVANCING 1.
060800 290-EXIT.
060900     EXIT.
061000
061100*----------------------------------------------------------------
061200* U7 GLOBAL SECTIONS - USERS BY ROLE, RESERVATIONS BY STATE,
061300* PAYMENT-METHOD DISTRIBUTION.
061400*----------------------------------------------------------------
061500 400-GLOBAL-SECTIONS.
061600     WRITE SUMRPT-LINE FROM SPACES AFTER ADVANCING 2.
061700     MOVE NUM-USERS-ADMIN   TO WR-ADMIN-COUNT.
061800     WRITE SUMRPT-LINE FROM WS-ROLE-LINE   AFTER ADVANCING 1.
061900     MOVE NUM-USERS-REGULAR TO WR-REGULAR-COUNT.
062000     WRITE SUMRPT-LINE FROM WS-ROLE-LINE-2 AFTER ADVANCING 1.
062100
062200     WRITE SUMRPT-LINE FROM SPACES AFTER ADVANCING 2.
062300     MOVE 'RESERVATIONS TOTAL ..: ' TO WC-LABEL.
062400     MOVE NUM-RESV-TOTAL           TO WC-VALUE.
062500     WRITE SUMRPT-LINE FROM WS-RESV-COUNT-LINE AFTER ADVANCING 1.
062600     MOVE 'RESERVATIONS ACTIVE .: ' TO WC-LABEL.
062700     MOVE NUM-RESV-ACTIVE           TO WC-VALUE.
062800     WRITE SUMRPT-LINE FROM WS-RESV-COUNT-LINE AFTER ADVANCING 1.
062900     MOVE 'RESERVATIONS DONE ...: ' TO WC-LABEL.
063000     MOVE NUM-RESV-COMPLETED        TO WC-VALUE.
063100     WRITE SUMRPT-LINE FROM WS-RESV-COUNT-LINE AFTER ADVANCING 1.
063200     MOVE 'TOTAL REVENUE .......: ' TO WCR-LABEL.
063300     MOVE WS-TOTAL-REVENUE          TO WCR-VALUE.
063400     WRITE SUMRPT-LINE FROM WS-REVENUE-LINE    AFTER ADVANCING 1.
063500
063600     WRITE SUMRPT-LINE FROM SPACES AFTER ADVANCING 2.
063700     PERFORM 430-PRINT-ONE-METHOD THRU 430-EXIT
063800             VARYING WS-METHOD-IX FROM 1 BY 1
063900             UNTIL WS-METHOD-IX > WS-METHOD-COUNT.
064000 400-EXIT.
064100     EXIT.
064200
064300 430-PRINT-ONE-METHOD.
064400     MOVE WT-METHOD-CODE  (WS-METHOD-IX) TO WM-METHOD.
064500     MOVE WT-METHOD-TALLY (WS-METHOD-IX) TO WM-COUNT.
064600     WRITE SUMRPT-LINE FROM WS-METHOD-LINE AFTER ADVANCING 1.
064700 430-EXIT.
064800     EXIT.
064900
065000*----------------------------------------------------------------
065100* FILE HANDLING - MODELLED ON THE SHOP'S USUAL STYLE.
065200*----------------------------------------------------------------
065300 700-OPEN-FILES.
065400     OPEN INPUT  USERS-IN LOTS-IN SPOTS-IN RESVS-IN.
065500     OPEN OUTPUT SUMRPT.
065600 700-EXIT.
065700     EXIT.
065800
065900 950-CLOSE-FILES.
066000     CLOSE USERS-IN LOTS-IN SPOTS-IN RESVS-IN SUMRPT.
066100 950-EXIT.
066200     EXIT.
