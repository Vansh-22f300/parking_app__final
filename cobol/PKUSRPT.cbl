000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKUSRPT.
000400 AUTHOR.        D C PATTERSON.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/11/03.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKUSRPT  --  PARKEASE  USER  PARKING-HABIT  ANALYTICS       *
001200*                                                                *
001300*    THE USRPARM CARD NAMES ONE USER.  EVERY RESERVATION OF      *
001400*    THAT USER ON RESVS IS SCANNED FOR TOTAL SPENT (COMPLETED     *
001500*    SESSIONS ONLY), BOOKING COUNTS, TOTAL AND AVERAGE HOURS,     *
001600*    FAVOURITE LOT (MOST-USED, VIA THE SPOT/LOT JOIN), AND A      *
001700*    SIX-BUCKET HISTOGRAM OF COMPLETED-SESSION DURATIONS.  THIS   *
001800*    ONE HAS NO PRINT FILE - IT SPOOLS TO SYSOUT ONLY, THE SAME   *
001900*    WAY THE OLD STUDENT-RECORD LISTING DID.                      *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300* CHANGE LOG                                                     *
002400*   DATE     BY   TICKET     DESCRIPTION                         *
002500*   -------- ---- ---------- ------------------------------------*
002600*   02/11/03 DCP  INITIAL    FIRST VERSION, FOR THE MARKETING      *
002700*                            DEPT'S USAGE-PATTERN REQUEST          *
002800*   09/19/05 DCP  PK-0141    ADDED THE DURATION HISTOGRAM SECTION  *
002900*   05/03/06 DCP  PK-0146    FAVOURITE-LOT TIE NOW BROKEN BY       *
003000*                            LOWEST LOT-ID, MATCHING PKSTMT        *
003100*   07/16/09 DCP  PK-0164    RAISED RESV/LOT/SPOT TABLE SIZES      *
003200*   03/21/13 DCP  PK-0181    230-FIND-SPOT-BY-ID AND 240-FIND-LOT *
003300*                            WALKED THE TABLES WITH EACH OTHER'S   *
003400*                            RESULT FIELD - SAME LATENT DEFECT     *
003500*                            FOUND IN PKSETL UNDER PK-0181.  BOTH  *
003600*                            NOW DRIVE OFF THE NEW WORK FIELD      *
003700*                            WS-LKUP-IX INSTEAD OF WS-LOT-IX/      *
003800*                            WS-SPOT-IX (WS-TOP-IX IS UNCHANGED -  *
003900*                            IT IS 260-FIND-TOP-LOT'S OWN RESULT   *
004000*                            REGISTER, NOT PART OF THIS DEFECT).   *
004100*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
004200*                            SECONDS-PER-DAY/HOUR/MINUTE          *
004300*                            LITERALS - NO LOGIC CHANGE.          *
004400*   04/02/13 DCP  PK-0187    250-BUCKET-DURATION COMPARED THE      *
004500*                            ROUNDED-TO-2-DECIMAL WS-ELAPSED-      *
004600*                            HOURS AGAINST THE 1/2/4/6/8-HOUR      *
004700*                            BUCKET BOUNDARIES - A SESSION JUST    *
004800*                            UNDER A BOUNDARY COULD ROUND UP AND   *
004900*                            LAND IN THE NEXT BUCKET.  NOW TESTS   *
005000*                            THE RAW WS-ELAPSED-SECS AGAINST       *
005100*                            WS-SECS-PER-HOUR-SCALED BOUNDARIES.   *
005200*                                                                *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS PKU8-ALPHA-CLASS  IS 'A' THRU 'Z'
006200     UPSI-0 ON  STATUS IS PKU8-TRACE-ON
006300            OFF STATUS IS PKU8-TRACE-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT USRPARM    ASSIGN TO USRPARM
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-USRPARM-STATUS.
007000
007100     SELECT LOTS-IN    ASSIGN TO LOTS
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-LOTS-STATUS.
007400
007500     SELECT SPOTS-IN   ASSIGN TO SPOTS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-SPOTS-STATUS.
007800
007900     SELECT RESVS-IN   ASSIGN TO RESVS
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WS-RESVS-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  USRPARM
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  USRPARM-RECORD.
009000     05  UPM-USER-ID                 PIC 9(06).
009100     05  FILLER                      PIC X(24).
009200
009300 FD  LOTS-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
009700
009800 FD  SPOTS-IN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
010200
010300 FD  RESVS-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
010700
010800 WORKING-STORAGE SECTION.
010900*
011000*    DEDICATED TABLE-WALK COUNTER FOR THE 230/240-SERIES JOIN
011100*    LOOKUPS BELOW (PK-0181).  NEVER SHARED WITH AN OUTER
011200*    PERFORM VARYING AND NEVER USED TO HOLD A FOUND POSITION.
011300 77  WS-LKUP-IX                  PIC S9(04) COMP VALUE 0.
011400*
011500*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
011600*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
011700*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
011800 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
011900 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
012000 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
012100*
012200 01  WS-FILE-STATUSES.
012300     05  WS-USRPARM-STATUS           PIC X(02) VALUE SPACES.
012400     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
012500     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
012600     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
012700     05  FILLER                      PIC X(02) VALUE SPACES.
012800*
012900 01  WS-SWITCHES.
013000     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
013100         88  WS-SPOT-FOUND               VALUE 'Y'.
013200     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
013300         88  WS-LOT-FOUND                VALUE 'Y'.
013400     05  FILLER                      PIC X(01) VALUE SPACES.
013500*
013600 01  SYSTEM-DATE-AND-TIME.
013700     05  CURRENT-DATE.
013800         10  CURRENT-YEAR            PIC 9(02).
013900         10  CURRENT-MONTH           PIC 9(02).
014000         10  CURRENT-DAY             PIC 9(02).
014100     05  CURRENT-TIME.
014200         10  CURRENT-HOUR            PIC 9(02).
014300         10  CURRENT-MINUTE          PIC 9(02).
014400         10  CURRENT-SECOND          PIC 9(02).
014500         10  CURRENT-HNDSEC          PIC 9(02).
014600*
014700*    LOT TABLE - READ-ONLY EXCEPT FOR THE PER-LOT USE-COUNT
014800*    TALLIED WHILE THE USER'S RESERVATIONS ARE SCANNED.
014900 01  WS-LOT-TABLE.
015000     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
015100     05  WS-LOT-ENTRY OCCURS 200 TIMES.
015200         10  WT-LOT-ID               PIC 9(04).
015300         10  WT-LOT-NAME             PIC X(25).
015400         10  WT-LOT-USE-COUNT        PIC S9(05) COMP VALUE 0.
015500*
015600*    SPOT TABLE - READ-ONLY, USED ONLY FOR THE RESV -> SPOT -> LOT
015700*    JOIN.
015800 01  WS-SPOT-TABLE.
015900     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
016000     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
016100         10  WT-SPOT-ID              PIC 9(06).
016200         10  WT-SPOT-LOT-ID          PIC 9(04).
016300*
016400 01  WS-WORK-SUBSCRIPTS.
016500     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
016600     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
016700     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
016800     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
016900     05  WS-TOP-IX                   PIC S9(04) COMP VALUE 0.
017000     05  FILLER                      PIC X(01) VALUE SPACES.
017100*
017200*    U8 ACCUMULATORS FOR THE ONE NAMED USER.
017300 01  REPORT-TOTALS.
017400     05  NUM-BOOKINGS-TOTAL          PIC S9(05) COMP VALUE 0.
017500     05  NUM-BOOKINGS-ACTIVE         PIC S9(05) COMP VALUE 0.
017600     05  NUM-BOOKINGS-COMPLETED      PIC S9(05) COMP VALUE 0.
017700     05  WS-TOTAL-SPENT              PIC S9(07)V99 COMP-3 VALUE 0.
017800     05  WS-TOTAL-HOURS              PIC S9(05)V99 COMP-3 VALUE 0.
017900     05  WS-AVG-HOURS                PIC 9(04)V9 VALUE 0.
018000     05  FILLER                      PIC X(01) VALUE SPACES.
018100*
018200*    RULE 11 DURATION-HISTOGRAM BUCKET COUNTS - COMPLETED SESSIONS
018300*    ONLY, STRICT UPPER BOUNDS.
018400 01  WS-DURATION-BUCKETS.
018500     05  WS-BUCKET-UNDER-1           PIC S9(05) COMP VALUE 0.
018600     05  WS-BUCKET-1-TO-2            PIC S9(05) COMP VALUE 0.
018700     05  WS-BUCKET-2-TO-4            PIC S9(05) COMP VALUE 0.
018800     05  WS-BUCKET-4-TO-6            PIC S9(05) COMP VALUE 0.
018900     05  WS-BUCKET-6-TO-8            PIC S9(05) COMP VALUE 0.
019000     05  WS-BUCKET-8-PLUS            PIC S9(05) COMP VALUE 0.
019100     05  FILLER                      PIC X(01) VALUE SPACES.
019200*
019300*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
019400*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
019500 01  WS-CALC-DATES.
019600     05  WS-CALC-START-TS            PIC 9(14).
019700     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
019800         10  WS-CS-YMD               PIC 9(08).
019900         10  WS-CS-HMS                PIC 9(06).
020000*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
020100*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
020200     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
020300                                     PIC X(14).
020400     05  WS-CALC-END-TS              PIC 9(14).
020500     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
020600         10  WS-CE-YMD               PIC 9(08).
020700         10  WS-CE-HMS                PIC 9(06).
020800     05  FILLER                      PIC X(01) VALUE SPACES.
020900*
021000 01  WS-DATE-WORK.
021100     05  WS-JY                       PIC 9(04).
021200     05  WS-JM                       PIC 9(02).
021300     05  WS-JD                       PIC 9(02).
021400     05  WS-DW-A                     PIC S9(09) COMP.
021500     05  WS-DW-B                     PIC S9(09) COMP.
021600     05  WS-DW-C                     PIC S9(09) COMP.
021700     05  WS-DW-D2                    PIC S9(09) COMP.
021800     05  WS-DW-E                     PIC S9(09) COMP.
021900     05  WS-DW-F                     PIC S9(09) COMP.
022000     05  WS-DW-G                     PIC S9(09) COMP.
022100     05  WS-DW-H                     PIC S9(09) COMP.
022200     05  WS-JDN-RESULT               PIC S9(09) COMP.
022300     05  WS-START-JDN                PIC S9(09) COMP.
022400     05  WS-END-JDN                  PIC S9(09) COMP.
022500     05  WS-START-HH                 PIC 9(02).
022600     05  WS-START-MI                 PIC 9(02).
022700     05  WS-START-SS                 PIC 9(02).
022800     05  WS-END-HH                   PIC 9(02).
022900     05  WS-END-MI                   PIC 9(02).
023000     05  WS-END-SS                   PIC 9(02).
023100     05  WS-START-SECS               PIC S9(09) COMP.
023200     05  WS-END-SECS                 PIC S9(09) COMP.
023300     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
023400     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
023500     05  FILLER                      PIC X(01) VALUE SPACES.
023600*
023700*    DISPLAY-REPORT EDITED FIELDS.
023800 01  WS-DISPLAY-WORK.
023900     05  WS-D-SPENT                  PIC ZZZZZ9.99.
024000     05  WS-D-HOURS                  PIC ZZZZ9.99.
024100     05  WS-D-AVG-HOURS              PIC ZZZ9.9.
024200     05  WS-D-TOP-LOT                PIC X(25) VALUE SPACES.
024300     05  WS-D-TOP-COUNT              PIC ZZZZ9.
024400     05  FILLER                      PIC X(01) VALUE SPACES.
024500
024600 PROCEDURE DIVISION.
024700
024800 000-MAIN-CONTROL.
024900     ACCEPT CURRENT-DATE FROM DATE.
025000     ACCEPT CURRENT-TIME FROM TIME.
025100     DISPLAY 'PKUSRPT STARTED DATE = ' CURRENT-MONTH '/'
025200             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
025300
025400     PERFORM 700-OPEN-FILES     THRU 700-EXIT.
025500
025600     READ USRPARM
025700         AT END DISPLAY '*** USRPARM CARD MISSING - RUN ABANDONED'
025800     END-READ.
025900
026000     IF WS-USRPARM-STATUS = '00'
026100         PERFORM 710-LOAD-LOT-TABLE  THRU 710-EXIT
026200         PERFORM 720-LOAD-SPOT-TABLE THRU 720-EXIT
026300         PERFORM 200-ACCUM-USER-STATS THRU 200-EXIT
026400                 UNTIL WS-RESVS-STATUS = '10'
026500         PERFORM 260-FIND-TOP-LOT   THRU 260-EXIT
026600         PERFORM 280-COMPUTE-AVERAGES THRU 280-EXIT
026700         PERFORM 500-DISPLAY-REPORT THRU 500-EXIT
026800     END-IF.
026900
027000     PERFORM 950-CLOSE-FILES    THRU 950-EXIT.
027100
027200     GOBACK.
027300
027400 710-LOAD-LOT-TABLE.
027500     MOVE 0 TO WS-LOT-COUNT.
027600     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
027700             UNTIL WS-LOTS-STATUS = '10'.
027800 710-EXIT.
027900     EXIT.
028000
028100 711-READ-ONE-LOT.
028200     READ LOTS-IN
028300         AT END MOVE '10' TO WS-LOTS-STATUS
028400     END-READ.
028500     IF WS-LOTS-STATUS = '00'
028600         ADD 1 TO WS-LOT-COUNT
028700         MOVE LOT-ID   OF LOTS-IN-DATA TO WT-LOT-ID        (WS-LOT-COUNT)
028800         MOVE LOT-NAME OF LOTS-IN-DATA TO WT-LOT-NAME      (WS-LOT-COUNT)
028900         MOVE 0                        TO WT-LOT-USE-COUNT (WS-LOT-COUNT)
029000     END-IF.
029100 711-EXIT.
029200     EXIT.
029300
029400 720-LOAD-SPOT-TABLE.
029500     MOVE 0 TO WS-SPOT-COUNT.
029600     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
029700             UNTIL WS-SPOTS-STATUS = '10'.
029800 720-EXIT.
029900     EXIT.
030000
030100 721-READ-ONE-SPOT.
030200     READ SPOTS-IN
030300         AT END MOVE '10' TO WS-SPOTS-STATUS
030400     END-READ.
030500     IF WS-SPOTS-STATUS = '00'
030600         ADD 1 TO WS-SPOT-COUNT
030700         MOVE SPT-ID     OF SPOTS-IN-DATA
030800              TO WT-SPOT-ID     (WS-SPOT-COUNT)
030900         MOVE SPT-LOT-ID OF SPOTS-IN-DATA
031000              TO WT-SPOT-LOT-ID (WS-SPOT-COUNT)
031100     END-IF.
031200 721-EXIT.
031300     EXIT.
031400
031500*----------------------------------------------------------------
031600* U8 STEP 1 - SCAN RESVS FOR THIS USER ONLY, TALLYING BOOKING
031700* COUNTS, SPENT, HOURS, LOT USAGE AND THE DURATION HISTOGRAM.
031800*----------------------------------------------------------------
031900 200-ACCUM-USER-STATS.
032000     READ RESVS-IN
032100         AT END MOVE '10' TO WS-RESVS-STATUS
032200     END-READ.
032300     IF WS-RESVS-STATUS = '00'
032400        AND RSV-USER-ID OF RESVS-IN-DATA = UPM-USER-ID
032500         ADD 1 TO NUM-BOOKINGS-TOTAL
032600
032700         MOVE RSV-SPOT-ID OF RESVS-IN-DATA TO WS-SPOT-ID-SEEK
032800         PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT
032900         IF WS-SPOT-FOUND
033000             MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
033100             PERFORM 240-FIND-LOT THRU 240-EXIT
033200             IF WS-LOT-FOUND
033300                 ADD 1 TO WT-LOT-USE-COUNT (WS-LOT-IX)
033400             END-IF
033500         END-IF
033600
033700         IF RSV-STILL-ACTIVE OF RESVS-IN-DATA
033800             ADD 1 TO NUM-BOOKINGS-ACTIVE
033900         ELSE
034000             ADD 1 TO NUM-BOOKINGS-COMPLETED
034100             ADD RSV-COST OF RESVS-IN-DATA TO WS-TOTAL-SPENT
034200             MOVE RSV-START-TS OF RESVS-IN-DATA TO WS-CALC-START-TS
034300             MOVE RSV-END-TS   OF RESVS-IN-DATA TO WS-CALC-END-TS
034400             PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT
034500             ADD WS-ELAPSED-HOURS TO WS-TOTAL-HOURS
034600             PERFORM 250-BUCKET-DURATION THRU 250-EXIT
034700         END-IF
034800     END-IF.
034900 200-EXIT.
035000     EXIT.
035100
035200*----------------------------------------------------------------
035300* RULE 11 - STRICT-UPPER-BOUND DURATION BUCKETS, COMPLETED
035400* SESSIONS ONLY.
035500*----------------------------------------------------------------
035600 250-BUCKET-DURATION.
035700*    PK-0187 - BUCKETED OFF THE RAW WS-ELAPSED-SECS AGAINST
035800*    WS-SECS-PER-HOUR-SCALED BOUNDARIES, NOT THE ROUNDED-TO-2-
035900*    DECIMAL WS-ELAPSED-HOURS - THE ROUNDED FIELD CAN TOUCH AN
036000*    HOUR BOUNDARY EXACTLY WHEN THE TRUE TIME IS STILL BELOW IT.
036100     IF WS-ELAPSED-SECS < WS-SECS-PER-HOUR
036200         ADD 1 TO WS-BUCKET-UNDER-1
036300     ELSE
036400         IF WS-ELAPSED-SECS < 2 * WS-SECS-PER-HOUR
036500             ADD 1 TO WS-BUCKET-1-TO-2
036600         ELSE
036700             IF WS-ELAPSED-SECS < 4 * WS-SECS-PER-HOUR
036800                 ADD 1 TO WS-BUCKET-2-TO-4
036900             ELSE
037000                 IF WS-ELAPSED-SECS < 6 * WS-SECS-PER-HOUR
037100                     ADD 1 TO WS-BUCKET-4-TO-6
037200                 ELSE
037300                     IF WS-ELAPSED-SECS < 8 * WS-SECS-PER-HOUR
037400                         ADD 1 TO WS-BUCKET-6-TO-8
037500                     ELSE
037600                         ADD 1 TO WS-BUCKET-8-PLUS
037700                     END-IF
037800                 END-IF
037900             END-IF
038000         END-IF
038100     END-IF.
038200 250-EXIT.
038300     EXIT.
038400
038500 230-FIND-SPOT-BY-ID.
038600     MOVE 'N' TO WS-SPOT-FOUND-SW.
038700     MOVE 0 TO WS-SPOT-IX.
038800     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
038900             VARYING WS-LKUP-IX FROM 1 BY 1
039000             UNTIL WS-LKUP-IX > WS-SPOT-COUNT
039100                OR WS-SPOT-FOUND.
039200 230-EXIT.
039300     EXIT.
039400
039500 231-SCAN-SPOT-BY-ID.
039600     IF WT-SPOT-ID (WS-LKUP-IX) = WS-SPOT-ID-SEEK
039700         MOVE 'Y' TO WS-SPOT-FOUND-SW
039800         MOVE WS-LKUP-IX TO WS-SPOT-IX
039900     END-IF.
040000 231-EXIT.
040100     EXIT.
040200
040300 240-FIND-LOT.
040400     MOVE 'N' TO WS-LOT-FOUND-SW.
040500     MOVE 0 TO WS-LOT-IX.
040600     PERFORM 241-SCAN-LOT-TABLE THRU 241-EXIT
040700             VARYING WS-LKUP-IX FROM 1 BY 1
040800             UNTIL WS-LKUP-IX > WS-LOT-COUNT
040900                OR WS-LOT-FOUND.
041000 240-EXIT.
041100     EXIT.
041200
041300 241-SCAN-LOT-TABLE.
041400     IF WT-LOT-ID (WS-LKUP-IX) = WS-LOT-SEEK
041500         MOVE 'Y' TO WS-LOT-FOUND-SW
041600         MOVE WS-LKUP-IX TO WS-LOT-IX
041700     END-IF.
041800 241-EXIT.
041900     EXIT.
042000
042100*----------------------------------------------------------------
042200* U8 FAVOURITE LOCATION - MOST-USED LOT OVER ALL THE USER'S
042300* RESERVATIONS.  FIRST MAXIMUM ENCOUNTERED WINS, MATCHING THE
042400* LOWEST-LOT-ID TIE-BREAK ADOPTED IN PKSTMT.
042500*----------------------------------------------------------------
042600 260-FIND-TOP-LOT.
042700     MOVE SPACES TO WS-D-TOP-LOT.
042800     MOVE 0      TO WS-D-TOP-COUNT.
042900     MOVE 0      TO WS-TOP-IX.
043000     PERFORM 261-TEST-ONE-LOT THRU 261-EXIT
043100             VARYING WS-LOT-IX FROM 1 BY 1
043200             UNTIL WS-LOT-IX > WS-LOT-COUNT.
043300     IF WS-TOP-IX > 0
043400         MOVE WT-LOT-NAME      (WS-TOP-IX) TO WS-D-TOP-LOT
043500         MOVE WT-LOT-USE-COUNT (WS-TOP-IX) TO WS-D-TOP-COUNT
043600     END-IF.
043700 260-EXIT.
043800     EXIT.
043900
044000 261-TEST-ONE-LOT.
044100     IF WT-LOT-USE-COUNT (WS-LOT-IX) > 0
044200        AND (WS-TOP-IX = 0
044300             OR WT-LOT-USE-COUNT (WS-LOT-IX)
044400                > WT-LOT-USE-COUNT (WS-TOP-IX))
044500         MOVE WS-LOT-IX TO WS-TOP-IX
044600     END-IF.
044700 261-EXIT.
044800     EXIT.
044900
045000*----------------------------------------------------------------
045100* RULE 8 - AVERAGE HOURS PER BOOKING, ZERO WHEN THERE ARE NO
045200* BOOKINGS AT ALL.
045300*----------------------------------------------------------------
045400 280-COMPUTE-AVERAGES.
045500     IF NUM-BOOKINGS-TOTAL = 0
045600         MOVE 0 TO WS-AVG-HOURS
045700     ELSE
045800         COMPUTE WS-AVG-HOURS ROUNDED =
045900                 WS-TOTAL-HOURS / NUM-BOOKINGS-TOTAL
046000     END-IF.
046100 280-EXIT.
046200     EXIT.
046300
046400*----------------------------------------------------------------
046500* U8 OUTPUT - SYSOUT SPOOL ONLY, NO PRINT FILE ON THIS PROGRAM.
046600*----------------------------------------------------------------
046700 500-DISPLAY-REPORT.
046800     MOVE WS-TOTAL-SPENT TO WS-D-SPENT.
046900     MOVE WS-TOTAL-HOURS TO WS-D-HOURS.
047000     MOVE WS-AVG-HOURS   TO WS-D-AVG-HOURS.
047100
047200     DISPLAY '------------------------------------------------'.
047300     DISPLAY 'PARKEASE USER PARKING-HABIT ANALYTICS'.
047400     DISPLAY '  USER ID ..............: ' UPM-USER-ID.
047500     DISPLAY '  BOOKINGS TOTAL ........: ' NUM-BOOKINGS-TOTAL.
047600     DISPLAY '  BOOKINGS ACTIVE .......: ' NUM-BOOKINGS-ACTIVE.
047700     DISPLAY '  BOOKINGS COMPLETED ....: ' NUM-BOOKINGS-COMPLETED.
047800     DISPLAY '  TOTAL SPENT ...........: ' WS-D-SPENT.
047900     DISPLAY '  TOTAL HOURS ...........: ' WS-D-HOURS.
048000     DISPLAY '  AVERAGE HOURS/BOOKING .: ' WS-D-AVG-HOURS.
048100     DISPLAY '  FAVOURITE LOCATION ....: ' WS-D-TOP-LOT.
048200     DISPLAY '  FAVOURITE LOT USES ....: ' WS-D-TOP-COUNT.
048300     DISPLAY '  DURATION HISTOGRAM (COMPLETED SESSIONS ONLY)'.
048400     DISPLAY '    UNDER 1 HOUR ........: ' WS-BUCKET-UNDER-1.
048500     DISPLAY '    1 HOUR TO UNDER 2 ...: ' WS-BUCKET-1-TO-2.
048600     DISPLAY '    2 HOURS TO UNDER 4 ..: ' WS-BUCKET-2-TO-4.
048700     DISPLAY '    4 HOURS TO UNDER 6 ..: ' WS-BUCKET-4-TO-6.
048800     DISPLAY '    6 HOURS TO UNDER 8 ..: ' WS-BUCKET-6-TO-8.
048900     DISPLAY '    8 HOURS AND OVER ....: ' WS-BUCKET-8-PLUS.
049000     DISPLAY '------------------------------------------------'.
049100 500-EXIT.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
049600* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
049700* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
049800*----------------------------------------------------------------
049900 900-CALC-ELAPSED-HOURS.
050000     IF PKU8-TRACE-ON
050100         DISPLAY 'PKUSRPT START-TS=' WS-CALC-START-TS-A
050200     END-IF.
050300     MOVE WS-CS-YMD (1:4) TO WS-JY.
050400     MOVE WS-CS-YMD (5:2) TO WS-JM.
050500     MOVE WS-CS-YMD (7:2) TO WS-JD.
050600     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
050700     MOVE WS-JDN-RESULT TO WS-START-JDN.
050800
050900     MOVE WS-CE-YMD (1:4) TO WS-JY.
051000     MOVE WS-CE-YMD (5:2) TO WS-JM.
051100     MOVE WS-CE-YMD (7:2) TO WS-JD.
051200     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
051300     MOVE WS-JDN-RESULT TO WS-END-JDN.
051400
051500     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
051600     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
051700     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
051800     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
051900     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
052000     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
052100
052200     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
052300             + (WS-START-HH * WS-SECS-PER-HOUR)
052400             + (WS-START-MI * WS-SECS-PER-MINUTE)
052500             + WS-START-SS.
052600     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
052700             + (WS-END-HH * WS-SECS-PER-HOUR)
052800             + (WS-END-MI * WS-SECS-PER-MINUTE)
052900             + WS-END-SS.
053000     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
053100     COMPUTE WS-ELAPSED-HOURS ROUNDED =
053200             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
053300 900-EXIT.
053400     EXIT.
053500
053600 910-DATE-TO-JULIAN.
053700*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
053800*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
053900*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
054000*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
054100*    FORMULA DOES.
054200     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
054300     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
054400     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
054500     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
054600     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
054700     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
054800     COMPUTE WS-DW-G = WS-DW-F / 100.
054900     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
055000     COMPUTE WS-JDN-RESULT =
055100             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
055200 910-EXIT.
055300     EXIT.
055400
055500*----------------------------------------------------------------
055600* FILE HANDLING - MODELLED ON THE SHOP'S USUAL STYLE.
055700*----------------------------------------------------------------
055800 700-OPEN-FILES.
055900     OPEN INPUT USRPARM LOTS-IN SPOTS-IN RESVS-IN.
056000 700-EXIT.
056100     EXIT.
056200
056300 950-CLOSE-FILES.
056400     CLOSE USRPARM LOTS-IN SPOTS-IN RESVS-IN.
056500 950-EXIT.
056600     EXIT.
