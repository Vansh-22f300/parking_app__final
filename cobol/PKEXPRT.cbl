000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKEXPRT.
000400 AUTHOR.        S L BRANNIGAN.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  09/03/98.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKEXPRT  --  PARKEASE  PARKING-HISTORY  EXPORT  (CSV)       *
001200*                                                                *
001300*    THE EXPPARM CARD NAMES ONE USER.  EVERY RESERVATION OF      *
001400*    THAT USER IS PULLED FROM RESVS, SORTED NEWEST-START-FIRST   *
001500*    (THE INSERTION SORT BELOW IS THE SAME TECHNIQUE THE SHOP    *
001600*    USES IN ITS GENERAL-PURPOSE SORT UTILITY, RESTATED HERE     *
001700*    OUT OF LINE), AND WRITTEN TO EXPORT AS ONE COMMA-DELIMITED  *
001800*    DETAIL LINE PER RESERVATION - LOT NAME RESOLVED THROUGH THE *
001900*    SPOT MASTER, 'UNKNOWN' IF THE SPOT/LOT LINK IS BROKEN.  A   *
002000*    TRAILER LINE CARRYING THE RECORD COUNT CLOSES THE FILE.      *
002100*                                                                *
002200******************************************************************
002300*                                                                *
002400* CHANGE LOG                                                     *
002500*   DATE     BY   TICKET     DESCRIPTION                         *
002600*   -------- ---- ---------- ------------------------------------*
002700*   09/03/98 SLB  INITIAL    FIRST VERSION, FOR THE LEGAL DEPT'S  *
002800*                            RIGHT-TO-A-COPY REQUESTS              *
002900*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS    *
003000*                            CARRY 4-DIGIT YEARS THROUGHOUT       *
003100*   04/11/02 SLB  PK-0117    NO CHANGE - LOT AVAILABILITY MOVE    *
003200*                            DOES NOT AFFECT THIS PROGRAM          *
003300*   02/08/04 DCP  PK-0128    VEHICLE/TXN-ID/PAY-METHOD BLANKS     *
003400*                            NOW EXPORTED AS 'N/A' PER LEGAL       *
003500*   07/16/09 DCP  PK-0164    RAISED RESV TABLE SIZE - DOWNTOWN     *
003600*                            GARAGE LOTS OUTGREW IT                *
003700*   03/21/13 DCP  PK-0181    230-FIND-SPOT-BY-ID AND 240-FIND-LOT *
003800*                            WERE SCANNING WITH EACH OTHER'S       *
003900*                            RESULT FIELD (WS-LOT-IX/WS-SPOT-IX) - *
004000*                            HARMLESS TODAY ONLY BECAUSE 300-WRITE-*
004100*                            DETAIL ALWAYS CONSUMED THE VALUE      *
004200*                            BEFORE THE OTHER LOOKUP RAN.  MOVED   *
004300*                            BOTH TABLE WALKS ONTO THE NEW WORK    *
004400*                            FIELD WS-LKUP-IX (SAME FIX AS PKSETL, *
004500*                            PK-0181) SO NEITHER LOOKUP CAN EVER   *
004600*                            STEP ON THE OTHER'S POSITION.         *
004700*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
004800*                            SECONDS-PER-DAY/HOUR/MINUTE          *
004900*                            LITERALS - NO LOGIC CHANGE.          *
005000*   04/09/13 DCP  PK-0188    WS-SORT-HOLD-ENTRY WAS 8 BYTES        *
005100*                            SHORTER THAN WS-RESV-ENTRY - THE      *
005200*                            SORT WAS DROPPING PAY-METHOD AND      *
005300*                            PART OF TXN-ID ON EVERY ROW SHIFTED.  *
005400*                            WIDENED TO PIC X(73) AND REDEFINED SO *
005500*                            251-INSERT-ONE HAS A DECLARED START-  *
005600*                            TS FIELD (WS-SORT-HOLD-START-TS) TO   *
005700*                            COMPARE AGAINST INSTEAD OF ONE THAT   *
005800*                            WAS NEVER DECLARED AT ALL.            *
005900*                                                                *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS PKE6-ALPHA-CLASS  IS 'A' THRU 'Z'
006900     UPSI-0 ON  STATUS IS PKE6-TRACE-ON
007000            OFF STATUS IS PKE6-TRACE-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT EXPPARM    ASSIGN TO EXPPARM
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-EXPPARM-STATUS.
007700
007800     SELECT USERS-IN   ASSIGN TO USERS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WS-USERS-STATUS.
008100
008200     SELECT LOTS-IN    ASSIGN TO LOTS
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WS-LOTS-STATUS.
008500
008600     SELECT SPOTS-IN   ASSIGN TO SPOTS
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-SPOTS-STATUS.
008900
009000     SELECT RESVS-IN   ASSIGN TO RESVS
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS  IS WS-RESVS-STATUS.
009300
009400     SELECT EXPORT     ASSIGN TO EXPORT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS  IS WS-EXPORT-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  EXPPARM
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  EXPPARM-RECORD.
010500     05  EXP-PARM-USER-ID            PIC 9(06).
010600     05  FILLER                      PIC X(24).
010700
010800 FD  USERS-IN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
011200
011300 FD  LOTS-IN
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
011700
011800 FD  SPOTS-IN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
012200
012300 FD  RESVS-IN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
012700
012800 FD  EXPORT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD.
013100 01  EXPORT-LINE-RECORD                PIC X(160).
013200
013300 WORKING-STORAGE SECTION.
013400*
013500*    DEDICATED TABLE-WALK COUNTER FOR THE 230/240-SERIES JOIN
013600*    LOOKUPS BELOW (PK-0181).  NEVER SHARED WITH AN OUTER
013700*    PERFORM VARYING AND NEVER USED TO HOLD A FOUND POSITION.
013800 77  WS-LKUP-IX                  PIC S9(04) COMP VALUE 0.
013900*
014000*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
014100*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
014200*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
014300 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
014400 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
014500 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
014600*
014700 01  WS-FILE-STATUSES.
014800     05  WS-EXPPARM-STATUS           PIC X(02) VALUE SPACES.
014900     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
015000     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
015100     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
015200     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
015300     05  WS-EXPORT-STATUS            PIC X(02) VALUE SPACES.
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500*
015600 01  WS-SWITCHES.
015700     05  WS-USER-FOUND-SW            PIC X(01) VALUE 'N'.
015800         88  WS-USER-FOUND               VALUE 'Y'.
015900     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
016000         88  WS-SPOT-FOUND               VALUE 'Y'.
016100     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
016200         88  WS-LOT-FOUND                VALUE 'Y'.
016300     05  FILLER                      PIC X(01) VALUE SPACES.
016400*
016500 01  SYSTEM-DATE-AND-TIME.
016600     05  CURRENT-DATE.
016700         10  CURRENT-YEAR            PIC 9(02).
016800         10  CURRENT-MONTH           PIC 9(02).
016900         10  CURRENT-DAY             PIC 9(02).
017000     05  CURRENT-TIME.
017100         10  CURRENT-HOUR            PIC 9(02).
017200         10  CURRENT-MINUTE          PIC 9(02).
017300         10  CURRENT-SECOND          PIC 9(02).
017400         10  CURRENT-HNDSEC          PIC 9(02).
017500*
017600*    THE NAMED USER'S OWN RECORD - VEHICLE NUMBER ONLY.
017700 01  WS-TARGET-USER.
017800     05  WS-USER-VEHICLE             PIC X(10) VALUE SPACES.
017900*
018000*    IN-MEMORY LOT TABLE - LOADED FROM LOTS, READ-ONLY.
018100 01  WS-LOT-TABLE.
018200     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
018300     05  WS-LOT-ENTRY OCCURS 200 TIMES.
018400         10  WT-LOT-ID               PIC 9(04).
018500         10  WT-LOT-NAME             PIC X(25).
018600*
018700*    IN-MEMORY SPOT TABLE - LOADED FROM SPOTS, READ-ONLY.
018800 01  WS-SPOT-TABLE.
018900     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
019000     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
019100         10  WT-SPOT-ID              PIC 9(06).
019200         10  WT-SPOT-LOT-ID          PIC 9(04).
019300*
019400*    THE TARGET USER'S RESERVATIONS ONLY - LOADED FROM RESVS,
019500*    THEN SORTED NEWEST-START-FIRST IN PLACE.
019600 01  WS-RESV-TABLE.
019700     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
019800     05  WS-RESV-ENTRY OCCURS 2000 TIMES.
019900         10  WT-RSV-ID               PIC 9(06).
020000         10  WT-RSV-SPOT-ID          PIC 9(06).
020100         10  WT-RSV-START-TS         PIC 9(14).
020200         10  WT-RSV-END-TS           PIC 9(14).
020300         10  WT-RSV-COST             PIC 9(06)V99.
020400         10  WT-RSV-TXN-ID           PIC X(20).
020500         10  WT-RSV-PAY-METHOD       PIC X(05).
020600*
020700 01  WS-WORK-SUBSCRIPTS.
020800     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
020900     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
021000     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
021100     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
021200     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
021300     05  FILLER                      PIC X(01) VALUE SPACES.
021400*
021500*    INSERTION-SORT WORK AREA - SAME SHAPE AS THE SHOP'S GENERAL
021600*    SORT UTILITY, RESTATED HERE OUT OF LINE (SORTING DESCENDING
021700*    ON START-TS RATHER THAN THE UTILITY'S ASCENDING NUMBERS).
021800 01  WS-SORT-WORK.
021900     05  WS-SORT-MOVE-FROM           PIC S9(05) COMP VALUE 0.
022000     05  WS-SORT-INSERT-TO           PIC S9(05) COMP VALUE 0.
022100*    PK-0188 - HOLD-ENTRY WAS PIC X(65), 8 BYTES SHORT OF THE
022200*    73-BYTE WS-RESV-ENTRY IT HOLDS - EVERY ROW MOVED DURING THE
022300*    SORT LOST ITS PAY-METHOD AND PART OF ITS TXN-ID.  WIDENED TO
022400*    MATCH, AND REDEFINED SO THE COMPARE IN 251-INSERT-ONE HAS A
022500*    DECLARED START-TS FIELD TO TEST AGAINST.
022600     05  WS-SORT-HOLD-ENTRY          PIC X(73).
022700     05  WS-SORT-HOLD-ENTRY-X REDEFINES WS-SORT-HOLD-ENTRY.
022800         10  WS-SORT-HOLD-ID         PIC 9(06).
022900         10  WS-SORT-HOLD-SPOT-ID    PIC 9(06).
023000         10  WS-SORT-HOLD-START-TS   PIC 9(14).
023100         10  FILLER                  PIC X(47).
023200     05  FILLER                      PIC X(01) VALUE SPACES.
023300*
023400*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
023500*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
023600 01  WS-CALC-DATES.
023700     05  WS-CALC-START-TS            PIC 9(14).
023800     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
023900         10  WS-CS-YMD               PIC 9(08).
024000         10  WS-CS-HMS                PIC 9(06).
024100*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
024200*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
024300     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
024400                                     PIC X(14).
024500     05  WS-CALC-END-TS              PIC 9(14).
024600     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
024700         10  WS-CE-YMD               PIC 9(08).
024800         10  WS-CE-HMS                PIC 9(06).
024900     05  FILLER                      PIC X(01) VALUE SPACES.
025000*
025100 01  WS-DATE-WORK.
025200     05  WS-JY                       PIC 9(04).
025300     05  WS-JM                       PIC 9(02).
025400     05  WS-JD                       PIC 9(02).
025500     05  WS-DW-A                     PIC S9(09) COMP.
025600     05  WS-DW-B                     PIC S9(09) COMP.
025700     05  WS-DW-C                     PIC S9(09) COMP.
025800     05  WS-DW-D2                    PIC S9(09) COMP.
025900     05  WS-DW-E                     PIC S9(09) COMP.
026000     05  WS-DW-F                     PIC S9(09) COMP.
026100     05  WS-DW-G                     PIC S9(09) COMP.
026200     05  WS-DW-H                     PIC S9(09) COMP.
026300     05  WS-JDN-RESULT               PIC S9(09) COMP.
026400     05  WS-START-JDN                PIC S9(09) COMP.
026500     05  WS-END-JDN                  PIC S9(09) COMP.
026600     05  WS-START-HH                 PIC 9(02).
026700     05  WS-START-MI                 PIC 9(02).
026800     05  WS-START-SS                 PIC 9(02).
026900     05  WS-END-HH                   PIC 9(02).
027000     05  WS-END-MI                   PIC 9(02).
027100     05  WS-END-SS                   PIC 9(02).
027200     05  WS-START-SECS               PIC S9(09) COMP.
027300     05  WS-END-SECS                 PIC S9(09) COMP.
027400     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
027500     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
027600     05  FILLER                      PIC X(01) VALUE SPACES.
027700*
027800*    ONE OUTPUT LINE'S WORTH OF EDITED FIELDS, ASSEMBLED WITH A
027900*    STRING STATEMENT SEPARATED BY COMMAS.
028000 01  WS-DETAIL-WORK.
028100     05  WS-STATUS-TEXT              PIC X(09).
028200     05  WS-TXN-TEXT                 PIC X(20).
028300     05  WS-PAY-TEXT                 PIC X(05).
028400     05  WS-VEHICLE-TEXT             PIC X(10).
028500     05  WS-LOT-NAME-TEXT            PIC X(25).
028600     05  WS-HOURS-ED                 PIC ZZZ9.99.
028700     05  WS-COST-ED                  PIC ZZZZZ9.99.
028800     05  FILLER                      PIC X(01) VALUE SPACES.
028900*
029000 01  WS-TRAILER-WORK.
029100     05  WS-TRAILER-COUNT-ED         PIC ZZZZZ9.
029200     05  FILLER                      PIC X(01) VALUE SPACES.
029300*
029400 01  REPORT-TOTALS.
029500     05  NUM-RECORDS-EXPORTED        PIC S9(07) COMP-3 VALUE 0.
029600     05  FILLER                      PIC X(01) VALUE SPACES.
029700
029800 PROCEDURE DIVISION.
029900
030000 000-MAIN-CONTROL.
030100     ACCEPT CURRENT-DATE FROM DATE.
030200     ACCEPT CURRENT-TIME FROM TIME.
030300     DISPLAY 'PKEXPRT STARTED DATE = ' CURRENT-MONTH '/'
030400             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
030500
030600     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
030700
030800     READ EXPPARM
030900         AT END DISPLAY '*** EXPPARM CARD MISSING - RUN ABANDONED'
031000     END-READ.
031100
031200     IF WS-EXPPARM-STATUS = '00'
031300         PERFORM 705-FIND-TARGET-USER THRU 705-EXIT
031400         PERFORM 710-LOAD-LOT-TABLE   THRU 710-EXIT
031500         PERFORM 720-LOAD-SPOT-TABLE  THRU 720-EXIT
031600         PERFORM 200-LOAD-USER-RESVS  THRU 200-EXIT
031700         PERFORM 250-SORT-DESCENDING  THRU 250-EXIT
031800         PERFORM 300-WRITE-DETAIL     THRU 300-EXIT
031900                 VARYING WS-SCAN-IX FROM 1 BY 1
032000                 UNTIL WS-SCAN-IX > WS-RESV-COUNT
032100         PERFORM 350-WRITE-TRAILER    THRU 350-EXIT
032200     END-IF.
032300
032400     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
032500     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
032600
032700     GOBACK.
032800
032900*----------------------------------------------------------------
033000* PULL THE VEHICLE NUMBER OF THE NAMED USER, IF ON FILE.
033100*----------------------------------------------------------------
033200 705-FIND-TARGET-USER.
033300     MOVE 'N' TO WS-USER-FOUND-SW.
033400     PERFORM 706-READ-ONE-USER THRU 706-EXIT
033500             UNTIL WS-USERS-STATUS = '10'
033600                OR WS-USER-FOUND.
033700 705-EXIT.
033800     EXIT.
033900
034000 706-READ-ONE-USER.
034100     READ USERS-IN
034200         AT END MOVE '10' TO WS-USERS-STATUS
034300     END-READ.
034400     IF WS-USERS-STATUS = '00'
034500        AND USR-ID OF USERS-IN-DATA = EXP-PARM-USER-ID
034600         MOVE 'Y' TO WS-USER-FOUND-SW
034700         MOVE USR-VEHICLE OF USERS-IN-DATA TO WS-USER-VEHICLE
034800     END-IF.
034900 706-EXIT.
035000     EXIT.
035100
035200 710-LOAD-LOT-TABLE.
035300     MOVE 0 TO WS-LOT-COUNT.
035400     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
035500             UNTIL WS-LOTS-STATUS = '10'.
035600 710-EXIT.
035700     EXIT.
035800
035900 711-READ-ONE-LOT.
036000     READ LOTS-IN
036100         AT END MOVE '10' TO WS-LOTS-STATUS
036200     END-READ.
036300     IF WS-LOTS-STATUS = '00'
036400         ADD 1 TO WS-LOT-COUNT
036500         MOVE LOT-ID   OF LOTS-IN-DATA TO WT-LOT-ID   (WS-LOT-COUNT)
036600         MOVE LOT-NAME OF LOTS-IN-DATA TO WT-LOT-NAME (WS-LOT-COUNT)
036700     END-IF.
036800 711-EXIT.
036900     EXIT.
037000
037100 720-LOAD-SPOT-TABLE.
037200     MOVE 0 TO WS-SPOT-COUNT.
037300     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
037400             UNTIL WS-SPOTS-STATUS = '10'.
037500 720-EXIT.
037600     EXIT.
037700
037800 721-READ-ONE-SPOT.
037900     READ SPOTS-IN
038000         AT END MOVE '10' TO WS-SPOTS-STATUS
038100     END-READ.
038200     IF WS-SPOTS-STATUS = '00'
038300         ADD 1 TO WS-SPOT-COUNT
038400         MOVE SPT-ID     OF SPOTS-IN-DATA
038500              TO WT-SPOT-ID     (WS-SPOT-COUNT)
038600         MOVE SPT-LOT-ID OF SPOTS-IN-DATA
038700              TO WT-SPOT-LOT-ID (WS-SPOT-COUNT)
038800     END-IF.
038900 721-EXIT.
039000     EXIT.
039100
039200*----------------------------------------------------------------
039300* U6 STEP 1 - PULL ONLY THIS USER'S RESERVATIONS INTO THE TABLE
039400* THAT WILL BE SORTED AND EXPORTED.
039500*----------------------------------------------------------------
039600 200-LOAD-USER-RESVS.
039700     MOVE 0 TO WS-RESV-COUNT.
039800     PERFORM 201-READ-ONE-RESV THRU 201-EXIT
039900             UNTIL WS-RESVS-STATUS = '10'.
040000 200-EXIT.
040100     EXIT.
040200
040300 201-READ-ONE-RESV.
040400     READ RESVS-IN
040500         AT END MOVE '10' TO WS-RESVS-STATUS
040600     END-READ.
040700     IF WS-RESVS-STATUS = '00'
040800        AND RSV-USER-ID OF RESVS-IN-DATA = EXP-PARM-USER-ID
040900         ADD 1 TO WS-RESV-COUNT
041000         MOVE RSV-ID         OF RESVS-IN-DATA
041100              TO WT-RSV-ID         (WS-RESV-COUNT)
041200         MOVE RSV-SPOT-ID    OF RESVS-IN-DATA
041300              TO WT-RSV-SPOT-ID    (WS-RESV-COUNT)
041400         MOVE RSV-START-TS   OF RESVS-IN-DATA
041500              TO WT-RSV-START-TS   (WS-RESV-COUNT)
041600         MOVE RSV-END-TS     OF RESVS-IN-DATA
041700              TO WT-RSV-END-TS     (WS-RESV-COUNT)
041800         MOVE RSV-COST       OF RESVS-IN-DATA
041900              TO WT-RSV-COST       (WS-RESV-COUNT)
042000         MOVE RSV-TXN-ID     OF RESVS-IN-DATA
042100              TO WT-RSV-TXN-ID     (WS-RESV-COUNT)
042200         MOVE RSV-PAY-METHOD OF RESVS-IN-DATA
042300              TO WT-RSV-PAY-METHOD (WS-RESV-COUNT)
042400     END-IF.
042500 201-EXIT.
042600     EXIT.
042700
042800*----------------------------------------------------------------
042900* U6 STEP 2 - INSERTION SORT, NEWEST START-TS FIRST.  RESTATED
043000* OUT OF LINE FROM THE SHOP'S GENERAL SORT UTILITY, WHICH SORTS
043100* ASCENDING WITH AN INLINE PERFORM - HERE THE COMPARE IS REVERSED
043200* AND EACH BACKWARD STEP IS ITS OWN PARAGRAPH.
043300*----------------------------------------------------------------
043400 250-SORT-DESCENDING.
043500     IF WS-RESV-COUNT > 1
043600         PERFORM 251-INSERT-ONE THRU 251-EXIT
043700                 VARYING WS-SORT-MOVE-FROM FROM 2 BY 1
043800                 UNTIL WS-SORT-MOVE-FROM > WS-RESV-COUNT
043900     END-IF.
044000 250-EXIT.
044100     EXIT.
044200
044300 251-INSERT-ONE.
044400     MOVE WS-RESV-ENTRY (WS-SORT-MOVE-FROM) TO WS-SORT-HOLD-ENTRY.
044500     COMPUTE WS-SORT-INSERT-TO = WS-SORT-MOVE-FROM - 1.
044600     PERFORM 252-SHIFT-BACK THRU 252-EXIT
044700             UNTIL WS-SORT-INSERT-TO <= 0
044800             OR WT-RSV-START-TS (WS-SORT-INSERT-TO)
044900                NOT < WS-SORT-HOLD-START-TS.
045000     MOVE WS-SORT-HOLD-ENTRY TO WS-RESV-ENTRY (WS-SORT-INSERT-TO + 1).
045100 251-EXIT.
045200     EXIT.
045300
045400 252-SHIFT-BACK.
045500     MOVE WS-RESV-ENTRY (WS-SORT-INSERT-TO)
045600          TO WS-RESV-ENTRY (WS-SORT-INSERT-TO + 1).
045700     COMPUTE WS-SORT-INSERT-TO = WS-SORT-INSERT-TO - 1.
045800 252-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* U6 STEP 3 - ONE COMMA-DELIMITED DETAIL LINE PER RESERVATION.
046300*----------------------------------------------------------------
046400 300-WRITE-DETAIL.
046500     MOVE WT-RSV-SPOT-ID (WS-SCAN-IX) TO WS-SPOT-ID-SEEK.
046600     PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT.
046700     MOVE 'UNKNOWN                  ' TO WS-LOT-NAME-TEXT.
046800     IF WS-SPOT-FOUND
046900         MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
047000         PERFORM 240-FIND-LOT THRU 240-EXIT
047100         IF WS-LOT-FOUND
047200             MOVE WT-LOT-NAME (WS-LOT-IX) TO WS-LOT-NAME-TEXT
047300         END-IF
047400     END-IF.
047500
047600     IF WT-RSV-END-TS (WS-SCAN-IX) = 0
047700         MOVE 'ACTIVE   '  TO WS-STATUS-TEXT
047800         MOVE 0            TO WS-HOURS-ED
047900     ELSE
048000         MOVE 'COMPLETED' TO WS-STATUS-TEXT
048100         MOVE WT-RSV-START-TS (WS-SCAN-IX) TO WS-CALC-START-TS
048200         MOVE WT-RSV-END-TS   (WS-SCAN-IX) TO WS-CALC-END-TS
048300         PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT
048400         MOVE WS-ELAPSED-HOURS TO WS-HOURS-ED
048500     END-IF.
048600
048700     IF WT-RSV-TXN-ID (WS-SCAN-IX) = SPACES
048800         MOVE 'N/A                 ' TO WS-TXN-TEXT
048900     ELSE
049000         MOVE WT-RSV-TXN-ID (WS-SCAN-IX) TO WS-TXN-TEXT
049100     END-IF.
049200
049300     IF WT-RSV-PAY-METHOD (WS-SCAN-IX) = SPACES
049400         MOVE 'N/A  ' TO WS-PAY-TEXT
049500     ELSE
049600         MOVE WT-RSV-PAY-METHOD (WS-SCAN-IX) TO WS-PAY-TEXT
049700     END-IF.
049800
049900     IF WS-USER-VEHICLE = SPACES
050000         MOVE 'N/A       ' TO WS-VEHICLE-TEXT
050100     ELSE
050200         MOVE WS-USER-VEHICLE TO WS-VEHICLE-TEXT
050300     END-IF.
050400
050500     MOVE WT-RSV-COST (WS-SCAN-IX) TO WS-COST-ED.
050600
050700     STRING WT-RSV-ID (WS-SCAN-IX)          DELIMITED BY SIZE
050800            ','                              DELIMITED BY SIZE
050900            WS-LOT-NAME-TEXT                 DELIMITED BY SIZE
051000            ','                              DELIMITED BY SIZE
051100            WT-RSV-SPOT-ID (WS-SCAN-IX)      DELIMITED BY SIZE
051200            ','                              DELIMITED BY SIZE
051300            WT-RSV-START-TS (WS-SCAN-IX)     DELIMITED BY SIZE
051400            ','                              DELIMITED BY SIZE
051500            WT-RSV-END-TS (WS-SCAN-IX)       DELIMITED BY SIZE
051600            ','                              DELIMITED BY SIZE
051700            WS-HOURS-ED                      DELIMITED BY SIZE
051800            ','                              DELIMITED BY SIZE
051900            WS-COST-ED                       DELIMITED BY SIZE
052000            ','                              DELIMITED BY SIZE
052100            WS-STATUS-TEXT                   DELIMITED BY SIZE
052200            ','                              DELIMITED BY SIZE
052300            WS-TXN-TEXT                      DELIMITED BY SIZE
052400            ','                              DELIMITED BY SIZE
052500            WS-PAY-TEXT                      DELIMITED BY SIZE
052600            ','                              DELIMITED BY SIZE
052700            WS-VEHICLE-TEXT                  DELIMITED BY SIZE
052800       INTO EXPORT-LINE-RECORD.
052900     WRITE EXPORT-LINE-RECORD.
053000     ADD 1 TO NUM-RECORDS-EXPORTED.
053100 300-EXIT.
053200     EXIT.
053300
053400 230-FIND-SPOT-BY-ID.
053500     MOVE 'N' TO WS-SPOT-FOUND-SW.
053600     MOVE 0 TO WS-SPOT-IX.
053700     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
053800             VARYING WS-LKUP-IX FROM 1 BY 1
053900             UNTIL WS-LKUP-IX > WS-SPOT-COUNT
054000                OR WS-SPOT-FOUND.
054100 230-EXIT.
054200     EXIT.
054300
054400 231-SCAN-SPOT-BY-ID.
054500     IF WT-SPOT-ID (WS-LKUP-IX) = WS-SPOT-ID-SEEK
054600         MOVE 'Y' TO WS-SPOT-FOUND-SW
054700         MOVE WS-LKUP-IX TO WS-SPOT-IX
054800     END-IF.
054900 231-EXIT.
055000     EXIT.
055100
055200 240-FIND-LOT.
055300     MOVE 'N' TO WS-LOT-FOUND-SW.
055400     MOVE 0 TO WS-LOT-IX.
055500     PERFORM 241-SCAN-LOT-TABLE THRU 241-EXIT
055600             VARYING WS-LKUP-IX FROM 1 BY 1
055700             UNTIL WS-LKUP-IX > WS-LOT-COUNT
055800                OR WS-LOT-FOUND.
055900 240-EXIT.
056000     EXIT.
056100
056200 241-SCAN-LOT-TABLE.
056300     IF WT-LOT-ID (WS-LKUP-IX) = WS-LOT-SEEK
056400         MOVE 'Y' TO WS-LOT-FOUND-SW
056500         MOVE WS-LKUP-IX TO WS-LOT-IX
056600     END-IF.
056700 241-EXIT.
056800     EXIT.
056900
057000 350-WRITE-TRAILER.
057100     MOVE WS-RESV-COUNT TO WS-TRAILER-COUNT-ED.
057200     STRING 'TRAILER,RECORDS-EXPORTED='  DELIMITED BY SIZE
057300            WS-TRAILER-COUNT-ED           DELIMITED BY SIZE
057400       INTO EXPORT-LINE-RECORD.
057500     WRITE EXPORT-LINE-RECORD.
057600 350-EXIT.
057700     EXIT.
057800
057900*----------------------------------------------------------------
058000* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
058100* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
058200* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
058300*----------------------------------------------------------------
058400 900-CALC-ELAPSED-HOURS.
058500     IF PKE6-TRACE-ON
058600         DISPLAY 'PKEXPRT START-TS=' WS-CALC-START-TS-A
058700     END-IF.
058800     MOVE WS-CS-YMD (1:4) TO WS-JY.
058900     MOVE WS-CS-YMD (5:2) TO WS-JM.
059000     MOVE WS-CS-YMD (7:2) TO WS-JD.
059100     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
059200     MOVE WS-JDN-RESULT TO WS-START-JDN.
059300
059400     MOVE WS-CE-YMD (1:4) TO WS-JY.
059500     MOVE WS-CE-YMD (5:2) TO WS-JM.
059600     MOVE WS-CE-YMD (7:2) TO WS-JD.
059700     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
059800     MOVE WS-JDN-RESULT TO WS-END-JDN.
059900
060000     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
060100     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
060200     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
060300     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
060400     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
060500     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
060600
060700     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
060800             + (WS-START-HH * WS-SECS-PER-HOUR)
060900             + (WS-START-MI * WS-SECS-PER-MINUTE)
061000             + WS-START-SS.
061100     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
061200             + (WS-END-HH * WS-SECS-PER-HOUR)
061300             + (WS-END-MI * WS-SECS-PER-MINUTE)
061400             + WS-END-SS.
061500     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
061600     COMPUTE WS-ELAPSED-HOURS ROUNDED =
061700             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
061800 900-EXIT.
061900     EXIT.
062000
062100 910-DATE-TO-JULIAN.
062200*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
062300*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
062400*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
062500*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
062600*    FORMULA DOES.
062700     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
062800     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
062900     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
063000     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
063100     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
063200     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
063300     COMPUTE WS-DW-G = WS-DW-F / 100.
063400     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
063500     COMPUTE WS-JDN-RESULT =
063600             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
063700 910-EXIT.
063800     EXIT.
063900
064000*----------------------------------------------------------------
064100* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
064200* OPEN/READ/CLOSE STYLE (SEE SAM1).
064300*----------------------------------------------------------------
064400 700-OPEN-FILES.
064500     OPEN INPUT  EXPPARM
064600                 USERS-IN
064700                 LOTS-IN
064800                 SPOTS-IN
064900                 RESVS-IN.
065000     OPEN OUTPUT EXPORT.
065100 700-EXIT.
065200     EXIT.
065300
065400 850-DISPLAY-RUN-TOTALS.
065500     DISPLAY '----------------------------------------------'.
065600     DISPLAY 'PKEXPRT RUN TOTALS'.
065700     DISPLAY '  RECORDS EXPORTED .....: ' NUM-RECORDS-EXPORTED.
065800     DISPLAY '----------------------------------------------'.
065900 850-EXIT.
066000     EXIT.
066100
066200 950-CLOSE-FILES.
066300     CLOSE EXPPARM USERS-IN LOTS-IN SPOTS-IN RESVS-IN EXPORT.
066400 950-EXIT.
066500     EXIT.
