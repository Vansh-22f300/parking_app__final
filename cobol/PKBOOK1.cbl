000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKBOOK1.
000400 AUTHOR.        R K MARSH.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/14/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKBOOK1  --  PARKEASE  BOOKING  ENGINE                      *
001200*                                                                *
001300*    READS THE BOOKREQ TRANSACTION FILE (ONE RECORD PER BOOK OR  *
001400*    RELEASE REQUEST) AND UPDATES THE LOT, SPOT AND RESERVATION  *
001500*    MASTERS ACCORDINGLY:                                        *
001600*                                                                *
001700*      BOOK  - ASSIGNS THE FIRST AVAILABLE SPOT IN THE LOT       *
001800*              REQUESTED TO THE REQUESTING USER AND OPENS A NEW  *
001900*              RESERVATION.                                      *
002000*      RLSE  - CLOSES AN OPEN RESERVATION, COMPUTES THE ROUND-   *
002100*              UP-TO-THE-HOUR CHARGE, AND FREES THE SPOT.        *
002200*                                                                *
002300*    ALL THREE MASTERS ARE LINE-SEQUENTIAL FILES.  THIS PROGRAM  *
002400*    FOLLOWS THE SHOP'S USUAL MASTER-REWRITE PATTERN: THE OLD    *
002500*    MASTER IS LOADED ENTIRELY INTO A WORKING-STORAGE TABLE, THE  *
002600*    TABLE IS UPDATED IN PLACE (OR GROWN, FOR NEW RESERVATIONS), *
002700*    AND THE TABLE IS THEN SPOOLED BACK OUT TO A NEW GENERATION  *
002800*    OF THE MASTER.                                               *
002900*                                                                *
003000******************************************************************
003100*                                                                *
003200* CHANGE LOG                                                     *
003300*   DATE     BY   TICKET     DESCRIPTION                         *
003400*   -------- ---- ---------- ------------------------------------*
003500*   03/14/94 RKM  INITIAL    FIRST VERSION - BOOK REQUESTS ONLY  *
003600*   09/02/95 RKM  PK-0041    ADDED RLSE REQUEST TYPE AND THE     *
003700*                            ROUND-UP-TO-HOUR CHARGE ROUTINE     *
003800*   03/19/96 RKM  PK-0048    PAYMENT METHOD NORMALISATION ADDED  *
003900*                            (QR CODE READERS ROLLED OUT LOT-BY- *
004000*                            LOT, CALLERS SEND MIXED CASE)       *
004100*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS   *
004200*                            CARRY 4-DIGIT YEARS THROUGHOUT;     *
004300*                            910-DATE-TO-JULIAN ALREADY USES A   *
004400*                            CENTURY-SAFE INTEGER FORMULA        *
004500*   04/11/02 SLB  PK-0117    LOT AVAILABILITY NOW HELD IN THE    *
004600*                            LOT MASTER ITSELF, NOT RE-DERIVED   *
004700*   02/08/04 DCP  PK-0128    REJECT COUNTS BROKEN OUT BY REASON  *
004800*                            FOR THE OPERATIONS TEAM'S REQUEST   *
004900*   07/16/09 DCP  PK-0164    RAISED SPOT/RESV TABLE SIZES - THE  *
005000*                            DOWNTOWN GARAGE LOTS OUTGREW THEM   *
005100*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS AND 350-     *
005200*                            COMPUTE-CHARGE NAMED THEIR SECONDS- *
005300*                            PER-DAY/HOUR/MINUTE LITERALS - AN   *
005400*                            AUDITOR COULDN'T TELL 86400 FROM A  *
005500*                            TYPO AT A GLANCE.  NO LOGIC CHANGE. *
005600*   04/02/13 DCP  PK-0187    350-COMPUTE-CHARGE WAS TESTING THE   *
005700*                            1-HOUR-MINIMUM AGAINST THE ROUNDED-  *
005800*                            TO-2-DECIMAL WS-ELAPSED-HOURS - A    *
005900*                            RELEASE AT 3601-3617 SECONDS ROUNDS  *
006000*                            TO 1.00 AND WAS BILLED ONLY 1 HOUR   *
006100*                            INSTEAD OF THE CEILING'S 2.  NOW     *
006200*                            TESTS THE RAW WS-ELAPSED-SECS AGAINST*
006300*                            WS-SECS-PER-HOUR DIRECTLY.           *
006400*                                                                *
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-370.
007000 OBJECT-COMPUTER.  IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS PKB1-ALPHA-CLASS  IS 'A' THRU 'Z'
007400     UPSI-0 ON  STATUS IS PKB1-TRACE-ON
007500            OFF STATUS IS PKB1-TRACE-OFF.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT BOOKREQ    ASSIGN TO BOOKREQ
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WS-BOOKREQ-STATUS.
008200
008300     SELECT LOTS-IN    ASSIGN TO LOTS
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS WS-LOTS-STATUS.
008600     SELECT LOTS-OUT   ASSIGN TO LOTSOUT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-LOTSOUT-STATUS.
008900
009000     SELECT SPOTS-IN   ASSIGN TO SPOTS
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS  IS WS-SPOTS-STATUS.
009300     SELECT SPOTS-OUT  ASSIGN TO SPOTSOUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS  IS WS-SPOTSOUT-STATUS.
009600
009700     SELECT RESVS-IN   ASSIGN TO RESVS
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS  IS WS-RESVS-STATUS.
010000     SELECT RESVS-OUT  ASSIGN TO RESVSOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS  IS WS-RESVSOUT-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  BOOKREQ
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  BOOKREQ-RECORD.
011100     05  BRQ-TYPE                    PIC X(04).
011200         88  BRQ-IS-BOOK                 VALUE 'BOOK'.
011300         88  BRQ-IS-RLSE                 VALUE 'RLSE'.
011400     05  BRQ-USER-ID                 PIC 9(06).
011500     05  BRQ-LOT-ID                  PIC 9(04).
011600     05  BRQ-NEW-RSV-ID              PIC 9(06).
011700     05  BRQ-RSV-ID                  PIC 9(06).
011800     05  BRQ-NOW-TS                  PIC 9(14).
011900     05  BRQ-TXN-ID                  PIC X(20).
012000     05  BRQ-PAY-METHOD              PIC X(05).
012100     05  FILLER                      PIC X(11).
012200
012300 FD  LOTS-IN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
012700
012800 FD  LOTS-OUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD.
013100 01  LOTS-OUT-RECORD                 PIC X(80).
013200
013300 FD  SPOTS-IN
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD.
013600     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
013700
013800 FD  SPOTS-OUT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  SPOTS-OUT-RECORD                PIC X(18).
014200
014300 FD  RESVS-IN
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
014700
014800 FD  RESVS-OUT
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  RESVS-OUT-RECORD                PIC X(80).
015200
015300 WORKING-STORAGE SECTION.
015400*
015500*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
015600*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
015700*    READ THE SAME AS THE ORIGINAL DESIGN NOTE.
015800 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
015900 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
016000 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
016100*
016200 01  WS-FILE-STATUSES.
016300     05  WS-BOOKREQ-STATUS           PIC X(02) VALUE SPACES.
016400     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
016500     05  WS-LOTSOUT-STATUS           PIC X(02) VALUE SPACES.
016600     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
016700     05  WS-SPOTSOUT-STATUS          PIC X(02) VALUE SPACES.
016800     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
016900     05  WS-RESVSOUT-STATUS          PIC X(02) VALUE SPACES.
017000     05  FILLER                      PIC X(02) VALUE SPACES.
017100*
017200 01  WS-SWITCHES.
017300     05  WS-BOOKREQ-EOF              PIC X(01) VALUE 'N'.
017400         88  BOOKREQ-EOF                 VALUE 'Y'.
017500     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
017600         88  WS-LOT-FOUND                VALUE 'Y'.
017700     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
017800         88  WS-SPOT-FOUND               VALUE 'Y'.
017900     05  WS-RESV-FOUND-SW            PIC X(01) VALUE 'N'.
018000         88  WS-RESV-FOUND                VALUE 'Y'.
018100     05  WS-ACTIVE-SESSION-SW        PIC X(01) VALUE 'N'.
018200         88  WS-USER-HAS-ACTIVE           VALUE 'Y'.
018300     05  FILLER                      PIC X(01) VALUE SPACES.
018400*
018500 01  SYSTEM-DATE-AND-TIME.
018600     05  CURRENT-DATE.
018700         10  CURRENT-YEAR            PIC 9(02).
018800         10  CURRENT-MONTH           PIC 9(02).
018900         10  CURRENT-DAY             PIC 9(02).
019000     05  CURRENT-TIME.
019100         10  CURRENT-HOUR            PIC 9(02).
019200         10  CURRENT-MINUTE          PIC 9(02).
019300         10  CURRENT-SECOND          PIC 9(02).
019400         10  CURRENT-HNDSEC          PIC 9(02).
019500*
019600*    IN-MEMORY LOT TABLE - LOADED FROM LOTS, REWRITTEN TO
019700*    LOTSOUT.  INDEXED BY WS-LOT-IX THROUGHOUT THE PROGRAM.
019800 01  WS-LOT-TABLE.
019900     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
020000     05  WS-LOT-ENTRY OCCURS 200 TIMES.
020100         10  WT-LOT-ID               PIC 9(04).
020200         10  WT-LOT-NAME             PIC X(25).
020300         10  WT-LOT-ADDRESS          PIC X(30).
020400         10  WT-LOT-PINCODE          PIC X(06).
020500         10  WT-LOT-PRICE            PIC 9(04)V99.
020600         10  WT-LOT-TOTAL-SLOTS      PIC 9(04).
020700         10  WT-LOT-AVAIL-SLOTS      PIC 9(04).
020800         10  FILLER                  PIC X(01).
020900*
021000*    IN-MEMORY SPOT TABLE - LOADED FROM SPOTS, REWRITTEN TO
021100*    SPOTSOUT.  KEPT IN ASCENDING SPOT-ID ORDER SO THE FIRST-FIT
021200*    SCAN (230-FIND-FIRST-SPOT) NEEDS NO SEPARATE SORT STEP.
021300 01  WS-SPOT-TABLE.
021400     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
021500     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
021600         10  WT-SPOT-ID              PIC 9(06).
021700         10  WT-SPOT-LOT-ID          PIC 9(04).
021800         10  WT-SPOT-USER-ID         PIC 9(06).
021900         10  WT-SPOT-STATUS          PIC X(01).
022000             88  WT-SPOT-AVAILABLE       VALUE 'A'.
022100             88  WT-SPOT-RESERVED        VALUE 'R'.
022200             88  WT-SPOT-OCCUPIED        VALUE 'O'.
022300         10  FILLER                  PIC X(01).
022400*
022500*    IN-MEMORY RESERVATION TABLE - LOADED FROM RESVS AND GROWN
022600*    IN PLACE AS NEW BOOK REQUESTS ARE PROCESSED; REWRITTEN TO
022700*    RESVSOUT AT END OF RUN.
022800 01  WS-RESV-TABLE.
022900     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
023000     05  WS-RESV-ENTRY OCCURS 5000 TIMES.
023100         10  WT-RSV-ID               PIC 9(06).
023200         10  WT-RSV-SPOT-ID          PIC 9(06).
023300         10  WT-RSV-USER-ID          PIC 9(06).
023400         10  WT-RSV-START-TS         PIC 9(14).
023500         10  WT-RSV-END-TS           PIC 9(14).
023600         10  WT-RSV-COST             PIC 9(06)V99.
023700         10  WT-RSV-TXN-ID           PIC X(20).
023800         10  WT-RSV-PAY-METHOD       PIC X(05).
023900         10  FILLER                  PIC X(01).
024000*
024100 01  WS-WORK-SUBSCRIPTS.
024200     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
024300     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
024400     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
024500     05  WS-RESV-IX                  PIC S9(05) COMP VALUE 0.
024600     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
024700     05  FILLER                      PIC X(01) VALUE SPACES.
024800*
024900*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
025000*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
025100 01  WS-CALC-DATES.
025200     05  WS-CALC-START-TS            PIC 9(14).
025300     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
025400         10  WS-CS-YMD               PIC 9(08).
025500         10  WS-CS-HMS                PIC 9(06).
025600*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
025700*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
025800     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
025900                                     PIC X(14).
026000     05  WS-CALC-END-TS              PIC 9(14).
026100     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
026200         10  WS-CE-YMD               PIC 9(08).
026300         10  WS-CE-HMS                PIC 9(06).
026400     05  FILLER                      PIC X(01) VALUE SPACES.
026500*
026600 01  WS-DATE-WORK.
026700     05  WS-JY                       PIC 9(04).
026800     05  WS-JM                       PIC 9(02).
026900     05  WS-JD                       PIC 9(02).
027000     05  WS-DW-A                     PIC S9(09) COMP.
027100     05  WS-DW-B                     PIC S9(09) COMP.
027200     05  WS-DW-C                     PIC S9(09) COMP.
027300     05  WS-DW-D2                    PIC S9(09) COMP.
027400     05  WS-DW-E                     PIC S9(09) COMP.
027500     05  WS-DW-F                     PIC S9(09) COMP.
027600     05  WS-DW-G                     PIC S9(09) COMP.
027700     05  WS-DW-H                     PIC S9(09) COMP.
027800     05  WS-JDN-RESULT               PIC S9(09) COMP.
027900     05  WS-START-JDN                PIC S9(09) COMP.
028000     05  WS-END-JDN                  PIC S9(09) COMP.
028100     05  WS-START-HH                 PIC 9(02).
028200     05  WS-START-MI                 PIC 9(02).
028300     05  WS-START-SS                 PIC 9(02).
028400     05  WS-END-HH                   PIC 9(02).
028500     05  WS-END-MI                   PIC 9(02).
028600     05  WS-END-SS                   PIC 9(02).
028700     05  WS-START-SECS               PIC S9(09) COMP.
028800     05  WS-END-SECS                 PIC S9(09) COMP.
028900     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
029000     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
029100     05  WS-CHARGED-HOURS            PIC 9(04).
029200     05  WS-CHARGED-HOURS-INT        PIC S9(09) COMP.
029300     05  WS-CHARGED-REMAINDER        PIC S9(09) COMP.
029400     05  FILLER                      PIC X(01) VALUE SPACES.
029500*
029600 01  WS-PAY-METHOD-WORK              PIC X(05).
029700*
029800 01  REPORT-TOTALS.
029900     05  NUM-BOOK-REQUESTS           PIC S9(09) COMP-3 VALUE 0.
030000     05  NUM-BOOK-PROCESSED          PIC S9(09) COMP-3 VALUE 0.
030100     05  NUM-BOOK-REJ-ACTIVE         PIC S9(09) COMP-3 VALUE 0.
030200     05  NUM-BOOK-REJ-LOT            PIC S9(09) COMP-3 VALUE 0.
030300     05  NUM-BOOK-REJ-FULL           PIC S9(09) COMP-3 VALUE 0.
030400     05  NUM-RLSE-REQUESTS           PIC S9(09) COMP-3 VALUE 0.
030500     05  NUM-RLSE-PROCESSED          PIC S9(09) COMP-3 VALUE 0.
030600     05  NUM-RLSE-REJ-NOTFOUND       PIC S9(09) COMP-3 VALUE 0.
030700     05  NUM-UNKNOWN-TYPE            PIC S9(09) COMP-3 VALUE 0.
030800     05  FILLER                      PIC X(01) VALUE SPACES.
030900
031000 PROCEDURE DIVISION.
031100
031200 000-MAIN-CONTROL.
031300     ACCEPT CURRENT-DATE FROM DATE.
031400     ACCEPT CURRENT-TIME FROM TIME.
031500     DISPLAY 'PKBOOK1 STARTED DATE = ' CURRENT-MONTH '/'
031600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
031700
031800     PERFORM 700-OPEN-FILES     THRU 700-EXIT.
031900     PERFORM 710-LOAD-LOT-TABLE THRU 710-EXIT.
032000     PERFORM 720-LOAD-SPOT-TABLE THRU 720-EXIT.
032100     PERFORM 730-LOAD-RESV-TABLE THRU 730-EXIT.
032200
032300     PERFORM 740-READ-BOOKREQ THRU 740-EXIT.
032400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
032500             UNTIL BOOKREQ-EOF.
032600
032700     PERFORM 800-REWRITE-LOT-TABLE  THRU 800-EXIT.
032800     PERFORM 810-REWRITE-SPOT-TABLE THRU 810-EXIT.
032900     PERFORM 820-REWRITE-RESV-TABLE THRU 820-EXIT.
033000     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
033100     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
033200
033300     GOBACK.
033400
033500 100-PROCESS-TRANSACTIONS.
033600     EVALUATE TRUE
033700         WHEN BRQ-IS-BOOK
033800             ADD 1 TO NUM-BOOK-REQUESTS
033900             PERFORM 200-PROCESS-BOOK-REQ THRU 200-EXIT
034000         WHEN BRQ-IS-RLSE
034100             ADD 1 TO NUM-RLSE-REQUESTS
034200             PERFORM 300-PROCESS-RLSE-REQ THRU 300-EXIT
034300         WHEN OTHER
034400             ADD 1 TO NUM-UNKNOWN-TYPE
034500             DISPLAY '*** UNKNOWN BOOKREQ TYPE: ' BRQ-TYPE
034600     END-EVALUATE
034700     PERFORM 740-READ-BOOKREQ THRU 740-EXIT.
034800 100-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------
035200* U1 BOOK - RULE 3 (ONE ACTIVE SESSION), RULE 4 (FIRST-FIT).
035300*----------------------------------------------------------------
035400 200-PROCESS-BOOK-REQ.
035500     PERFORM 210-FIND-LOT THRU 210-EXIT.
035600     IF NOT WS-LOT-FOUND
035700         ADD 1 TO NUM-BOOK-REJ-LOT
035800         DISPLAY '*** BOOK REJECTED - UNKNOWN LOT: ' BRQ-LOT-ID
035900     ELSE
036000         PERFORM 220-CHECK-ACTIVE-SESSION THRU 220-EXIT
036100         IF WS-USER-HAS-ACTIVE
036200             ADD 1 TO NUM-BOOK-REJ-ACTIVE
036300             DISPLAY '*** BOOK REJECTED - ACTIVE SESSION: '
036400                     BRQ-USER-ID
036500         ELSE
036600             PERFORM 230-FIND-FIRST-SPOT THRU 230-EXIT
036700             IF NOT WS-SPOT-FOUND
036800                 ADD 1 TO NUM-BOOK-REJ-FULL
036900                 DISPLAY '*** BOOK REJECTED - LOT FULL: '
037000                         BRQ-LOT-ID
037100             ELSE
037200                 PERFORM 240-OCCUPY-SPOT THRU 240-EXIT
037300                 ADD 1 TO NUM-BOOK-PROCESSED
037400             END-IF
037500         END-IF
037600     END-IF.
037700 200-EXIT.
037800     EXIT.
037900
038000 210-FIND-LOT.
038100     MOVE 'N' TO WS-LOT-FOUND-SW.
038200     MOVE 0 TO WS-LOT-IX.
038300     PERFORM 211-SCAN-LOT-TABLE THRU 211-EXIT
038400             VARYING WS-SCAN-IX FROM 1 BY 1
038500             UNTIL WS-SCAN-IX > WS-LOT-COUNT
038600                OR WS-LOT-FOUND.
038700 210-EXIT.
038800     EXIT.
038900
039000 211-SCAN-LOT-TABLE.
039100     IF WT-LOT-ID (WS-SCAN-IX) = BRQ-LOT-ID
039200         MOVE 'Y' TO WS-LOT-FOUND-SW
039300         MOVE WS-SCAN-IX TO WS-LOT-IX
039400     END-IF.
039500 211-EXIT.
039600     EXIT.
039700
039800 220-CHECK-ACTIVE-SESSION.
039900*    RULE 3 - REFUSE A NEW BOOKING WHILE THE USER STILL HOLDS
040000*    A RESERVATION WITH END = 0 OR END > NOW.
040100     MOVE 'N' TO WS-ACTIVE-SESSION-SW.
040200     PERFORM 221-SCAN-RESV-TABLE THRU 221-EXIT
040300             VARYING WS-SCAN-IX FROM 1 BY 1
040400             UNTIL WS-SCAN-IX > WS-RESV-COUNT
040500                OR WS-USER-HAS-ACTIVE.
040600 220-EXIT.
040700     EXIT.
040800
040900 221-SCAN-RESV-TABLE.
041000     IF WT-RSV-USER-ID (WS-SCAN-IX) = BRQ-USER-ID
041100         IF WT-RSV-END-TS (WS-SCAN-IX) = 0
041200            OR WT-RSV-END-TS (WS-SCAN-IX) > BRQ-NOW-TS
041300             MOVE 'Y' TO WS-ACTIVE-SESSION-SW
041400         END-IF
041500     END-IF.
041600 221-EXIT.
041700     EXIT.
041800
041900 230-FIND-FIRST-SPOT.
042000*    RULE 4 - LOWEST SPOT-ID WITH STATUS AVAILABLE WITHIN THE
042100*    REQUESTED LOT.  THE TABLE IS ALREADY IN ASCENDING SPOT-ID
042200*    ORDER (LOADED STRAIGHT FROM THE SORTED MASTER), SO THE
042300*    FIRST MATCH FOUND SCANNING FORWARD IS THE FIRST FIT.
042400     MOVE 'N' TO WS-SPOT-FOUND-SW.
042500     MOVE 0 TO WS-SPOT-IX.
042600     PERFORM 231-SCAN-SPOT-TABLE THRU 231-EXIT
042700             VARYING WS-SCAN-IX FROM 1 BY 1
042800             UNTIL WS-SCAN-IX > WS-SPOT-COUNT
042900                OR WS-SPOT-FOUND.
043000 230-EXIT.
043100     EXIT.
043200
043300 231-SCAN-SPOT-TABLE.
043400     IF WT-SPOT-LOT-ID (WS-SCAN-IX) = BRQ-LOT-ID
043500        AND WT-SPOT-AVAILABLE (WS-SCAN-IX)
043600         MOVE 'Y' TO WS-SPOT-FOUND-SW
043700         MOVE WS-SCAN-IX TO WS-SPOT-IX
043800     END-IF.
043900 231-EXIT.
044000     EXIT.
044100
044200 240-OCCUPY-SPOT.
044300     MOVE 'O'            TO WT-SPOT-STATUS  (WS-SPOT-IX).
044400     MOVE BRQ-USER-ID    TO WT-SPOT-USER-ID (WS-SPOT-IX).
044500     SUBTRACT 1 FROM WT-LOT-AVAIL-SLOTS (WS-LOT-IX).
044600
044700     ADD 1 TO WS-RESV-COUNT.
044800     MOVE WS-RESV-COUNT TO WS-RESV-IX.
044900     MOVE BRQ-NEW-RSV-ID TO WT-RSV-ID       (WS-RESV-IX).
045000     MOVE WT-SPOT-ID (WS-SPOT-IX)
045100                         TO WT-RSV-SPOT-ID   (WS-RESV-IX).
045200     MOVE BRQ-USER-ID    TO WT-RSV-USER-ID   (WS-RESV-IX).
045300     MOVE BRQ-NOW-TS     TO WT-RSV-START-TS  (WS-RESV-IX).
045400     MOVE 0              TO WT-RSV-END-TS    (WS-RESV-IX).
045500     MOVE 0              TO WT-RSV-COST      (WS-RESV-IX).
045600     MOVE SPACES         TO WT-RSV-TXN-ID     (WS-RESV-IX)
045700                             WT-RSV-PAY-METHOD (WS-RESV-IX).
045800 240-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* U1 RELEASE - RULE 1 (CEILING BILLING), RULE 10 (PAYMENT
046300* METHOD NORMALISATION), RULE 5 (AVAILABILITY ACCOUNTING).
046400*----------------------------------------------------------------
046500 300-PROCESS-RLSE-REQ.
046600     PERFORM 310-FIND-RESV THRU 310-EXIT.
046700     IF NOT WS-RESV-FOUND
046800         ADD 1 TO NUM-RLSE-REJ-NOTFOUND
046900         DISPLAY '*** RLSE REJECTED - UNKNOWN RSV: ' BRQ-RSV-ID
047000     ELSE
047100         MOVE BRQ-NOW-TS TO WT-RSV-END-TS (WS-RESV-IX)
047200         PERFORM 350-COMPUTE-CHARGE   THRU 350-EXIT
047300         PERFORM 360-NORMALISE-PAYMENT THRU 360-EXIT
047400         MOVE BRQ-TXN-ID TO WT-RSV-TXN-ID (WS-RESV-IX)
047500         PERFORM 370-FREE-SPOT        THRU 370-EXIT
047600         ADD 1 TO NUM-RLSE-PROCESSED
047700     END-IF.
047800 300-EXIT.
047900     EXIT.
048000
048100 310-FIND-RESV.
048200     MOVE 'N' TO WS-RESV-FOUND-SW.
048300     MOVE 0 TO WS-RESV-IX.
048400     PERFORM 311-SCAN-FOR-RESV THRU 311-EXIT
048500             VARYING WS-SCAN-IX FROM 1 BY 1
048600             UNTIL WS-SCAN-IX > WS-RESV-COUNT
048700                OR WS-RESV-FOUND.
048800 310-EXIT.
048900     EXIT.
049000
049100 311-SCAN-FOR-RESV.
049200     IF WT-RSV-ID (WS-SCAN-IX) = BRQ-RSV-ID
049300         MOVE 'Y' TO WS-RESV-FOUND-SW
049400         MOVE WS-SCAN-IX TO WS-RESV-IX
049500     END-IF.
049600 311-EXIT.
049700     EXIT.
049800
049900 350-COMPUTE-CHARGE.
050000*    RULE 1 - CHARGED-HOURS = 1 WHEN ELAPSED <= 1, ELSE THE
050100*    SMALLEST INTEGER >= ELAPSED (CEILING).  COST = CHARGED
050200*    HOURS TIMES THE LOT'S HOURLY PRICE - EXACT, NO ROUNDING
050300*    NEEDED SINCE AN INTEGER TIMES A 2-DECIMAL PRICE IS EXACT.
050400     MOVE WT-RSV-START-TS (WS-RESV-IX) TO WS-CALC-START-TS.
050500     MOVE WT-RSV-END-TS   (WS-RESV-IX) TO WS-CALC-END-TS.
050600     PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT.
050700
050800     IF WS-ELAPSED-SECS NOT > WS-SECS-PER-HOUR
050900         MOVE 1 TO WS-CHARGED-HOURS
051000     ELSE
051100         DIVIDE WS-ELAPSED-SECS BY WS-SECS-PER-HOUR
051200                GIVING WS-CHARGED-HOURS-INT
051300                REMAINDER WS-CHARGED-REMAINDER
051400         IF WS-CHARGED-REMAINDER > 0
051500             ADD 1 TO WS-CHARGED-HOURS-INT
051600         END-IF
051700         MOVE WS-CHARGED-HOURS-INT TO WS-CHARGED-HOURS
051800     END-IF
051900
052000     COMPUTE WT-RSV-COST (WS-RESV-IX) =
052100             WS-CHARGED-HOURS * WT-LOT-PRICE (WS-LOT-IX).
052200 350-EXIT.
052300     EXIT.
052400
052500 360-NORMALISE-PAYMENT.
052600*    RULE 10 - QR/UPI READERS BOTH SETTLE THROUGH THE SAME UPI
052700*    RAIL; CARD AND CASH ARE STORED IN THE SHOP'S UPPER-CASE
052800*    CODE FORM; ANYTHING ELSE IS PASSED THROUGH VERBATIM.
052900     MOVE BRQ-PAY-METHOD TO WS-PAY-METHOD-WORK.
053000     INSPECT WS-PAY-METHOD-WORK
053100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053200                 TO 'abcdefghijklmnopqrstuvwxyz'.
053300     EVALUATE WS-PAY-METHOD-WORK
053400         WHEN 'qr   '
053500         WHEN 'upi  '
053600             MOVE 'UPI  ' TO WT-RSV-PAY-METHOD (WS-RESV-IX)
053700         WHEN 'card '
053800             MOVE 'CARD ' TO WT-RSV-PAY-METHOD (WS-RESV-IX)
053900         WHEN 'cash '
054000             MOVE 'CASH ' TO WT-RSV-PAY-METHOD (WS-RESV-IX)
054100         WHEN OTHER
054200             MOVE BRQ-PAY-METHOD TO WT-RSV-PAY-METHOD (WS-RESV-IX)
054300     END-EVALUATE.
054400 360-EXIT.
054500     EXIT.
054600
054700 370-FREE-SPOT.
054800*    RULE 5 - HELD-TO-AVAILABLE TRANSITION INCREMENTS THE LOT'S
054900*    AVAILABLE COUNT.
055000     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO WS-SPOT-IX.
055100     PERFORM 371-FIND-SPOT-BY-ID THRU 371-EXIT.
055200     IF WS-SPOT-FOUND
055300         MOVE 'A' TO WT-SPOT-STATUS  (WS-SPOT-IX)
055400         MOVE 0   TO WT-SPOT-USER-ID (WS-SPOT-IX)
055500         MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO BRQ-LOT-ID
055600         PERFORM 210-FIND-LOT THRU 210-EXIT
055700         IF WS-LOT-FOUND
055800             ADD 1 TO WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
055900         END-IF
056000     END-IF.
056100 370-EXIT.
056200     EXIT.
056300
056400 371-FIND-SPOT-BY-ID.
056500     MOVE 'N' TO WS-SPOT-FOUND-SW.
056600     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO WS-SPOT-ID-SEEK.
056700     PERFORM 372-SCAN-SPOT-BY-ID THRU 372-EXIT
056800             VARYING WS-SCAN-IX FROM 1 BY 1
056900             UNTIL WS-SCAN-IX > WS-SPOT-COUNT
057000                OR WS-SPOT-FOUND.
057100 371-EXIT.
057200     EXIT.
057300
057400 372-SCAN-SPOT-BY-ID.
057500     IF WT-SPOT-ID (WS-SCAN-IX) = WS-SPOT-ID-SEEK
057600         MOVE 'Y' TO WS-SPOT-FOUND-SW
057700         MOVE WS-SCAN-IX TO WS-SPOT-IX
057800     END-IF.
057900 372-EXIT.
058000     EXIT.
058100
058200*----------------------------------------------------------------
058300* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
058400* ARE USED; THE JULIAN-DAY CONVERSION IS THE INTEGER FORM CARRIED
058500* FORWARD FROM THE SHOP'S PRE-1998 DATE ROUTINES.
058600*----------------------------------------------------------------
058700 900-CALC-ELAPSED-HOURS.
058800     IF PKB1-TRACE-ON
058900         DISPLAY 'PKBOOK1 START-TS=' WS-CALC-START-TS-A
059000     END-IF.
059100     MOVE WS-CS-YMD (1:4) TO WS-JY.
059200     MOVE WS-CS-YMD (5:2) TO WS-JM.
059300     MOVE WS-CS-YMD (7:2) TO WS-JD.
059400     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
059500     MOVE WS-JDN-RESULT TO WS-START-JDN.
059600
059700     MOVE WS-CE-YMD (1:4) TO WS-JY.
059800     MOVE WS-CE-YMD (5:2) TO WS-JM.
059900     MOVE WS-CE-YMD (7:2) TO WS-JD.
060000     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
060100     MOVE WS-JDN-RESULT TO WS-END-JDN.
060200
060300     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
060400     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
060500     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
060600     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
060700     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
060800     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
060900
061000     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
061100         + (WS-START-HH * WS-SECS-PER-HOUR)
061200         + (WS-START-MI * WS-SECS-PER-MINUTE) + WS-START-SS.
061300     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
061400         + (WS-END-HH * WS-SECS-PER-HOUR)
061500         + (WS-END-MI * WS-SECS-PER-MINUTE) + WS-END-SS.
061600     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
061700     COMPUTE WS-ELAPSED-HOURS ROUNDED =
061800             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
061900 900-EXIT.
062000     EXIT.
062100
062200 910-DATE-TO-JULIAN.
062300*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
062400*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
062500*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
062600*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
062700*    FORMULA DOES.
062800     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
062900     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
063000     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
063100     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
063200     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
063300     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
063400     COMPUTE WS-DW-G = WS-DW-F / 100.
063500     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
063600     COMPUTE WS-JDN-RESULT =
063700             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
063800 910-EXIT.
063900     EXIT.
064000
064100*----------------------------------------------------------------
064200* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
064300* OPEN/READ/CLOSE STYLE (SEE SAM1).
064400*----------------------------------------------------------------
064500 700-OPEN-FILES.
064600     OPEN INPUT  BOOKREQ
064700                 LOTS-IN
064800                 SPOTS-IN
064900                 RESVS-IN.
065000     OPEN OUTPUT LOTS-OUT
065100                 SPOTS-OUT
065200                 RESVS-OUT.
065300     IF WS-BOOKREQ-STATUS NOT = '00'
065400         DISPLAY '*** ERROR OPENING BOOKREQ. STATUS = '
065500                 WS-BOOKREQ-STATUS
065600         MOVE 16 TO RETURN-CODE
065700         STOP RUN
065800     END-IF.
065900 700-EXIT.
066000     EXIT.
066100
066200 710-LOAD-LOT-TABLE.
066300     MOVE 0 TO WS-LOT-COUNT.
066400     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
066500             UNTIL WS-LOTS-STATUS = '10'.
066600 710-EXIT.
066700     EXIT.
066800
066900 711-READ-ONE-LOT.
067000     READ LOTS-IN
067100         AT END MOVE '10' TO WS-LOTS-STATUS
067200     END-READ.
067300     IF WS-LOTS-STATUS = '00'
067400         ADD 1 TO WS-LOT-COUNT
067500         MOVE LOT-ID          OF LOTS-IN-DATA
067600              TO WT-LOT-ID          (WS-LOT-COUNT)
067700         MOVE LOT-NAME        OF LOTS-IN-DATA
067800              TO WT-LOT-NAME        (WS-LOT-COUNT)
067900         MOVE LOT-ADDRESS     OF LOTS-IN-DATA
068000              TO WT-LOT-ADDRESS     (WS-LOT-COUNT)
068100         MOVE LOT-PINCODE     OF LOTS-IN-DATA
068200              TO WT-LOT-PINCODE     (WS-LOT-COUNT)
068300         MOVE LOT-PRICE       OF LOTS-IN-DATA
068400              TO WT-LOT-PRICE       (WS-LOT-COUNT)
068500         MOVE LOT-TOTAL-SLOTS OF LOTS-IN-DATA
068600              TO WT-LOT-TOTAL-SLOTS (WS-LOT-COUNT)
068700         MOVE LOT-AVAIL-SLOTS OF LOTS-IN-DATA
068800              TO WT-LOT-AVAIL-SLOTS (WS-LOT-COUNT)
068900     END-IF.
069000 711-EXIT.
069100     EXIT.
069200
069300 720-LOAD-SPOT-TABLE.
069400     MOVE 0 TO WS-SPOT-COUNT.
069500     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
069600             UNTIL WS-SPOTS-STATUS = '10'.
069700 720-EXIT.
069800     EXIT.
069900
070000 721-READ-ONE-SPOT.
070100     READ SPOTS-IN
070200         AT END MOVE '10' TO WS-SPOTS-STATUS
070300     END-READ.
070400     IF WS-SPOTS-STATUS = '00'
070500         ADD 1 TO WS-SPOT-COUNT
070600         MOVE SPT-ID      OF SPOTS-IN-DATA
070700              TO WT-SPOT-ID      (WS-SPOT-COUNT)
070800         MOVE SPT-LOT-ID  OF SPOTS-IN-DATA
070900              TO WT-SPOT-LOT-ID  (WS-SPOT-COUNT)
071000         MOVE SPT-USER-ID OF SPOTS-IN-DATA
071100              TO WT-SPOT-USER-ID (WS-SPOT-COUNT)
071200         MOVE SPT-STATUS  OF SPOTS-IN-DATA
071300              TO WT-SPOT-STATUS  (WS-SPOT-COUNT)
071400     END-IF.
071500 721-EXIT.
071600     EXIT.
071700
071800 730-LOAD-RESV-TABLE.
071900     MOVE 0 TO WS-RESV-COUNT.
072000     PERFORM 731-READ-ONE-RESV THRU 731-EXIT
072100             UNTIL WS-RESVS-STATUS = '10'.
072200 730-EXIT.
072300     EXIT.
072400
072500 731-READ-ONE-RESV.
072600     READ RESVS-IN
072700         AT END MOVE '10' TO WS-RESVS-STATUS
072800     END-READ.
072900     IF WS-RESVS-STATUS = '00'
073000         ADD 1 TO WS-RESV-COUNT
073100         MOVE RSV-ID          OF RESVS-IN-DATA
073200              TO WT-RSV-ID          (WS-RESV-COUNT)
073300         MOVE RSV-SPOT-ID     OF RESVS-IN-DATA
073400              TO WT-RSV-SPOT-ID     (WS-RESV-COUNT)
073500         MOVE RSV-USER-ID     OF RESVS-IN-DATA
073600              TO WT-RSV-USER-ID     (WS-RESV-COUNT)
073700         MOVE RSV-START-TS    OF RESVS-IN-DATA
073800              TO WT-RSV-START-TS    (WS-RESV-COUNT)
073900         MOVE RSV-END-TS      OF RESVS-IN-DATA
074000              TO WT-RSV-END-TS      (WS-RESV-COUNT)
074100         MOVE RSV-COST        OF RESVS-IN-DATA
074200              TO WT-RSV-COST        (WS-RESV-COUNT)
074300         MOVE RSV-TXN-ID      OF RESVS-IN-DATA
074400              TO WT-RSV-TXN-ID      (WS-RESV-COUNT)
074500         MOVE RSV-PAY-METHOD  OF RESVS-IN-DATA
074600              TO WT-RSV-PAY-METHOD  (WS-RESV-COUNT)
074700     END-IF.
074800 731-EXIT.
074900     EXIT.
075000
075100 740-READ-BOOKREQ.
075200     READ BOOKREQ.
075300     IF WS-BOOKREQ-STATUS = '10'
075400         SET BOOKREQ-EOF TO TRUE
075500     END-IF.
075600 740-EXIT.
075700     EXIT.
075800
075900 800-REWRITE-LOT-TABLE.
076000     MOVE 0 TO WS-LOT-IX.
076100     PERFORM 801-WRITE-ONE-LOT THRU 801-EXIT
076200             VARYING WS-LOT-IX FROM 1 BY 1
076300             UNTIL WS-LOT-IX > WS-LOT-COUNT.
076400 800-EXIT.
076500     EXIT.
076600
076700 801-WRITE-ONE-LOT.
076800     MOVE WT-LOT-ID (WS-LOT-IX)      TO LOT-ID          OF LOTS-IN-DATA.
076900     MOVE WT-LOT-NAME (WS-LOT-IX)    TO LOT-NAME        OF LOTS-IN-DATA.
077000     MOVE WT-LOT-ADDRESS (WS-LOT-IX) TO LOT-ADDRESS     OF LOTS-IN-DATA.
077100     MOVE WT-LOT-PINCODE (WS-LOT-IX) TO LOT-PINCODE     OF LOTS-IN-DATA.
077200     MOVE WT-LOT-PRICE (WS-LOT-IX)   TO LOT-PRICE       OF LOTS-IN-DATA.
077300     MOVE WT-LOT-TOTAL-SLOTS (WS-LOT-IX)
077400          TO LOT-TOTAL-SLOTS OF LOTS-IN-DATA.
077500     MOVE WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
077600          TO LOT-AVAIL-SLOTS OF LOTS-IN-DATA.
077700     WRITE LOTS-OUT-RECORD FROM LOTS-IN-DATA.
077800 801-EXIT.
077900     EXIT.
078000
078100 810-REWRITE-SPOT-TABLE.
078200     MOVE 0 TO WS-SPOT-IX.
078300     PERFORM 811-WRITE-ONE-SPOT THRU 811-EXIT
078400             VARYING WS-SPOT-IX FROM 1 BY 1
078500             UNTIL WS-SPOT-IX > WS-SPOT-COUNT.
078600 810-EXIT.
078700     EXIT.
078800
078900 811-WRITE-ONE-SPOT.
079000     MOVE WT-SPOT-ID      (WS-SPOT-IX) TO SPT-ID      OF SPOTS-IN-DATA.
079100     MOVE WT-SPOT-LOT-ID  (WS-SPOT-IX) TO SPT-LOT-ID  OF SPOTS-IN-DATA.
079200     MOVE WT-SPOT-USER-ID (WS-SPOT-IX) TO SPT-USER-ID OF SPOTS-IN-DATA.
079300     MOVE WT-SPOT-STATUS  (WS-SPOT-IX) TO SPT-STATUS  OF SPOTS-IN-DATA.
079400     WRITE SPOTS-OUT-RECORD FROM SPOTS-IN-DATA.
079500 811-EXIT.
079600     EXIT.
079700
079800 820-REWRITE-RESV-TABLE.
079900     MOVE 0 TO WS-RESV-IX.
080000     PERFORM 821-WRITE-ONE-RESV THRU 821-EXIT
080100             VARYING WS-RESV-IX FROM 1 BY 1
080200             UNTIL WS-RESV-IX > WS-RESV-COUNT.
080300 820-EXIT.
080400     EXIT.
080500
080600 821-WRITE-ONE-RESV.
080700     MOVE WT-RSV-ID (WS-RESV-IX)      TO RSV-ID         OF RESVS-IN-DATA.
080800     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO RSV-SPOT-ID    OF RESVS-IN-DATA.
080900     MOVE WT-RSV-USER-ID (WS-RESV-IX) TO RSV-USER-ID    OF RESVS-IN-DATA.
081000     MOVE WT-RSV-START-TS (WS-RESV-IX)
081100          TO RSV-START-TS OF RESVS-IN-DATA.
081200     MOVE WT-RSV-END-TS (WS-RESV-IX)
081300          TO RSV-END-TS OF RESVS-IN-DATA.
081400     MOVE WT-RSV-COST (WS-RESV-IX)    TO RSV-COST       OF RESVS-IN-DATA.
081500     MOVE WT-RSV-TXN-ID (WS-RESV-IX)
081600          TO RSV-TXN-ID OF RESVS-IN-DATA.
081700     MOVE WT-RSV-PAY-METHOD (WS-RESV-IX)
081800          TO RSV-PAY-METHOD OF RESVS-IN-DATA.
081900     WRITE RESVS-OUT-RECORD FROM RESVS-IN-DATA.
082000 821-EXIT.
082100     EXIT.
082200
082300 850-DISPLAY-RUN-TOTALS.
082400     DISPLAY '----------------------------------------------'.
082500     DISPLAY 'PKBOOK1 RUN TOTALS'.
082600     DISPLAY '  BOOK REQUESTS ...........: ' NUM-BOOK-REQUESTS.
082700     DISPLAY '  BOOK PROCESSED ..........: ' NUM-BOOK-PROCESSED.
082800     DISPLAY '  BOOK REJ - ACTIVE SESSION: ' NUM-BOOK-REJ-ACTIVE.
082900     DISPLAY '  BOOK REJ - UNKNOWN LOT ..: ' NUM-BOOK-REJ-LOT.
083000     DISPLAY '  BOOK REJ - LOT FULL .....: ' NUM-BOOK-REJ-FULL.
083100     DISPLAY '  RLSE REQUESTS ...........: ' NUM-RLSE-REQUESTS.
083200     DISPLAY '  RLSE PROCESSED ..........: ' NUM-RLSE-PROCESSED.
083300     DISPLAY '  RLSE REJ - NOT FOUND ....: ' NUM-RLSE-REJ-NOTFOUND.
083400     DISPLAY '  UNKNOWN REQUEST TYPES ...: ' NUM-UNKNOWN-TYPE.
083500     DISPLAY '----------------------------------------------'.
083600 850-EXIT.
083700     EXIT.
083800
083900 950-CLOSE-FILES.
084000     CLOSE BOOKREQ LOTS-IN LOTS-OUT SPOTS-IN SPOTS-OUT
084100           RESVS-IN RESVS-OUT.
084200 950-EXIT.
084300     EXIT.
