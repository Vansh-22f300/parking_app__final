000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKREMND.
000400 AUTHOR.        S L BRANNIGAN.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/20/97.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKREMND  --  PARKEASE  DAILY  INACTIVITY  REMINDER  SCAN    *
001200*                                                                *
001300*    RUN NIGHTLY.  THE REMPARM CARD CARRIES THE OPERATOR'S       *
001400*    SNAPSHOT 'NOW' STAMP FOR THE RUN.  EVERY REGULAR (NON-      *
001500*    ADMIN) USER ON FILE IS TESTED AGAINST THE RESERVATION       *
001600*    MASTER: A USER WITH NO RESERVATION STARTING IN THE          *
001700*    TRAILING SEVEN DAYS IS "INACTIVE" AND RECEIVES A TYPE-R      *
001800*    REMINDER NOTICE; EVERYONE ELSE RECEIVES A TYPE-N "WHAT'S    *
001900*    NEW" NOTICE.  BOTH NOTICE TYPES CARRY A LOT-COUNT CAPPED     *
002000*    AGAINST THE NUMBER OF LOTS CURRENTLY ON FILE (3 FOR AN       *
002100*    INACTIVITY NOTICE, 2 FOR A NEW-LOTS NOTICE).                *
002200*                                                                *
002300*    ADMIN USERS ARE SKIPPED ENTIRELY - THEY DO NOT GET MAIL.    *
002400*                                                                *
002500******************************************************************
002600*                                                                *
002700* CHANGE LOG                                                     *
002800*   DATE     BY   TICKET     DESCRIPTION                         *
002900*   -------- ---- ---------- ------------------------------------*
003000*   02/20/97 SLB  INITIAL    FIRST VERSION, MODELLED ON THE       *
003100*                            OVERNIGHT DUNNING SCAN                *
003200*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS    *
003300*                            CARRY 4-DIGIT YEARS THROUGHOUT       *
003400*   08/06/00 SLB  PK-0091    SWITCHED TO THE 88-LEVEL STATUS      *
003500*                            TESTS NOW ON THE SPOT COPYBOOK        *
003600*   04/11/02 SLB  PK-0117    NO CHANGE - LOT AVAILABILITY MOVE    *
003700*                            DOES NOT AFFECT THIS PROGRAM          *
003800*   07/16/09 DCP  PK-0164    RAISED RESV TABLE SIZE - DOWNTOWN     *
003900*                            GARAGE LOTS OUTGREW IT                *
004000*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
004100*                            SECONDS-PER-DAY/HOUR/MINUTE          *
004200*                            LITERALS - NO LOGIC CHANGE.          *
004300*   04/02/13 DCP  PK-0187    251-SCAN-ONE-RESV COMPARED THE        *
004400*                            ROUNDED-TO-2-DECIMAL WS-ELAPSED-      *
004500*                            HOURS AGAINST THE 168-HOUR INACTIVITY *
004600*                            WINDOW - A RESERVATION JUST OVER 7    *
004700*                            DAYS OLD COULD ROUND DOWN TO 168.00   *
004800*                            AND BE TREATED AS STILL RECENT.  NOW  *
004900*                            TESTS THE RAW WS-ELAPSED-SECS.        *
005000*                                                                *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS PKR4-ALPHA-CLASS  IS 'A' THRU 'Z'
006000     UPSI-0 ON  STATUS IS PKR4-TRACE-ON
006100            OFF STATUS IS PKR4-TRACE-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT REMPARM    ASSIGN TO REMPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-REMPARM-STATUS.
006800
006900     SELECT USERS-IN   ASSIGN TO USERS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-USERS-STATUS.
007200
007300     SELECT LOTS-IN    ASSIGN TO LOTS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-LOTS-STATUS.
007600
007700     SELECT RESVS-IN   ASSIGN TO RESVS
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS WS-RESVS-STATUS.
008000
008100     SELECT NOTICES    ASSIGN TO NOTICES
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS WS-NOTICES-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  REMPARM
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  REMPARM-RECORD.
009200     05  RMP-NOW-TS                  PIC 9(14).
009300     05  FILLER                      PIC X(16).
009400
009500 FD  USERS-IN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
009900
010000 FD  LOTS-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
010400
010500 FD  RESVS-IN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
010900
011000 FD  NOTICES
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  NOTICE-RECORD.
011400     05  NTC-USER-ID                 PIC 9(06).
011500     05  NTC-TYPE                    PIC X(01).
011600         88  NTC-IS-REMINDER             VALUE 'R'.
011700         88  NTC-IS-NEW-LOTS             VALUE 'N'.
011800     05  NTC-LOT-COUNT                PIC 9(01).
011900     05  FILLER                       PIC X(02).
012000
012100 WORKING-STORAGE SECTION.
012200*
012300*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
012400*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
012500*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
012600 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
012700 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
012800 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
012900*
013000 01  WS-FILE-STATUSES.
013100     05  WS-REMPARM-STATUS           PIC X(02) VALUE SPACES.
013200     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
013300     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
013400     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
013500     05  WS-NOTICES-STATUS           PIC X(02) VALUE SPACES.
013600     05  FILLER                      PIC X(02) VALUE SPACES.
013700*
013800 01  WS-SWITCHES.
013900     05  WS-RECENT-FOUND-SW          PIC X(01) VALUE 'N'.
014000         88  WS-RECENT-FOUND             VALUE 'Y'.
014100     05  FILLER                      PIC X(01) VALUE SPACES.
014200*
014300 01  SYSTEM-DATE-AND-TIME.
014400     05  CURRENT-DATE.
014500         10  CURRENT-YEAR            PIC 9(02).
014600         10  CURRENT-MONTH           PIC 9(02).
014700         10  CURRENT-DAY             PIC 9(02).
014800     05  CURRENT-TIME.
014900         10  CURRENT-HOUR            PIC 9(02).
015000         10  CURRENT-MINUTE          PIC 9(02).
015100         10  CURRENT-SECOND          PIC 9(02).
015200         10  CURRENT-HNDSEC          PIC 9(02).
015300*
015400*    IN-MEMORY RESERVATION TABLE - LOADED WHOLE FROM RESVS SO
015500*    EVERY USER'S HISTORY CAN BE RESCANNED WITHOUT RE-READING
015600*    THE MASTER (READ-ONLY IN THIS PROGRAM - NEVER REWRITTEN).
015700 01  WS-RESV-TABLE.
015800     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
015900     05  WS-RESV-ENTRY OCCURS 5000 TIMES.
016000         10  WT-RSV-USER-ID          PIC 9(06).
016100         10  WT-RSV-START-TS         PIC 9(14).
016200*
016300 01  WS-WORK-SUBSCRIPTS.
016400     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
016500     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
016600     05  WS-NOTICE-LOTS              PIC 9(01)     VALUE 0.
016700     05  FILLER                      PIC X(01) VALUE SPACES.
016800*
016900*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
017000*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
017100 01  WS-CALC-DATES.
017200     05  WS-CALC-START-TS            PIC 9(14).
017300     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
017400         10  WS-CS-YMD               PIC 9(08).
017500         10  WS-CS-HMS                PIC 9(06).
017600*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
017700*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
017800     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
017900                                     PIC X(14).
018000     05  WS-CALC-END-TS              PIC 9(14).
018100     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
018200         10  WS-CE-YMD               PIC 9(08).
018300         10  WS-CE-HMS                PIC 9(06).
018400     05  FILLER                      PIC X(01) VALUE SPACES.
018500*
018600 01  WS-DATE-WORK.
018700     05  WS-JY                       PIC 9(04).
018800     05  WS-JM                       PIC 9(02).
018900     05  WS-JD                       PIC 9(02).
019000     05  WS-DW-A                     PIC S9(09) COMP.
019100     05  WS-DW-B                     PIC S9(09) COMP.
019200     05  WS-DW-C                     PIC S9(09) COMP.
019300     05  WS-DW-D2                    PIC S9(09) COMP.
019400     05  WS-DW-E                     PIC S9(09) COMP.
019500     05  WS-DW-F                     PIC S9(09) COMP.
019600     05  WS-DW-G                     PIC S9(09) COMP.
019700     05  WS-DW-H                     PIC S9(09) COMP.
019800     05  WS-JDN-RESULT               PIC S9(09) COMP.
019900     05  WS-START-JDN                PIC S9(09) COMP.
020000     05  WS-END-JDN                  PIC S9(09) COMP.
020100     05  WS-START-HH                 PIC 9(02).
020200     05  WS-START-MI                 PIC 9(02).
020300     05  WS-START-SS                 PIC 9(02).
020400     05  WS-END-HH                   PIC 9(02).
020500     05  WS-END-MI                   PIC 9(02).
020600     05  WS-END-SS                   PIC 9(02).
020700     05  WS-START-SECS               PIC S9(09) COMP.
020800     05  WS-END-SECS                 PIC S9(09) COMP.
020900     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
021000     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
021100     05  FILLER                      PIC X(01) VALUE SPACES.
021200*
021300 01  REPORT-TOTALS.
021400     05  NUM-USERS-SCANNED           PIC S9(07) COMP-3 VALUE 0.
021500     05  NUM-REMINDER-NOTICES        PIC S9(07) COMP-3 VALUE 0.
021600     05  NUM-NEWLOTS-NOTICES         PIC S9(07) COMP-3 VALUE 0.
021700     05  FILLER                      PIC X(01) VALUE SPACES.
021800
021900 PROCEDURE DIVISION.
022000
022100 000-MAIN-CONTROL.
022200     ACCEPT CURRENT-DATE FROM DATE.
022300     ACCEPT CURRENT-TIME FROM TIME.
022400     DISPLAY 'PKREMND STARTED DATE = ' CURRENT-MONTH '/'
022500             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
022600
022700     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
022800
022900     READ REMPARM
023000         AT END DISPLAY '*** REMPARM CARD MISSING - RUN ABANDONED'
023100     END-READ.
023200
023300     IF WS-REMPARM-STATUS = '00'
023400         PERFORM 710-LOAD-LOT-COUNT  THRU 710-EXIT
023500         PERFORM 720-LOAD-RESV-TABLE THRU 720-EXIT
023600         PERFORM 200-SCAN-USER       THRU 200-EXIT
023700             UNTIL WS-USERS-STATUS = '10'
023800     END-IF.
023900
024000     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
024100     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
024200
024300     GOBACK.
024400
024500*----------------------------------------------------------------
024600* U4 - ONE PASS OF THE USER MASTER.  ADMIN USERS TAKE NO PART IN
024700* THE REMINDER SCAN.
024800*----------------------------------------------------------------
024900 200-SCAN-USER.
025000     READ USERS-IN
025100         AT END MOVE '10' TO WS-USERS-STATUS
025200     END-READ.
025300     IF WS-USERS-STATUS = '00'
025400         IF NOT USR-ROLE-ADMIN OF USERS-IN-DATA
025500             ADD 1 TO NUM-USERS-SCANNED
025600             PERFORM 250-TEST-INACTIVE THRU 250-EXIT
025700             IF WS-RECENT-FOUND
025800                 IF WS-LOT-COUNT > 2
025900                     MOVE 2 TO WS-NOTICE-LOTS
026000                 ELSE
026100                     MOVE WS-LOT-COUNT TO WS-NOTICE-LOTS
026200                 END-IF
026300                 MOVE 'N' TO NTC-TYPE
026400                 PERFORM 300-WRITE-NOTICE THRU 300-EXIT
026500                 ADD 1 TO NUM-NEWLOTS-NOTICES
026600             ELSE
026700                 IF WS-LOT-COUNT > 3
026800                     MOVE 3 TO WS-NOTICE-LOTS
026900                 ELSE
027000                     MOVE WS-LOT-COUNT TO WS-NOTICE-LOTS
027100                 END-IF
027200                 MOVE 'R' TO NTC-TYPE
027300                 PERFORM 300-WRITE-NOTICE THRU 300-EXIT
027400                 ADD 1 TO NUM-REMINDER-NOTICES
027500             END-IF
027600         END-IF
027700     END-IF.
027800 200-EXIT.
027900     EXIT.
028000
028100*----------------------------------------------------------------
028200* RULE 6 - A USER IS INACTIVE WHEN NO RESERVATION OF THEIRS HAS A
028300* START TIME WITHIN THE TRAILING SEVEN DAYS OF THE RUN'S 'NOW'.
028400* RESTATED AS "ELAPSED HOURS BETWEEN START AND NOW NOT GREATER
028500* THAN 168" SO THE SAME FORWARD CALENDAR ROUTINE THE REST OF THE
028600* SUITE USES CAN BE REUSED WITHOUT AN INVERSE JULIAN CONVERSION.
028700*----------------------------------------------------------------
028800 250-TEST-INACTIVE.
028900     MOVE 'N' TO WS-RECENT-FOUND-SW.
029000     PERFORM 251-SCAN-ONE-RESV THRU 251-EXIT
029100             VARYING WS-SCAN-IX FROM 1 BY 1
029200             UNTIL WS-SCAN-IX > WS-RESV-COUNT
029300                OR WS-RECENT-FOUND.
029400 250-EXIT.
029500     EXIT.
029600
029700 251-SCAN-ONE-RESV.
029800     IF WT-RSV-USER-ID (WS-SCAN-IX) = USR-ID OF USERS-IN-DATA
029900         MOVE WT-RSV-START-TS (WS-SCAN-IX) TO WS-CALC-START-TS
030000         MOVE RMP-NOW-TS                   TO WS-CALC-END-TS
030100         PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT
030200*        PK-0187 - THE 168-HOUR WINDOW IS TESTED AGAINST THE RAW
030300*        WS-ELAPSED-SECS, NOT THE ROUNDED-TO-2-DECIMAL WS-ELAPSED-
030400*        HOURS - A RESERVATION JUST OVER 7 DAYS OLD COULD ROUND
030500*        DOWN TO EXACTLY 168.00 AND BE TREATED AS STILL RECENT.
030600         IF WS-ELAPSED-SECS NOT > 168 * WS-SECS-PER-HOUR
030700             MOVE 'Y' TO WS-RECENT-FOUND-SW
030800         END-IF
030900     END-IF.
031000 251-EXIT.
031100     EXIT.
031200
031300 300-WRITE-NOTICE.
031400     MOVE USR-ID OF USERS-IN-DATA TO NTC-USER-ID.
031500     MOVE WS-NOTICE-LOTS          TO NTC-LOT-COUNT.
031600     WRITE NOTICE-RECORD.
031700 300-EXIT.
031800     EXIT.
031900
032000*----------------------------------------------------------------
032100* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
032200* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
032300* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
032400*----------------------------------------------------------------
032500 900-CALC-ELAPSED-HOURS.
032600     IF PKR4-TRACE-ON
032700         DISPLAY 'PKREMND START-TS=' WS-CALC-START-TS-A
032800     END-IF.
032900     MOVE WS-CS-YMD (1:4) TO WS-JY.
033000     MOVE WS-CS-YMD (5:2) TO WS-JM.
033100     MOVE WS-CS-YMD (7:2) TO WS-JD.
033200     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
033300     MOVE WS-JDN-RESULT TO WS-START-JDN.
033400
033500     MOVE WS-CE-YMD (1:4) TO WS-JY.
033600     MOVE WS-CE-YMD (5:2) TO WS-JM.
033700     MOVE WS-CE-YMD (7:2) TO WS-JD.
033800     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
033900     MOVE WS-JDN-RESULT TO WS-END-JDN.
034000
034100     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
034200     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
034300     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
034400     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
034500     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
034600     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
034700
034800     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
034900             + (WS-START-HH * WS-SECS-PER-HOUR)
035000             + (WS-START-MI * WS-SECS-PER-MINUTE)
035100             + WS-START-SS.
035200     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
035300             + (WS-END-HH * WS-SECS-PER-HOUR)
035400             + (WS-END-MI * WS-SECS-PER-MINUTE)
035500             + WS-END-SS.
035600     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
035700     COMPUTE WS-ELAPSED-HOURS ROUNDED =
035800             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
035900 900-EXIT.
036000     EXIT.
036100
036200 910-DATE-TO-JULIAN.
036300*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
036400*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
036500*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
036600*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
036700*    FORMULA DOES.
036800     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
036900     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
037000     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
037100     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
037200     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
037300     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
037400     COMPUTE WS-DW-G = WS-DW-F / 100.
037500     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
037600     COMPUTE WS-JDN-RESULT =
037700             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
037800 910-EXIT.
037900     EXIT.
038000
038100*----------------------------------------------------------------
038200* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
038300* OPEN/READ/CLOSE STYLE (SEE SAM1).
038400*----------------------------------------------------------------
038500 700-OPEN-FILES.
038600     OPEN INPUT  REMPARM
038700                 USERS-IN
038800                 LOTS-IN
038900                 RESVS-IN.
039000     OPEN OUTPUT NOTICES.
039100 700-EXIT.
039200     EXIT.
039300
039400 710-LOAD-LOT-COUNT.
039500     MOVE 0 TO WS-LOT-COUNT.
039600     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
039700             UNTIL WS-LOTS-STATUS = '10'.
039800 710-EXIT.
039900     EXIT.
040000
040100 711-READ-ONE-LOT.
040200     READ LOTS-IN
040300         AT END MOVE '10' TO WS-LOTS-STATUS
040400     END-READ.
040500     IF WS-LOTS-STATUS = '00'
040600         ADD 1 TO WS-LOT-COUNT
040700     END-IF.
040800 711-EXIT.
040900     EXIT.
041000
041100 720-LOAD-RESV-TABLE.
041200     MOVE 0 TO WS-RESV-COUNT.
041300     PERFORM 721-READ-ONE-RESV THRU 721-EXIT
041400             UNTIL WS-RESVS-STATUS = '10'.
041500 720-EXIT.
041600     EXIT.
041700
041800 721-READ-ONE-RESV.
041900     READ RESVS-IN
042000         AT END MOVE '10' TO WS-RESVS-STATUS
042100     END-READ.
042200     IF WS-RESVS-STATUS = '00'
042300         ADD 1 TO WS-RESV-COUNT
042400         MOVE RSV-USER-ID  OF RESVS-IN-DATA
042500              TO WT-RSV-USER-ID  (WS-RESV-COUNT)
042600         MOVE RSV-START-TS OF RESVS-IN-DATA
042700              TO WT-RSV-START-TS (WS-RESV-COUNT)
042800     END-IF.
042900 721-EXIT.
043000     EXIT.
043100
043200 850-DISPLAY-RUN-TOTALS.
043300     DISPLAY '----------------------------------------------'.
043400     DISPLAY 'PKREMND RUN TOTALS'.
043500     DISPLAY '  USERS SCANNED ..........: ' NUM-USERS-SCANNED.
043600     DISPLAY '  REMINDER NOTICES WRITTEN: ' NUM-REMINDER-NOTICES.
043700     DISPLAY '  NEW-LOTS NOTICES WRITTEN: ' NUM-NEWLOTS-NOTICES.
043800     DISPLAY '----------------------------------------------'.
043900 850-EXIT.
044000     EXIT.
044100
044200 950-CLOSE-FILES.
044300     CLOSE REMPARM USERS-IN LOTS-IN RESVS-IN NOTICES.
044400 950-EXIT.
044500     EXIT.
