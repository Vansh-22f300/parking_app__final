000100******************************************************************
000200*                                                                *
000300*    PKUSRREC  --  PARKEASE  USER  MASTER  RECORD  LAYOUT        *
000400*                                                                *
000500*    ONE RECORD PER REGISTERED USER OF THE PARKING NETWORK.      *
000600*    FILE USERS IS LINE SEQUENTIAL, SORTED ASCENDING BY          *
000700*    USR-ID, AND IS READ AS A MASTER BY THE REMINDER (PKREMND),  *
000800*    STATEMENT (PKSTMT) AND SETTLEMENT (PKSETL) PROGRAMS.        *
000900*                                                                *
001000*    RECORD LENGTH ................ 81 BYTES                    *
001100*                                                                *
001200******************************************************************
001300*                                                                *
001400* CHANGE LOG                                                     *
001500*   DATE     BY   TICKET     DESCRIPTION                         *
001600*   -------- ---- ---------- ------------------------------------*
001700*   03/14/94 RKM  INITIAL    ORIGINAL LAYOUT PER DATA GROUP      *
001800*   09/02/95 RKM  PK-0041    ADDED USR-VEHICLE, USR-PHONE        *
001900*   11/30/98 TJH  PK-0077    Y2K REVIEW - NO 2-DIGIT YEARS HERE, *
002000*                            RECORD CARRIES NO DATE FIELDS       *
002100*   06/19/01 SLB  PK-0103    ROLE FIELD WIDENED 4 -> 5 FOR       *  PK0103
002200*                            'ADMIN' VALUE, WAS TRUNCATING       *
002300*   02/08/04 DCP  PK-0128    ADDED 88-LEVELS FOR ROLE TESTS      *  PK0128
002400*                                                                *
002500******************************************************************
002600*
002700 01  PK-USER-RECORD.
002800     05  USR-ID                          PIC 9(6).
002900*        -------------------------------------------------------
003000*        UNIQUE USER KEY, ASSIGNED AT REGISTRATION TIME.
003100     05  USR-NAME                        PIC X(20).
003200     05  USR-EMAIL                       PIC X(30).
003300     05  USR-ROLE                        PIC X(05).                 PK0103
003400         88  USR-ROLE-ADMIN                  VALUE 'ADMIN'.         PK0128
003500         88  USR-ROLE-REGULAR                VALUE 'USER '.         PK0128
003600     05  USR-VEHICLE                     PIC X(10).
003700*        SPACES WHEN THE USER HAS NO VEHICLE ON FILE.
003800     05  USR-PHONE                       PIC X(10).
003900*        SPACES WHEN NO PHONE NUMBER WAS SUPPLIED.
004000     05  USR-FILLER                      PIC X(01).
004100*        PAD TO 81-BYTE RECORD LENGTH FOR FUTURE EXPANSION.
004200*
004300* ALTERNATE VIEW USED BY PKSETL WHEN MATCHING THE PARAMETER-CARD
004400* USER-ID DURING THE MASTER REWRITE (SEE 400-PURGE-USER).  KEPT
004500* AS A REDEFINES SO THE COMPARE RUNS AGAINST A STAND-ALONE
004600* NUMERIC-DISPLAY PICTURE RATHER THAN THE GROUP ITEM.
004700     05  USR-ID-ALT REDEFINES USR-ID     PIC 9(6).
