000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKSTMT.
000400 AUTHOR.        S L BRANNIGAN.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/12/97.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKSTMT  --  PARKEASE  MONTHLY  ACTIVITY  STATEMENT  RUN     *
001200*                                                                *
001300*    RUN ONCE A MONTH.  THE STMPARM CARD CARRIES THE RUN'S NOW   *
001400*    STAMP - THE STATEMENT WINDOW IS THE FIRST OF THE CURRENT    *
001500*    CALENDAR MONTH AT MIDNIGHT THROUGH THAT STAMP.  FOR EVERY    *
001600*    REGULAR USER WITH AT LEAST ONE RESERVATION STARTING IN THE   *
001700*    WINDOW: BOOKINGS COUNTED OVER THE WHOLE WINDOW, SPENT/HOURS  *
001800*    ACCUMULATED OVER COMPLETED SESSIONS ONLY, AND A PER-LOT      *
001900*    USAGE TALLY (ALL WINDOW RESERVATIONS) TO PICK THE USER'S     *
002000*    MOST-USED LOT.  ONE STATEMENT RECORD IS WRITTEN PER USER     *
002100*    WHO QUALIFIES.                                               *
002200*                                                                *
002300******************************************************************
002400*                                                                *
002500* CHANGE LOG                                                     *
002600*   DATE     BY   TICKET     DESCRIPTION                         *
002700*   -------- ---- ---------- ------------------------------------*
002800*   06/12/97 SLB  INITIAL    FIRST VERSION                        *
002900*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS    *
003000*                            CARRY 4-DIGIT YEARS THROUGHOUT       *
003100*   04/11/02 SLB  PK-0117    NO CHANGE - LOT AVAILABILITY MOVE    *
003200*                            DOES NOT AFFECT THIS PROGRAM          *
003300*   09/14/05 DCP  PK-0151    MOST-USED LOT TIE NOW BROKEN BY      *
003400*                            LOWEST LOT-ID, WAS UNDEFINED BEFORE   *
003500*   07/16/09 DCP  PK-0164    RAISED RESV/SPOT TABLE SIZES - THE    *
003600*                            DOWNTOWN GARAGE LOTS OUTGREW THEM     *
003700*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
003800*                            SECONDS-PER-DAY/HOUR/MINUTE          *
003900*                            LITERALS - NO LOGIC CHANGE.          *
004000*                                                                *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS PKS5-ALPHA-CLASS  IS 'A' THRU 'Z'
005000     UPSI-0 ON  STATUS IS PKS5-TRACE-ON
005100            OFF STATUS IS PKS5-TRACE-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT STMPARM    ASSIGN TO STMPARM
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-STMPARM-STATUS.
005800
005900     SELECT USERS-IN   ASSIGN TO USERS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-USERS-STATUS.
006200
006300     SELECT LOTS-IN    ASSIGN TO LOTS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-LOTS-STATUS.
006600
006700     SELECT SPOTS-IN   ASSIGN TO SPOTS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-SPOTS-STATUS.
007000
007100     SELECT RESVS-IN   ASSIGN TO RESVS
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-RESVS-STATUS.
007400
007500     SELECT STATEMENTS ASSIGN TO STMTS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-STMTS-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  STMPARM
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  STMPARM-RECORD.
008600     05  STP-NOW-TS                  PIC 9(14).
008700     05  STP-NOW-TS-X REDEFINES STP-NOW-TS.
008800         10  STP-NOW-YYYYMM           PIC 9(06).
008900         10  STP-NOW-REST             PIC 9(08).
009000     05  FILLER                      PIC X(16).
009100
009200 FD  USERS-IN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
009600
009700 FD  LOTS-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
010100
010200 FD  SPOTS-IN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
010600
010700 FD  RESVS-IN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
011100
011200 FD  STATEMENTS
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  STATEMENT-RECORD.
011600     05  STM-USER-ID                 PIC 9(06).
011700     05  STM-BOOKINGS                PIC 9(04).
011800     05  STM-SPENT                   PIC 9(06)V99.
011900     05  STM-HOURS                   PIC 9(04)V99.
012000     05  STM-TOP-LOT                 PIC X(25).
012100     05  STM-TOP-COUNT               PIC 9(04).
012200     05  STM-AVG-COST                PIC 9(06)V99.
012300     05  STM-AVG-HOURS               PIC 9(04)V99.
012400     05  FILLER                      PIC X(05).
012500
012600 WORKING-STORAGE SECTION.
012700*
012800*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
012900*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
013000*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
013100 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
013200 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
013300 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
013400*
013500 01  WS-FILE-STATUSES.
013600     05  WS-STMPARM-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
013800     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
013900     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
014000     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
014100     05  WS-STMTS-STATUS             PIC X(02) VALUE SPACES.
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300*
014400 01  WS-SWITCHES.
014500     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
014600         88  WS-SPOT-FOUND               VALUE 'Y'.
014700     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
014800         88  WS-LOT-FOUND                VALUE 'Y'.
014900     05  FILLER                      PIC X(01) VALUE SPACES.
015000*
015100 01  SYSTEM-DATE-AND-TIME.
015200     05  CURRENT-DATE.
015300         10  CURRENT-YEAR            PIC 9(02).
015400         10  CURRENT-MONTH           PIC 9(02).
015500         10  CURRENT-DAY             PIC 9(02).
015600     05  CURRENT-TIME.
015700         10  CURRENT-HOUR            PIC 9(02).
015800         10  CURRENT-MINUTE          PIC 9(02).
015900         10  CURRENT-SECOND          PIC 9(02).
016000         10  CURRENT-HNDSEC          PIC 9(02).
016100*
016200*    IN-MEMORY USER TABLE - LOADED FROM USERS, READ-ONLY.
016300 01  WS-USER-TABLE.
016400     05  WS-USER-COUNT               PIC S9(05) COMP VALUE 0.
016500     05  WS-USER-ENTRY OCCURS 5000 TIMES.
016600         10  WT-USER-ID              PIC 9(06).
016700         10  WT-USER-ROLE            PIC X(05).
016800             88  WT-USER-IS-ADMIN        VALUE 'ADMIN'.
016900*
017000*    IN-MEMORY LOT TABLE - LOADED FROM LOTS, READ-ONLY.  THE
017100*    USE-COUNT ENTRY IS RESET AND REBUILT FOR EACH USER IN TURN.
017200 01  WS-LOT-TABLE.
017300     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
017400     05  WS-LOT-ENTRY OCCURS 200 TIMES.
017500         10  WT-LOT-ID               PIC 9(04).
017600         10  WT-LOT-NAME             PIC X(25).
017700         10  WT-LOT-USE-COUNT        PIC S9(04) COMP.
017800*
017900*    IN-MEMORY SPOT TABLE - LOADED FROM SPOTS, READ-ONLY.  USED
018000*    ONLY TO JOIN A RESERVATION'S SPOT BACK TO ITS OWNING LOT.
018100 01  WS-SPOT-TABLE.
018200     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
018300     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
018400         10  WT-SPOT-ID              PIC 9(06).
018500         10  WT-SPOT-LOT-ID          PIC 9(04).
018600*
018700*    IN-MEMORY RESERVATION TABLE - LOADED FROM RESVS, READ-ONLY.
018800 01  WS-RESV-TABLE.
018900     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
019000     05  WS-RESV-ENTRY OCCURS 5000 TIMES.
019100         10  WT-RSV-SPOT-ID          PIC 9(06).
019200         10  WT-RSV-USER-ID          PIC 9(06).
019300         10  WT-RSV-START-TS         PIC 9(14).
019400         10  WT-RSV-END-TS           PIC 9(14).
019500         10  WT-RSV-COST             PIC 9(06)V99.
019600*
019700 01  WS-WORK-SUBSCRIPTS.
019800     05  WS-USER-IX                  PIC S9(05) COMP VALUE 0.
019900     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
020000     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
020100     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
020200     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
020300     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
020400     05  WS-TOP-IX                   PIC S9(04) COMP VALUE 0.
020500     05  FILLER                      PIC X(01) VALUE SPACES.
020600*
020700*    WINDOW BOUNDARIES AND PER-USER ACCUMULATORS - RESET AT THE
020800*    START OF EACH USER'S STATEMENT.
020900 01  WS-STATEMENT-WORK.
021000     05  WS-FOM-TS                   PIC 9(14).
021100     05  WS-USR-BOOKINGS             PIC S9(05) COMP VALUE 0.
021200     05  WS-USR-SPENT                PIC S9(08)V99 COMP-3 VALUE 0.
021300     05  WS-USR-HOURS                PIC S9(06)V99 COMP-3 VALUE 0.
021400     05  FILLER                      PIC X(01) VALUE SPACES.
021500*
021600*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
021700*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
021800 01  WS-CALC-DATES.
021900     05  WS-CALC-START-TS            PIC 9(14).
022000     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
022100         10  WS-CS-YMD               PIC 9(08).
022200         10  WS-CS-HMS                PIC 9(06).
022300     05  WS-CALC-END-TS              PIC 9(14).
022400     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
022500         10  WS-CE-YMD               PIC 9(08).
022600         10  WS-CE-HMS                PIC 9(06).
022700     05  FILLER                      PIC X(01) VALUE SPACES.
022800*
022900 01  WS-DATE-WORK.
023000     05  WS-JY                       PIC 9(04).
023100     05  WS-JM                       PIC 9(02).
023200     05  WS-JD                       PIC 9(02).
023300     05  WS-DW-A                     PIC S9(09) COMP.
023400     05  WS-DW-B                     PIC S9(09) COMP.
023500     05  WS-DW-C                     PIC S9(09) COMP.
023600     05  WS-DW-D2                    PIC S9(09) COMP.
023700     05  WS-DW-E                     PIC S9(09) COMP.
023800     05  WS-DW-F                     PIC S9(09) COMP.
023900     05  WS-DW-G                     PIC S9(09) COMP.
024000     05  WS-DW-H                     PIC S9(09) COMP.
024100     05  WS-JDN-RESULT               PIC S9(09) COMP.
024200     05  WS-START-JDN                PIC S9(09) COMP.
024300     05  WS-END-JDN                  PIC S9(09) COMP.
024400     05  WS-START-HH                 PIC 9(02).
024500     05  WS-START-MI                 PIC 9(02).
024600     05  WS-START-SS                 PIC 9(02).
024700     05  WS-END-HH                   PIC 9(02).
024800     05  WS-END-MI                   PIC 9(02).
024900     05  WS-END-SS                   PIC 9(02).
025000     05  WS-START-SECS               PIC S9(09) COMP.
025100     05  WS-END-SECS                 PIC S9(09) COMP.
025200     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
025300     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
025400     05  FILLER                      PIC X(01) VALUE SPACES.
025500*
025600 01  REPORT-TOTALS.
025700     05  NUM-STATEMENTS-WRITTEN      PIC S9(07) COMP-3 VALUE 0.
025800     05  FILLER                      PIC X(01) VALUE SPACES.
025900
026000 PROCEDURE DIVISION.
026100
026200 000-MAIN-CONTROL.
026300     ACCEPT CURRENT-DATE FROM DATE.
026400     ACCEPT CURRENT-TIME FROM TIME.
026500     DISPLAY 'PKSTMT STARTED DATE = ' CURRENT-MONTH '/'
026600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
026700
026800     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
026900
027000     READ STMPARM
027100         AT END DISPLAY '*** STMPARM CARD MISSING - RUN ABANDONED'
027200     END-READ.
027300
027400     IF WS-STMPARM-STATUS = '00'
027500         COMPUTE WS-FOM-TS = (STP-NOW-YYYYMM * 100000000) + 1000000
027600         PERFORM 705-LOAD-USER-TABLE THRU 705-EXIT
027700         PERFORM 710-LOAD-LOT-TABLE  THRU 710-EXIT
027800         PERFORM 720-LOAD-SPOT-TABLE THRU 720-EXIT
027900         PERFORM 730-LOAD-RESV-TABLE THRU 730-EXIT
028000         PERFORM 200-BUILD-USER-STATEMENT THRU 200-EXIT
028100                 VARYING WS-USER-IX FROM 1 BY 1
028200                 UNTIL WS-USER-IX > WS-USER-COUNT
028300     END-IF.
028400
028500     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
028600     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
028700
028800     GOBACK.
028900
029000*----------------------------------------------------------------
029100* U5 - ONE STATEMENT PER QUALIFYING USER.  ADMINS TAKE NO PART.
029200*----------------------------------------------------------------
029300 200-BUILD-USER-STATEMENT.
029400     IF NOT WT-USER-IS-ADMIN (WS-USER-IX)
029500         PERFORM 210-RESET-LOT-USE THRU 210-EXIT
029600         MOVE 0 TO WS-USR-BOOKINGS
029700         MOVE 0 TO WS-USR-SPENT
029800         MOVE 0 TO WS-USR-HOURS
029900         PERFORM 220-SCAN-USER-RESV THRU 220-EXIT
030000                 VARYING WS-SCAN-IX FROM 1 BY 1
030100                 UNTIL WS-SCAN-IX > WS-RESV-COUNT
030200         IF WS-USR-BOOKINGS > 0
030300             PERFORM 260-FIND-TOP-LOT   THRU 260-EXIT
030400             PERFORM 280-COMPUTE-AVERAGES THRU 280-EXIT
030500             PERFORM 300-WRITE-STATEMENT-BLOCK THRU 300-EXIT
030600             ADD 1 TO NUM-STATEMENTS-WRITTEN
030700         END-IF
030800     END-IF.
030900 200-EXIT.
031000     EXIT.
031100
031200 210-RESET-LOT-USE.
031300     PERFORM 211-ZERO-ONE-LOT THRU 211-EXIT
031400             VARYING WS-LOT-IX FROM 1 BY 1
031500             UNTIL WS-LOT-IX > WS-LOT-COUNT.
031600 210-EXIT.
031700     EXIT.
031800
031900 211-ZERO-ONE-LOT.
032000     MOVE 0 TO WT-LOT-USE-COUNT (WS-LOT-IX).
032100 211-EXIT.
032200     EXIT.
032300
032400*----------------------------------------------------------------
032500* FOR EACH RESERVATION OF THIS USER STARTING IN THE STATEMENT
032600* WINDOW: COUNT THE BOOKING, TALLY ITS LOT, AND - IF COMPLETED -
032700* ADD ITS COST AND DURATION TO THE RUNNING TOTALS.
032800*----------------------------------------------------------------
032900 220-SCAN-USER-RESV.
033000     IF WT-RSV-USER-ID (WS-SCAN-IX) = WT-USER-ID (WS-USER-IX)
033100        AND WT-RSV-START-TS (WS-SCAN-IX) NOT < WS-FOM-TS
033200        AND WT-RSV-START-TS (WS-SCAN-IX) NOT > STP-NOW-TS
033300         ADD 1 TO WS-USR-BOOKINGS
033400         MOVE WT-RSV-SPOT-ID (WS-SCAN-IX) TO WS-SPOT-ID-SEEK
033500         PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT
033600         IF WS-SPOT-FOUND
033700             MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
033800             PERFORM 240-FIND-LOT THRU 240-EXIT
033900             IF WS-LOT-FOUND
034000                 ADD 1 TO WT-LOT-USE-COUNT (WS-LOT-IX)
034100             END-IF
034200         END-IF
034300         IF WT-RSV-END-TS (WS-SCAN-IX) NOT = 0
034400             ADD WT-RSV-COST (WS-SCAN-IX) TO WS-USR-SPENT
034500             MOVE WT-RSV-START-TS (WS-SCAN-IX) TO WS-CALC-START-TS
034600             MOVE WT-RSV-END-TS   (WS-SCAN-IX) TO WS-CALC-END-TS
034700             PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT
034800             ADD WS-ELAPSED-HOURS TO WS-USR-HOURS
034900         END-IF
035000     END-IF.
035100 220-EXIT.
035200     EXIT.
035300
035400 230-FIND-SPOT-BY-ID.
035500     MOVE 'N' TO WS-SPOT-FOUND-SW.
035600     MOVE 0 TO WS-SPOT-IX.
035700     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
035800             VARYING WS-TOP-IX FROM 1 BY 1
035900             UNTIL WS-TOP-IX > WS-SPOT-COUNT
036000                OR WS-SPOT-FOUND.
036100 230-EXIT.
036200     EXIT.
036300
036400 231-SCAN-SPOT-BY-ID.
036500     IF WT-SPOT-ID (WS-TOP-IX) = WS-SPOT-ID-SEEK
036600         MOVE 'Y' TO WS-SPOT-FOUND-SW
036700         MOVE WS-TOP-IX TO WS-SPOT-IX
036800     END-IF.
036900 231-EXIT.
037000     EXIT.
037100
037200 240-FIND-LOT.
037300     MOVE 'N' TO WS-LOT-FOUND-SW.
037400     MOVE 0 TO WS-LOT-IX.
037500     PERFORM 241-SCAN-LOT-TABLE THRU 241-EXIT
037600             VARYING WS-TOP-IX FROM 1 BY 1
037700             UNTIL WS-TOP-IX > WS-LOT-COUNT
037800                OR WS-LOT-FOUND.
037900 240-EXIT.
038000     EXIT.
038100
038200 241-SCAN-LOT-TABLE.
038300     IF WT-LOT-ID (WS-TOP-IX) = WS-LOT-SEEK
038400         MOVE 'Y' TO WS-LOT-FOUND-SW
038500         MOVE WS-TOP-IX TO WS-LOT-IX
038600     END-IF.
038700 241-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100* THE LOT WITH THE HIGHEST USE-COUNT WINS; A TIE IS BROKEN BY
039200* THE LOWEST LOT-ID SINCE THE TABLE IS LOADED IN ASCENDING
039300* LOT-ID ORDER AND THE SCAN KEEPS THE FIRST MAXIMUM IT SEES.
039400*----------------------------------------------------------------
039500 260-FIND-TOP-LOT.
039600     MOVE 0 TO WS-TOP-IX.
039700     MOVE SPACES TO STM-TOP-LOT.
039800     MOVE 0 TO STM-TOP-COUNT.
039900     PERFORM 261-TEST-ONE-LOT THRU 261-EXIT
040000             VARYING WS-LOT-IX FROM 1 BY 1
040100             UNTIL WS-LOT-IX > WS-LOT-COUNT.
040200 260-EXIT.
040300     EXIT.
040400
040500 261-TEST-ONE-LOT.
040600     IF WT-LOT-USE-COUNT (WS-LOT-IX) > STM-TOP-COUNT
040700         MOVE WT-LOT-USE-COUNT (WS-LOT-IX) TO STM-TOP-COUNT
040800         MOVE WT-LOT-NAME      (WS-LOT-IX) TO STM-TOP-LOT
040900     END-IF.
041000 261-EXIT.
041100     EXIT.
041200
041300*----------------------------------------------------------------
041400* RULE 8 - AVERAGES OVER BOOKING COUNT.  WS-USR-BOOKINGS IS
041500* KNOWN NON-ZERO HERE (200-BUILD-USER-STATEMENT ONLY CALLS THIS
041600* PARAGRAPH WHEN IT IS).
041700*----------------------------------------------------------------
041800 280-COMPUTE-AVERAGES.
041900     MOVE WS-USR-BOOKINGS TO STM-BOOKINGS.
042000     MOVE WS-USR-SPENT    TO STM-SPENT.
042100     MOVE WS-USR-HOURS    TO STM-HOURS.
042200     COMPUTE STM-AVG-COST  ROUNDED = WS-USR-SPENT / WS-USR-BOOKINGS.
042300     COMPUTE STM-AVG-HOURS ROUNDED = WS-USR-HOURS / WS-USR-BOOKINGS.
042400 280-EXIT.
042500     EXIT.
042600
042700 300-WRITE-STATEMENT-BLOCK.
042800     MOVE WT-USER-ID (WS-USER-IX) TO STM-USER-ID.
042900     WRITE STATEMENT-RECORD.
043000 300-EXIT.
043100     EXIT.
043200
043300*----------------------------------------------------------------
043400* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
043500* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
043600* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
043700*----------------------------------------------------------------
043800 900-CALC-ELAPSED-HOURS.
043900     MOVE WS-CS-YMD (1:4) TO WS-JY.
044000     MOVE WS-CS-YMD (5:2) TO WS-JM.
044100     MOVE WS-CS-YMD (7:2) TO WS-JD.
044200     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
044300     MOVE WS-JDN-RESULT TO WS-START-JDN.
044400
044500     MOVE WS-CE-YMD (1:4) TO WS-JY.
044600     MOVE WS-CE-YMD (5:2) TO WS-JM.
044700     MOVE WS-CE-YMD (7:2) TO WS-JD.
044800     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
044900     MOVE WS-JDN-RESULT TO WS-END-JDN.
045000
045100     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
045200     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
045300     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
045400     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
045500     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
045600     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
045700
045800     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
045900             + (WS-START-HH * WS-SECS-PER-HOUR)
046000             + (WS-START-MI * WS-SECS-PER-MINUTE)
046100             + WS-START-SS.
046200     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
046300             + (WS-END-HH * WS-SECS-PER-HOUR)
046400             + (WS-END-MI * WS-SECS-PER-MINUTE)
046500             + WS-END-SS.
046600     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
046700     COMPUTE WS-ELAPSED-HOURS ROUNDED =
046800             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
046900 900-EXIT.
047000     EXIT.
047100
047200 910-DATE-TO-JULIAN.
047300*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
047400*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
047500*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
047600*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
047700*    FORMULA DOES.
047800     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
047900     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
048000     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
048100     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
048200     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
048300     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
048400     COMPUTE WS-DW-G = WS-DW-F / 100.
048500     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
048600     COMPUTE WS-JDN-RESULT =
048700             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
048800 910-EXIT.
048900     EXIT.
049000
049100*----------------------------------------------------------------
049200* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
049300* OPEN/READ/CLOSE STYLE (SEE SAM1).
049400*----------------------------------------------------------------
049500 700-OPEN-FILES.
049600     OPEN INPUT  STMPARM
049700                 USERS-IN
049800                 LOTS-IN
049900                 SPOTS-IN
050000                 RESVS-IN.
050100     OPEN OUTPUT STATEMENTS.
050200 700-EXIT.
050300     EXIT.
050400
050500 705-LOAD-USER-TABLE.
050600     MOVE 0 TO WS-USER-COUNT.
050700     PERFORM 706-READ-ONE-USER THRU 706-EXIT
050800             UNTIL WS-USERS-STATUS = '10'.
050900 705-EXIT.
051000     EXIT.
051100
051200 706-READ-ONE-USER.
051300     READ USERS-IN
051400         AT END MOVE '10' TO WS-USERS-STATUS
051500     END-READ.
051600     IF WS-USERS-STATUS = '00'
051700         ADD 1 TO WS-USER-COUNT
051800         MOVE USR-ID   OF USERS-IN-DATA TO WT-USER-ID   (WS-USER-COUNT)
051900         MOVE USR-ROLE OF USERS-IN-DATA TO WT-USER-ROLE (WS-USER-COUNT)
052000     END-IF.
052100 706-EXIT.
052200     EXIT.
052300
052400 710-LOAD-LOT-TABLE.
052500     MOVE 0 TO WS-LOT-COUNT.
052600     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
052700             UNTIL WS-LOTS-STATUS = '10'.
052800 710-EXIT.
052900     EXIT.
053000
053100 711-READ-ONE-LOT.
053200     READ LOTS-IN
053300         AT END MOVE '10' TO WS-LOTS-STATUS
053400     END-READ.
053500     IF WS-LOTS-STATUS = '00'
053600         ADD 1 TO WS-LOT-COUNT
053700         MOVE LOT-ID   OF LOTS-IN-DATA TO WT-LOT-ID   (WS-LOT-COUNT)
053800         MOVE LOT-NAME OF LOTS-IN-DATA TO WT-LOT-NAME (WS-LOT-COUNT)
053900         MOVE 0 TO WT-LOT-USE-COUNT (WS-LOT-COUNT)
054000     END-IF.
054100 711-EXIT.
054200     EXIT.
054300
054400 720-LOAD-SPOT-TABLE.
054500     MOVE 0 TO WS-SPOT-COUNT.
054600     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
054700             UNTIL WS-SPOTS-STATUS = '10'.
054800 720-EXIT.
054900     EXIT.
055000
055100 721-READ-ONE-SPOT.
055200     READ SPOTS-IN
055300         AT END MOVE '10' TO WS-SPOTS-STATUS
055400     END-READ.
055500     IF WS-SPOTS-STATUS = '00'
055600         ADD 1 TO WS-SPOT-COUNT
055700         MOVE SPT-ID     OF SPOTS-IN-DATA
055800              TO WT-SPOT-ID     (WS-SPOT-COUNT)
055900         MOVE SPT-LOT-ID OF SPOTS-IN-DATA
056000              TO WT-SPOT-LOT-ID (WS-SPOT-COUNT)
056100     END-IF.
056200 721-EXIT.
056300     EXIT.
056400
056500 730-LOAD-RESV-TABLE.
056600     MOVE 0 TO WS-RESV-COUNT.
056700     PERFORM 731-READ-ONE-RESV THRU 731-EXIT
056800             UNTIL WS-RESVS-STATUS = '10'.
056900 730-EXIT.
057000     EXIT.
057100
057200 731-READ-ONE-RESV.
057300     READ RESVS-IN
057400         AT END MOVE '10' TO WS-RESVS-STATUS
057500     END-READ.
057600     IF WS-RESVS-STATUS = '00'
057700         ADD 1 TO WS-RESV-COUNT
057800         MOVE RSV-SPOT-ID  OF RESVS-IN-DATA
057900              TO WT-RSV-SPOT-ID  (WS-RESV-COUNT)
058000         MOVE RSV-USER-ID  OF RESVS-IN-DATA
058100              TO WT-RSV-USER-ID  (WS-RESV-COUNT)
058200         MOVE RSV-START-TS OF RESVS-IN-DATA
058300              TO WT-RSV-START-TS (WS-RESV-COUNT)
058400         MOVE RSV-END-TS   OF RESVS-IN-DATA
058500              TO WT-RSV-END-TS   (WS-RESV-COUNT)
058600         MOVE RSV-COST     OF RESVS-IN-DATA
058700              TO WT-RSV-COST     (WS-RESV-COUNT)
058800     END-IF.
058900 731-EXIT.
059000     EXIT.
059100
059200 850-DISPLAY-RUN-TOTALS.
059300     DISPLAY '----------------------------------------------'.
059400     DISPLAY 'PKSTMT RUN TOTALS'.
059500     DISPLAY '  STATEMENTS WRITTEN ...: ' NUM-STATEMENTS-WRITTEN.
059600     DISPLAY '----------------------------------------------'.
059700 850-EXIT.
059800     EXIT.
059900
060000 950-CLOSE-FILES.
060100     CLOSE STMPARM USERS-IN LOTS-IN SPOTS-IN RESVS-IN STATEMENTS.
060200 950-EXIT.
060300     EXIT.
