000100******************************************************************
000200*                                                                *
000300*    PKRSVREC  --  PARKEASE  RESERVATION  TRANSACTION  RECORD    *
000400*                                                                *
000500*    ONE RECORD PER BOOKING/RESERVATION, ACTIVE OR COMPLETED.    *
000600*    FILE RESVS IS LINE SEQUENTIAL, SORTED ASCENDING BY RSV-ID,  *
000700*    AND IS TREATED AS A TRANSACTION FILE - IT IS READ, UPDATED  *
000800*    AND REWRITTEN BY PKBOOK1, PKADVRS AND PKSETL, AND READ      *
000900*    ONLY BY PKREMND, PKSTMT, PKEXPRT, PKSUMRY AND PKUSRPT.      *
001000*                                                                *
001100*    RECORD LENGTH ................ 80 BYTES                    *
001200*                                                                *
001300******************************************************************
001400*                                                                *
001500* CHANGE LOG                                                     *
001600*   DATE     BY   TICKET     DESCRIPTION                         *
001700*   -------- ---- ---------- ------------------------------------*
001800*   03/14/94 RKM  INITIAL    ORIGINAL LAYOUT PER DATA GROUP      *
001900*   09/02/95 RKM  PK-0041    ADDED RSV-TXN-ID, RSV-PAY-METHOD    *
002000*   11/30/98 TJH  PK-0077    Y2K REVIEW - TIMESTAMPS ALREADY     *
002100*                            CARRY FULL 4-DIGIT YEAR, NO CHANGE  *
002200*   04/11/02 SLB  PK-0117    ADDED RSV-END-TS 88-LEVEL FOR THE   *
002300*                            OPEN/COMPLETED TEST                 *
002400*   05/03/06 DCP  PK-0146    ADDED TRAILING FILLER, RECORD NOW   *
002500*                            PADDED TO AN EVEN 80 BYTES          *
002600*                                                                *
002700******************************************************************
002800*
002900 01  PK-RESERVATION-RECORD.
003000     05  RSV-ID                          PIC 9(6).
003100*        RESERVATION KEY.
003200     05  RSV-SPOT-ID                     PIC 9(6).
003300     05  RSV-USER-ID                     PIC 9(6).
003400     05  RSV-START-TS                    PIC 9(14).
003500*        PARKING START, YYYYMMDDHHMMSS.
003600     05  RSV-END-TS                      PIC 9(14).                 PK0117
003700         88  RSV-STILL-ACTIVE                VALUE 0.               PK0117
003800         88  RSV-IS-COMPLETED        VALUE 1 THRU 99999999999999.  PK0117
003900*        ZERO WHILE THE SESSION IS STILL OPEN.
004000     05  RSV-COST                        PIC 9(6)V99.
004100*        BILLED COST IN RUPEES, 2 IMPLIED DECIMALS.
004200     05  RSV-TXN-ID                      PIC X(20).
004300*        PAYMENT TRANSACTION ID, SPACES IF NONE ISSUED.
004400     05  RSV-PAY-METHOD                  PIC X(05).
004500*        'UPI  ' / 'CARD ' / 'CASH ', OR SPACES.
004600     05  FILLER                          PIC X(01).                 PK0146
004700*        PAD TO 80-BYTE RECORD LENGTH FOR FUTURE EXPANSION.
004800*
004900* ALTERNATE VIEW OF THE START/END TIMESTAMP PAIR USED BY THE
005000* CALENDAR-DIFFERENCE ROUTINE (900-CALC-ELAPSED-HOURS) TO PICK
005100* THE DATE PORTION AND TIME PORTION APART WITHOUT AN INTRINSIC
005200* FUNCTION.
005300     05  RSV-START-TS-X REDEFINES RSV-START-TS.
005400         10  RSV-START-YMD               PIC 9(08).
005500         10  RSV-START-HMS               PIC 9(06).
005600     05  RSV-END-TS-X REDEFINES RSV-END-TS.
005700         10  RSV-END-YMD                 PIC 9(08).
005800         10  RSV-END-HMS                 PIC 9(06).
