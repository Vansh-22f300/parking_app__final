000100******************************************************************
000200*                                                                *
000300*    PKLOTREC  --  PARKEASE  LOT  MASTER  RECORD  LAYOUT         *
000400*                                                                *
000500*    ONE RECORD PER PARKING LOT IN THE NETWORK.  FILE LOTS IS    *
000600*    LINE SEQUENTIAL, SORTED ASCENDING BY LOT-ID, AND HOLDS THE  *
000700*    HOURLY PRICE AND THE RUNNING SLOT-AVAILABILITY COUNT USED   *
000800*    BY THE BOOKING (PKBOOK1), ADVANCE-RESERVE (PKADVRS) AND     *
000900*    SETTLEMENT (PKSETL) PROGRAMS.  THE AVAILABILITY COUNT IS    *
001000*    MAINTAINED HERE RATHER THAN RE-DERIVED BY COUNTING SPOTS -  *
001100*    THIS MATCHES THE WAY THE SOURCE SYSTEM CARRIES IT.          *
001200*                                                                *
001300*    RECORD LENGTH ................ 80 BYTES                    *
001400*                                                                *
001500******************************************************************
001600*                                                                *
001700* CHANGE LOG                                                     *
001800*   DATE     BY   TICKET     DESCRIPTION                         *
001900*   -------- ---- ---------- ------------------------------------*
002000*   03/14/94 RKM  INITIAL    ORIGINAL LAYOUT PER DATA GROUP      *
002100*   07/22/96 RKM  PK-0052    PINCODE WIDENED 5 -> 6 TO MATCH     *
002200*                            NEW POSTAL FORMAT                   *
002300*   11/30/98 TJH  PK-0077    Y2K REVIEW - NO DATE FIELDS HERE,   *
002400*                            NO CHANGE REQUIRED                  *
002500*   04/11/02 SLB  PK-0117    ADDED LOT-AVAIL-SLOTS 88-LEVELS     *
002600*                            FOR THE FULL/EMPTY TESTS IN PKSUMRY *
002700*   05/03/06 DCP  PK-0146    ADDED TRAILING FILLER, RECORD NOW   *
002800*                            PADDED TO AN EVEN 80 BYTES          *
002900*                                                                *
003000******************************************************************
003100*
003200 01  PK-LOT-RECORD.
003300     05  LOT-ID                          PIC 9(4).
003400*        UNIQUE LOT KEY.
003500     05  LOT-NAME                        PIC X(25).
003600     05  LOT-ADDRESS                     PIC X(30).
003700     05  LOT-PINCODE                     PIC X(06).                 PK0052
003800     05  LOT-PRICE                       PIC 9(4)V99.
003900*        HOURLY PRICE IN RUPEES, 2 IMPLIED DECIMALS.
004000     05  LOT-TOTAL-SLOTS                 PIC 9(4).
004100     05  LOT-AVAIL-SLOTS                 PIC 9(4).                  PK0117
004200         88  LOT-FULL                        VALUE 0.               PK0117
004300         88  LOT-HAS-SPACE                   VALUE 1 THRU 9999.     PK0117
004400*        DECREMENTED ON EVERY AVAILABLE-TO-HELD TRANSITION,
004500*        INCREMENTED ON EVERY HELD-TO-AVAILABLE TRANSITION.
004600*        OCCUPIED SLOTS = LOT-TOTAL-SLOTS - LOT-AVAIL-SLOTS.
004700     05  FILLER                          PIC X(01).                 PK0146
004800*        PAD TO 80-BYTE RECORD LENGTH FOR FUTURE EXPANSION.
004900*
005000* ALTERNATE VIEW OF THE PRICE FIELD USED BY THE COST ROUTINES
005100* WHEN THE HOURLY PRICE IS CARRIED FORWARD INTO A COMP-3 WORK
005200* AREA FOR MULTIPLICATION AGAINST A CHARGED-HOURS FACTOR.
005300     05  LOT-PRICE-X REDEFINES LOT-PRICE PIC 9(6).
005400*
005500* ALTERNATE VIEW SPLITTING THE PINCODE INTO REGION/OFFICE, USED
005600* ONLY BY THE (NOT-YET-BUILT) TERRITORY REPORT - CARRIED HERE SO
005700* THE FIELD BOUNDARY IS DOCUMENTED FOR THE NEXT PROGRAMMER.
005800     05  LOT-PINCODE-X REDEFINES LOT-PINCODE.
005900         10  LOT-PIN-REGION              PIC X(03).
006000         10  LOT-PIN-OFFICE              PIC X(03).
