000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PKSETL.
000400 AUTHOR.        R K MARSH.
000500 INSTALLATION.  PARKEASE SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/09/95.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    PKSETL  --  PARKEASE  USER  DEPARTURE  SETTLEMENT           *
001200*                                                                *
001300*    RUN WHEN A USER CLOSES THEIR ACCOUNT.  THE SETLPARM CARD    *
001400*    NAMES THE DEPARTING USER AND CARRIES THE SETTLEMENT-TIME    *
001500*    'NOW' STAMP SUPPLIED BY THE CALLER.  THIS PROGRAM:          *
001600*                                                                *
001700*      1. REFUSES THE RUN OUTRIGHT IF THE NAMED USER IS AN       *
001800*         ADMINISTRATOR OR IS NOT ON FILE AT ALL.                *
001900*      2. CLOSES EVERY STILL-OPEN RESERVATION OF THE USER,       *
002000*         FREEING ITS SPOT AND, WHERE THE SESSION WAS NEVER       *
002100*         BILLED (COST STILL ZERO - A WALK-UP BOOKING THAT WAS    *
002200*         NEVER RELEASED THROUGH PKBOOK1), BILLING THE EXACT      *
002300*         FRACTIONAL-HOUR CHARGE THE SAME WAY PKADVRS DOES.       *
002400*      3. SWEEPS THE SPOT MASTER FOR ANY SPOT STILL CARRYING      *
002500*         THE DEPARTING USER'S ID (A RESERVED-BUT-NOT-YET-OPEN    *
002600*         ADVANCE BOOKING HAS NO OPEN RESERVATION TO DRIVE THE     *
002700*         FREE-UP ABOVE) AND FREES THOSE TOO.                     *
002800*      4. PURGES ALL OF THE USER'S RESERVATION HISTORY AND THE    *
002900*         USER RECORD ITSELF FROM THEIR RESPECTIVE MASTERS.       *
003000*                                                                *
003100*    USERS, LOTS, SPOTS AND RESVS ARE ALL REWRITTEN - THIS IS     *
003200*    THE ONLY PROGRAM IN THE SUITE THAT UPDATES THE USER MASTER.  *
003300*                                                                *
003400******************************************************************
003500*                                                                *
003600* CHANGE LOG                                                     *
003700*   DATE     BY   TICKET     DESCRIPTION                         *
003800*   -------- ---- ---------- ------------------------------------*
003900*   01/09/95 RKM  INITIAL    FIRST VERSION                        *
004000*   11/30/98 TJH  PK-0077    Y2K REVIEW - CONFIRMED TIMESTAMPS    *
004100*                            CARRY 4-DIGIT YEARS THROUGHOUT       *
004200*   04/11/02 SLB  PK-0117    LOT AVAILABILITY NOW HELD IN THE     *
004300*                            LOT MASTER ITSELF, NOT RE-DERIVED    *
004400*   03/02/05 SLB  PK-0139    ADDED STEP 3 (SWEEP SPOT MASTER) -   *
004500*                            A CLOSED-ACCOUNT AUDIT FOUND SPOTS   *
004600*                            STILL HELD BY DELETED USERS WHEN THE *
004700*                            HOLD WAS AN UNSTARTED RESERVATION    *
004800*   07/16/09 DCP  PK-0164    RAISED SPOT/RESV TABLE SIZES - THE   *
004900*                            DOWNTOWN GARAGE LOTS OUTGREW THEM    *
005000*   03/21/13 DCP  PK-0181    220-FIND-LOT/230-FIND-SPOT-BY-ID     *
005100*                            WERE SCANNING WITH WS-RESV-IX/       *
005200*                            WS-LOT-IX, THE SAME FIELDS 210-CLOSE-*
005300*                            ONE-RESV WAS HOLDING THE SETTLING    *
005400*                            RESV/SPOT POSITION IN - AN OPEN       *
005500*                            SESSION WITH A RESOLVABLE SPOT COULD *
005600*                            POST ITS END-TS/COST INTO WHATEVER   *
005700*                            RESV FELL AT THE LOT SCAN POSITION   *
005800*                            INSTEAD.  BOTH PARAGRAPHS NOW DRIVE  *
005900*                            THEIR TABLE WALK WITH THE NEW WORK   *
006000*                            FIELD WS-LKUP-IX SO THE RESV/LOT     *
006100*                            POSITION REGISTERS ARE NEVER TOUCHED *
006200*                            BY A LOOKUP THAT DIDN'T ASK FOR THEM.*
006300*   03/21/13 DCP  PK-0182    900-CALC-ELAPSED-HOURS NAMED ITS     *
006400*                            SECONDS-PER-DAY/HOUR/MINUTE          *
006500*                            LITERALS - NO LOGIC CHANGE.          *
006600*                                                                *
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-370.
007200 OBJECT-COMPUTER.  IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS PKS3-ALPHA-CLASS  IS 'A' THRU 'Z'
007600     UPSI-0 ON  STATUS IS PKS3-TRACE-ON
007700            OFF STATUS IS PKS3-TRACE-OFF.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SETLPARM   ASSIGN TO SETLPARM
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS WS-SETLPARM-STATUS.
008400
008500     SELECT USERS-IN   ASSIGN TO USERS
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS WS-USERS-STATUS.
008800     SELECT USERS-OUT  ASSIGN TO USERSOUT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS WS-USERSOUT-STATUS.
009100
009200     SELECT LOTS-IN    ASSIGN TO LOTS
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-LOTS-STATUS.
009500     SELECT LOTS-OUT   ASSIGN TO LOTSOUT
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS  IS WS-LOTSOUT-STATUS.
009800
009900     SELECT SPOTS-IN   ASSIGN TO SPOTS
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS  IS WS-SPOTS-STATUS.
010200     SELECT SPOTS-OUT  ASSIGN TO SPOTSOUT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS  IS WS-SPOTSOUT-STATUS.
010500
010600     SELECT RESVS-IN   ASSIGN TO RESVS
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS  IS WS-RESVS-STATUS.
010900     SELECT RESVS-OUT  ASSIGN TO RESVSOUT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS  IS WS-RESVSOUT-STATUS.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600 FD  SETLPARM
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 01  SETLPARM-RECORD.
012000     05  SLP-USER-ID                 PIC 9(06).
012100     05  SLP-NOW-TS                  PIC 9(14).
012200     05  FILLER                      PIC X(10).
012300
012400 FD  USERS-IN
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700     COPY PKUSRREC REPLACING PK-USER-RECORD BY USERS-IN-DATA.
012800
012900 FD  USERS-OUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200 01  USERS-OUT-RECORD                PIC X(81).
013300
013400 FD  LOTS-IN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700     COPY PKLOTREC REPLACING PK-LOT-RECORD BY LOTS-IN-DATA.
013800
013900 FD  LOTS-OUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200 01  LOTS-OUT-RECORD                 PIC X(80).
014300
014400 FD  SPOTS-IN
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700     COPY PKSPTREC REPLACING PK-SPOT-RECORD BY SPOTS-IN-DATA.
014800
014900 FD  SPOTS-OUT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD.
015200 01  SPOTS-OUT-RECORD                PIC X(18).
015300
015400 FD  RESVS-IN
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD.
015700     COPY PKRSVREC REPLACING PK-RESERVATION-RECORD BY RESVS-IN-DATA.
015800
015900 FD  RESVS-OUT
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD.
016200 01  RESVS-OUT-RECORD                PIC X(80).
016300
016400 WORKING-STORAGE SECTION.
016500*
016600*    DEDICATED TABLE-WALK COUNTER FOR THE 220/230-SERIES JOIN
016700*    LOOKUPS BELOW (PK-0181).  NEVER SHARED WITH AN OUTER
016800*    PERFORM VARYING AND NEVER USED TO HOLD A FOUND POSITION -
016900*    SEE THE CHANGE LOG NOTE ABOVE.
017000 77  WS-LKUP-IX                  PIC S9(04) COMP VALUE 0.
017100*
017200*    CALENDAR-ARITHMETIC CONSTANTS FOR 900-CALC-ELAPSED-HOURS -
017300*    PULLED OUT OF LINE SO THE JULIAN-SECONDS COMPUTE STATEMENTS
017400*    READ THE SAME AS THE ORIGINAL DESIGN NOTE (PK-0182).
017500 77  WS-SECS-PER-DAY             PIC S9(05) COMP VALUE 86400.
017600 77  WS-SECS-PER-HOUR            PIC S9(05) COMP VALUE 3600.
017700 77  WS-SECS-PER-MINUTE          PIC S9(05) COMP VALUE 60.
017800*
017900 01  WS-FILE-STATUSES.
018000     05  WS-SETLPARM-STATUS          PIC X(02) VALUE SPACES.
018100     05  WS-USERS-STATUS             PIC X(02) VALUE SPACES.
018200     05  WS-USERSOUT-STATUS          PIC X(02) VALUE SPACES.
018300     05  WS-LOTS-STATUS              PIC X(02) VALUE SPACES.
018400     05  WS-LOTSOUT-STATUS           PIC X(02) VALUE SPACES.
018500     05  WS-SPOTS-STATUS             PIC X(02) VALUE SPACES.
018600     05  WS-SPOTSOUT-STATUS          PIC X(02) VALUE SPACES.
018700     05  WS-RESVS-STATUS             PIC X(02) VALUE SPACES.
018800     05  WS-RESVSOUT-STATUS          PIC X(02) VALUE SPACES.
018900     05  FILLER                      PIC X(02) VALUE SPACES.
019000*
019100 01  WS-SWITCHES.
019200     05  WS-USER-FOUND-SW            PIC X(01) VALUE 'N'.
019300         88  WS-USER-FOUND               VALUE 'Y'.
019400     05  WS-LOT-FOUND-SW             PIC X(01) VALUE 'N'.
019500         88  WS-LOT-FOUND                VALUE 'Y'.
019600     05  WS-SPOT-FOUND-SW            PIC X(01) VALUE 'N'.
019700         88  WS-SPOT-FOUND               VALUE 'Y'.
019800     05  WS-SETTLE-OK-SW             PIC X(01) VALUE 'N'.
019900         88  WS-SETTLE-OK                 VALUE 'Y'.
020000     05  FILLER                      PIC X(01) VALUE SPACES.
020100*
020200 01  SYSTEM-DATE-AND-TIME.
020300     05  CURRENT-DATE.
020400         10  CURRENT-YEAR            PIC 9(02).
020500         10  CURRENT-MONTH           PIC 9(02).
020600         10  CURRENT-DAY             PIC 9(02).
020700     05  CURRENT-TIME.
020800         10  CURRENT-HOUR            PIC 9(02).
020900         10  CURRENT-MINUTE          PIC 9(02).
021000         10  CURRENT-SECOND          PIC 9(02).
021100         10  CURRENT-HNDSEC          PIC 9(02).
021200*
021300*    IN-MEMORY USER TABLE - LOADED FROM USERS, REWRITTEN TO
021400*    USERSOUT LESS THE DEPARTING USER'S ENTRY.
021500 01  WS-USER-TABLE.
021600     05  WS-USER-COUNT               PIC S9(05) COMP VALUE 0.
021700     05  WS-USER-ENTRY OCCURS 5000 TIMES.
021800         10  WT-USER-ID              PIC 9(06).
021900         10  WT-USER-NAME            PIC X(20).
022000         10  WT-USER-EMAIL           PIC X(30).
022100         10  WT-USER-ROLE            PIC X(05).
022200             88  WT-USER-IS-ADMIN        VALUE 'ADMIN'.
022300         10  WT-USER-VEHICLE         PIC X(10).
022400         10  WT-USER-PHONE           PIC X(10).
022500         10  FILLER                  PIC X(01).
022600*
022700*    IN-MEMORY LOT TABLE - LOADED FROM LOTS, REWRITTEN TO
022800*    LOTSOUT.  INDEXED BY WS-LOT-IX THROUGHOUT THE PROGRAM.
022900 01  WS-LOT-TABLE.
023000     05  WS-LOT-COUNT                PIC S9(04) COMP VALUE 0.
023100     05  WS-LOT-ENTRY OCCURS 200 TIMES.
023200         10  WT-LOT-ID               PIC 9(04).
023300         10  WT-LOT-NAME             PIC X(25).
023400         10  WT-LOT-ADDRESS          PIC X(30).
023500         10  WT-LOT-PINCODE          PIC X(06).
023600         10  WT-LOT-PRICE            PIC 9(04)V99.
023700         10  WT-LOT-TOTAL-SLOTS      PIC 9(04).
023800         10  WT-LOT-AVAIL-SLOTS      PIC 9(04).
023900         10  FILLER                  PIC X(01).
024000*
024100*    IN-MEMORY SPOT TABLE - LOADED FROM SPOTS, REWRITTEN TO
024200*    SPOTSOUT.
024300 01  WS-SPOT-TABLE.
024400     05  WS-SPOT-COUNT               PIC S9(04) COMP VALUE 0.
024500     05  WS-SPOT-ENTRY OCCURS 2000 TIMES.
024600         10  WT-SPOT-ID              PIC 9(06).
024700         10  WT-SPOT-LOT-ID          PIC 9(04).
024800         10  WT-SPOT-USER-ID         PIC 9(06).
024900         10  WT-SPOT-STATUS          PIC X(01).
025000             88  WT-SPOT-AVAILABLE       VALUE 'A'.
025100             88  WT-SPOT-RESERVED        VALUE 'R'.
025200             88  WT-SPOT-OCCUPIED        VALUE 'O'.
025300         10  FILLER                  PIC X(01).
025400*
025500*    IN-MEMORY RESERVATION TABLE - LOADED FROM RESVS.  THE
025600*    DEPARTING USER'S ENTRIES ARE DROPPED WHEN THE TABLE IS
025700*    COMPACTED IN 400-PURGE-USER, WHICH PRESERVES THE ASCENDING
025800*    RSV-ID ORDER THE MASTER MUST BE REWRITTEN IN.
025900 01  WS-RESV-TABLE.
026000     05  WS-RESV-COUNT               PIC S9(05) COMP VALUE 0.
026100     05  WS-RESV-ENTRY OCCURS 5000 TIMES.
026200         10  WT-RSV-ID               PIC 9(06).
026300         10  WT-RSV-SPOT-ID          PIC 9(06).
026400         10  WT-RSV-USER-ID          PIC 9(06).
026500         10  WT-RSV-START-TS         PIC 9(14).
026600         10  WT-RSV-END-TS           PIC 9(14).
026700         10  WT-RSV-COST             PIC 9(06)V99.
026800         10  WT-RSV-TXN-ID           PIC X(20).
026900         10  WT-RSV-PAY-METHOD       PIC X(05).
027000         10  FILLER                  PIC X(01).
027100*
027200 01  WS-WORK-SUBSCRIPTS.
027300     05  WS-USER-IX                  PIC S9(05) COMP VALUE 0.
027400     05  WS-LOT-IX                   PIC S9(04) COMP VALUE 0.
027500     05  WS-LOT-SEEK                 PIC 9(04)     VALUE 0.
027600     05  WS-SPOT-IX                  PIC S9(04) COMP VALUE 0.
027700     05  WS-SPOT-ID-SEEK             PIC 9(06)     VALUE 0.
027800     05  WS-RESV-IX                  PIC S9(05) COMP VALUE 0.
027900     05  WS-SCAN-IX                  PIC S9(05) COMP VALUE 0.
028000     05  WS-KEEP-IX                  PIC S9(05) COMP VALUE 0.
028100     05  WS-SETL-USER-ID             PIC 9(06)     VALUE 0.
028200     05  FILLER                      PIC X(01) VALUE SPACES.
028300*
028400*    CALENDAR ARITHMETIC WORK AREA - SHARED BY EVERY PARAGRAPH
028500*    THAT NEEDS ELAPSED HOURS BETWEEN TWO 14-DIGIT TIMESTAMPS.
028600 01  WS-CALC-DATES.
028700     05  WS-CALC-START-TS            PIC 9(14).
028800     05  WS-CALC-START-TS-X REDEFINES WS-CALC-START-TS.
028900         10  WS-CS-YMD               PIC 9(08).
029000         10  WS-CS-HMS                PIC 9(06).
029100*    ALPHANUMERIC VIEW FOR THE UPSI-0 TRACE DISPLAY BELOW - LETS
029200*    OPERATIONS DUMP THE RAW TIMESTAMP WITHOUT A NUMERIC EDIT.
029300     05  WS-CALC-START-TS-A REDEFINES WS-CALC-START-TS
029400                                     PIC X(14).
029500     05  WS-CALC-END-TS              PIC 9(14).
029600     05  WS-CALC-END-TS-X REDEFINES WS-CALC-END-TS.
029700         10  WS-CE-YMD               PIC 9(08).
029800         10  WS-CE-HMS                PIC 9(06).
029900     05  FILLER                      PIC X(01) VALUE SPACES.
030000*
030100 01  WS-DATE-WORK.
030200     05  WS-JY                       PIC 9(04).
030300     05  WS-JM                       PIC 9(02).
030400     05  WS-JD                       PIC 9(02).
030500     05  WS-DW-A                     PIC S9(09) COMP.
030600     05  WS-DW-B                     PIC S9(09) COMP.
030700     05  WS-DW-C                     PIC S9(09) COMP.
030800     05  WS-DW-D2                    PIC S9(09) COMP.
030900     05  WS-DW-E                     PIC S9(09) COMP.
031000     05  WS-DW-F                     PIC S9(09) COMP.
031100     05  WS-DW-G                     PIC S9(09) COMP.
031200     05  WS-DW-H                     PIC S9(09) COMP.
031300     05  WS-JDN-RESULT               PIC S9(09) COMP.
031400     05  WS-START-JDN                PIC S9(09) COMP.
031500     05  WS-END-JDN                  PIC S9(09) COMP.
031600     05  WS-START-HH                 PIC 9(02).
031700     05  WS-START-MI                 PIC 9(02).
031800     05  WS-START-SS                 PIC 9(02).
031900     05  WS-END-HH                   PIC 9(02).
032000     05  WS-END-MI                   PIC 9(02).
032100     05  WS-END-SS                   PIC 9(02).
032200     05  WS-START-SECS               PIC S9(09) COMP.
032300     05  WS-END-SECS                 PIC S9(09) COMP.
032400     05  WS-ELAPSED-SECS             PIC S9(09) COMP.
032500     05  WS-ELAPSED-HOURS            PIC 9(06)V99.
032600     05  FILLER                      PIC X(01) VALUE SPACES.
032700*
032800 01  REPORT-TOTALS.
032900     05  NUM-RESV-CLOSED             PIC S9(09) COMP-3 VALUE 0.
033000     05  NUM-RESV-PURGED             PIC S9(09) COMP-3 VALUE 0.
033100     05  NUM-SPOTS-SWEPT             PIC S9(09) COMP-3 VALUE 0.
033200     05  FILLER                      PIC X(01) VALUE SPACES.
033300
033400 PROCEDURE DIVISION.
033500
033600 000-MAIN-CONTROL.
033700     ACCEPT CURRENT-DATE FROM DATE.
033800     ACCEPT CURRENT-TIME FROM TIME.
033900     DISPLAY 'PKSETL STARTED DATE = ' CURRENT-MONTH '/'
034000             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
034100
034200     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
034300     PERFORM 705-LOAD-USER-TABLE THRU 705-EXIT.
034400     PERFORM 710-LOAD-LOT-TABLE  THRU 710-EXIT.
034500     PERFORM 720-LOAD-SPOT-TABLE THRU 720-EXIT.
034600     PERFORM 730-LOAD-RESV-TABLE THRU 730-EXIT.
034700
034800     READ SETLPARM
034900         AT END DISPLAY '*** SETLPARM CARD MISSING - NOTHING TO DO'
035000     END-READ.
035100     IF WS-SETLPARM-STATUS = '00'
035200         MOVE SLP-USER-ID TO WS-SETL-USER-ID
035300         PERFORM 150-VALIDATE-USER THRU 150-EXIT
035400         IF WS-SETTLE-OK
035500             PERFORM 200-SETTLE-OPEN-SESSIONS THRU 200-EXIT
035600             PERFORM 300-FREE-REMAINING-SPOTS THRU 300-EXIT
035700             PERFORM 400-PURGE-USER           THRU 400-EXIT
035800         END-IF
035900     END-IF.
036000
036100     PERFORM 810-REWRITE-USER-TABLE THRU 810-EXIT.
036200     PERFORM 820-REWRITE-LOT-TABLE  THRU 820-EXIT.
036300     PERFORM 830-REWRITE-SPOT-TABLE THRU 830-EXIT.
036400     PERFORM 840-REWRITE-RESV-TABLE THRU 840-EXIT.
036500     PERFORM 860-DISPLAY-RUN-TOTALS THRU 860-EXIT.
036600     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.
036700
036800     GOBACK.
036900
037000*----------------------------------------------------------------
037100* RULE 12 - AN ADMINISTRATOR CANNOT BE SETTLED OR DELETED; A
037200* USER-ID NOT ON FILE IS SIMILARLY REFUSED.
037300*----------------------------------------------------------------
037400 150-VALIDATE-USER.
037500     MOVE 'N' TO WS-SETTLE-OK-SW.
037600     MOVE 'N' TO WS-USER-FOUND-SW.
037700     MOVE 0 TO WS-USER-IX.
037800     PERFORM 151-SCAN-USER-TABLE THRU 151-EXIT
037900             VARYING WS-SCAN-IX FROM 1 BY 1
038000             UNTIL WS-SCAN-IX > WS-USER-COUNT
038100                OR WS-USER-FOUND.
038200     IF NOT WS-USER-FOUND
038300         DISPLAY '*** SETTLEMENT REFUSED - UNKNOWN USER: '
038400                 WS-SETL-USER-ID
038500     ELSE
038600         IF WT-USER-IS-ADMIN (WS-USER-IX)
038700             DISPLAY '*** SETTLEMENT REFUSED - USER IS ADMIN: '
038800                     WS-SETL-USER-ID
038900         ELSE
039000             MOVE 'Y' TO WS-SETTLE-OK-SW
039100         END-IF
039200     END-IF.
039300 150-EXIT.
039400     EXIT.
039500
039600 151-SCAN-USER-TABLE.
039700     IF WT-USER-ID (WS-SCAN-IX) = WS-SETL-USER-ID
039800         MOVE 'Y' TO WS-USER-FOUND-SW
039900         MOVE WS-SCAN-IX TO WS-USER-IX
040000     END-IF.
040100 151-EXIT.
040200     EXIT.
040300
040400*----------------------------------------------------------------
040500* U3 STEP 2 - CLOSE EVERY OPEN RESERVATION OF THE DEPARTING
040600* USER (RSV-END-TS = 0), FREE ITS SPOT, AND BILL A NEVER-RELEASED
040700* WALK-UP SESSION AT THE EXACT-HOURS RATE (RULE 2).
040800*----------------------------------------------------------------
040900 200-SETTLE-OPEN-SESSIONS.
041000     PERFORM 210-CLOSE-ONE-RESV THRU 210-EXIT
041100             VARYING WS-SCAN-IX FROM 1 BY 1
041200             UNTIL WS-SCAN-IX > WS-RESV-COUNT.
041300 200-EXIT.
041400     EXIT.
041500
041600 210-CLOSE-ONE-RESV.
041700     IF WT-RSV-USER-ID (WS-SCAN-IX) = WS-SETL-USER-ID
041800        AND WT-RSV-END-TS (WS-SCAN-IX) = 0
041900         MOVE WS-SCAN-IX TO WS-RESV-IX
042000         MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO WS-SPOT-ID-SEEK
042100         PERFORM 230-FIND-SPOT-BY-ID THRU 230-EXIT
042200         IF WS-SPOT-FOUND
042300             MOVE 'A' TO WT-SPOT-STATUS  (WS-SPOT-IX)
042400             MOVE 0   TO WT-SPOT-USER-ID (WS-SPOT-IX)
042500             MOVE WT-SPOT-LOT-ID (WS-SPOT-IX) TO WS-LOT-SEEK
042600             PERFORM 220-FIND-LOT THRU 220-EXIT
042700             IF WS-LOT-FOUND
042800                 ADD 1 TO WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
042900             END-IF
043000         END-IF
043100         MOVE SLP-NOW-TS TO WT-RSV-END-TS (WS-RESV-IX)
043200         IF WT-RSV-COST (WS-RESV-IX) = 0
043300             MOVE WT-RSV-START-TS (WS-RESV-IX) TO WS-CALC-START-TS
043400             MOVE WT-RSV-END-TS   (WS-RESV-IX) TO WS-CALC-END-TS
043500             PERFORM 900-CALC-ELAPSED-HOURS THRU 900-EXIT
043600             PERFORM 250-COMPUTE-ZERO-COST  THRU 250-EXIT
043700         END-IF
043800         ADD 1 TO NUM-RESV-CLOSED
043900     END-IF.
044000 210-EXIT.
044100     EXIT.
044200
044300 220-FIND-LOT.
044400     MOVE 'N' TO WS-LOT-FOUND-SW.
044500     MOVE 0 TO WS-LOT-IX.
044600     PERFORM 221-SCAN-LOT-TABLE THRU 221-EXIT
044700             VARYING WS-LKUP-IX FROM 1 BY 1
044800             UNTIL WS-LKUP-IX > WS-LOT-COUNT
044900                OR WS-LOT-FOUND.
045000 220-EXIT.
045100     EXIT.
045200
045300 221-SCAN-LOT-TABLE.
045400     IF WT-LOT-ID (WS-LKUP-IX) = WS-LOT-SEEK
045500         MOVE 'Y' TO WS-LOT-FOUND-SW
045600         MOVE WS-LKUP-IX TO WS-LOT-IX
045700     END-IF.
045800 221-EXIT.
045900     EXIT.
046000
046100 230-FIND-SPOT-BY-ID.
046200     MOVE 'N' TO WS-SPOT-FOUND-SW.
046300     MOVE 0 TO WS-SPOT-IX.
046400     PERFORM 231-SCAN-SPOT-BY-ID THRU 231-EXIT
046500             VARYING WS-LKUP-IX FROM 1 BY 1
046600             UNTIL WS-LKUP-IX > WS-SPOT-COUNT
046700                OR WS-SPOT-FOUND.
046800 230-EXIT.
046900     EXIT.
047000
047100 231-SCAN-SPOT-BY-ID.
047200     IF WT-SPOT-ID (WS-LKUP-IX) = WS-SPOT-ID-SEEK
047300         MOVE 'Y' TO WS-SPOT-FOUND-SW
047400         MOVE WS-LKUP-IX TO WS-SPOT-IX
047500     END-IF.
047600 231-EXIT.
047700     EXIT.
047800
047900 250-COMPUTE-ZERO-COST.
048000*    RULE 2, RESTATED FROM PKADVRS - NO CEILING, NO MINIMUM.
048100     COMPUTE WT-RSV-COST (WS-RESV-IX) ROUNDED =
048200             WS-ELAPSED-HOURS * WT-LOT-PRICE (WS-LOT-IX).
048300 250-EXIT.
048400     EXIT.
048500
048600*----------------------------------------------------------------
048700* U3 STEP 3 - A SPOT CAN STILL CARRY THE DEPARTING USER'S ID
048800* WITH NO MATCHING OPEN RESERVATION (AN ADVANCE BOOKING WHOSE
048900* WINDOW HAS NOT YET STARTED).  SWEEP THE WHOLE SPOT TABLE.
049000*----------------------------------------------------------------
049100 300-FREE-REMAINING-SPOTS.
049200     PERFORM 310-FREE-IF-HELD THRU 310-EXIT
049300             VARYING WS-SCAN-IX FROM 1 BY 1
049400             UNTIL WS-SCAN-IX > WS-SPOT-COUNT.
049500 300-EXIT.
049600     EXIT.
049700
049800 310-FREE-IF-HELD.
049900     IF WT-SPOT-USER-ID (WS-SCAN-IX) = WS-SETL-USER-ID
050000        AND NOT WT-SPOT-AVAILABLE (WS-SCAN-IX)
050100         MOVE 'A' TO WT-SPOT-STATUS  (WS-SCAN-IX)
050200         MOVE 0   TO WT-SPOT-USER-ID (WS-SCAN-IX)
050300         MOVE WT-SPOT-LOT-ID (WS-SCAN-IX) TO WS-LOT-SEEK
050400         PERFORM 220-FIND-LOT THRU 220-EXIT
050500         IF WS-LOT-FOUND
050600             ADD 1 TO WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
050700         END-IF
050800         ADD 1 TO NUM-SPOTS-SWEPT
050900     END-IF.
051000 310-EXIT.
051100     EXIT.
051200
051300*----------------------------------------------------------------
051400* U3 STEP 4 - PURGE THE USER'S RESERVATION HISTORY AND THE USER
051500* RECORD ITSELF.  BOTH TABLES ARE COMPACTED IN ONE PASS, WHICH
051600* PRESERVES THE ASCENDING KEY ORDER THE MASTERS ARE REWRITTEN IN.
051700*----------------------------------------------------------------
051800 400-PURGE-USER.
051900     MOVE 0 TO WS-KEEP-IX.
052000     PERFORM 410-COMPACT-ONE-RESV THRU 410-EXIT
052100             VARYING WS-SCAN-IX FROM 1 BY 1
052200             UNTIL WS-SCAN-IX > WS-RESV-COUNT.
052300     MOVE WS-KEEP-IX TO WS-RESV-COUNT.
052400
052500     MOVE 0 TO WS-KEEP-IX.
052600     PERFORM 420-COMPACT-ONE-USER THRU 420-EXIT
052700             VARYING WS-SCAN-IX FROM 1 BY 1
052800             UNTIL WS-SCAN-IX > WS-USER-COUNT.
052900     MOVE WS-KEEP-IX TO WS-USER-COUNT.
053000 400-EXIT.
053100     EXIT.
053200
053300 410-COMPACT-ONE-RESV.
053400     IF WT-RSV-USER-ID (WS-SCAN-IX) = WS-SETL-USER-ID
053500         ADD 1 TO NUM-RESV-PURGED
053600     ELSE
053700         ADD 1 TO WS-KEEP-IX
053800         IF WS-KEEP-IX NOT = WS-SCAN-IX
053900             MOVE WS-RESV-ENTRY (WS-SCAN-IX) TO WS-RESV-ENTRY (WS-KEEP-IX)
054000         END-IF
054100     END-IF.
054200 410-EXIT.
054300     EXIT.
054400
054500 420-COMPACT-ONE-USER.
054600     IF WT-USER-ID (WS-SCAN-IX) NOT = WS-SETL-USER-ID
054700         ADD 1 TO WS-KEEP-IX
054800         IF WS-KEEP-IX NOT = WS-SCAN-IX
054900             MOVE WS-USER-ENTRY (WS-SCAN-IX) TO WS-USER-ENTRY (WS-KEEP-IX)
055000         END-IF
055100     END-IF.
055200 420-EXIT.
055300     EXIT.
055400
055500*----------------------------------------------------------------
055600* SHARED CALENDAR ARITHMETIC - RULE 13.  NO INTRINSIC FUNCTIONS
055700* ARE USED; RESTATED VERBATIM FROM PKBOOK1 SO EACH PROGRAM STANDS
055800* ALONE AT LOAD TIME - THE SHOP DOES NOT CALL BETWEEN THESE.
055900*----------------------------------------------------------------
056000 900-CALC-ELAPSED-HOURS.
056100     IF PKS3-TRACE-ON
056200         DISPLAY 'PKSETL START-TS=' WS-CALC-START-TS-A
056300     END-IF.
056400     MOVE WS-CS-YMD (1:4) TO WS-JY.
056500     MOVE WS-CS-YMD (5:2) TO WS-JM.
056600     MOVE WS-CS-YMD (7:2) TO WS-JD.
056700     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
056800     MOVE WS-JDN-RESULT TO WS-START-JDN.
056900
057000     MOVE WS-CE-YMD (1:4) TO WS-JY.
057100     MOVE WS-CE-YMD (5:2) TO WS-JM.
057200     MOVE WS-CE-YMD (7:2) TO WS-JD.
057300     PERFORM 910-DATE-TO-JULIAN THRU 910-EXIT.
057400     MOVE WS-JDN-RESULT TO WS-END-JDN.
057500
057600     MOVE WS-CS-HMS (1:2) TO WS-START-HH.
057700     MOVE WS-CS-HMS (3:2) TO WS-START-MI.
057800     MOVE WS-CS-HMS (5:2) TO WS-START-SS.
057900     MOVE WS-CE-HMS (1:2) TO WS-END-HH.
058000     MOVE WS-CE-HMS (3:2) TO WS-END-MI.
058100     MOVE WS-CE-HMS (5:2) TO WS-END-SS.
058200
058300     COMPUTE WS-START-SECS = (WS-START-JDN * WS-SECS-PER-DAY)
058400             + (WS-START-HH * WS-SECS-PER-HOUR)
058500             + (WS-START-MI * WS-SECS-PER-MINUTE)
058600             + WS-START-SS.
058700     COMPUTE WS-END-SECS = (WS-END-JDN * WS-SECS-PER-DAY)
058800             + (WS-END-HH * WS-SECS-PER-HOUR)
058900             + (WS-END-MI * WS-SECS-PER-MINUTE)
059000             + WS-END-SS.
059100     COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS.
059200     COMPUTE WS-ELAPSED-HOURS ROUNDED =
059300             WS-ELAPSED-SECS / WS-SECS-PER-HOUR.
059400 900-EXIT.
059500     EXIT.
059600
059700 910-DATE-TO-JULIAN.
059800*    FLIEGEL & VAN FLANDERN INTEGER FORM OF THE GREGORIAN-TO-
059900*    JULIAN-DAY-NUMBER CONVERSION.  EACH DIVISION IS STORED INTO
060000*    AN INTEGER COMP FIELD BEFORE THE NEXT STEP SO THE COMPILER
060100*    TRUNCATES AT EVERY STAGE, EXACTLY AS THE ORIGINAL 'C'
060200*    FORMULA DOES.
060300     COMPUTE WS-DW-A = (WS-JM - 14) / 12.
060400     COMPUTE WS-DW-B = WS-JY + 4800 + WS-DW-A.
060500     COMPUTE WS-DW-C = (1461 * WS-DW-B) / 4.
060600     COMPUTE WS-DW-D2 = WS-JM - 2 - (WS-DW-A * 12).
060700     COMPUTE WS-DW-E = (367 * WS-DW-D2) / 12.
060800     COMPUTE WS-DW-F = WS-JY + 4900 + WS-DW-A.
060900     COMPUTE WS-DW-G = WS-DW-F / 100.
061000     COMPUTE WS-DW-H = (3 * WS-DW-G) / 4.
061100     COMPUTE WS-JDN-RESULT =
061200             WS-JD - 32075 + WS-DW-C + WS-DW-E - WS-DW-H.
061300 910-EXIT.
061400     EXIT.
061500
061600*----------------------------------------------------------------
061700* FILE HANDLING PARAGRAPHS - MODELLED ON THE SHOP'S USUAL
061800* OPEN/READ/CLOSE STYLE (SEE SAM1).
061900*----------------------------------------------------------------
062000 700-OPEN-FILES.
062100     OPEN INPUT  SETLPARM
062200                 USERS-IN
062300                 LOTS-IN
062400                 SPOTS-IN
062500                 RESVS-IN.
062600     OPEN OUTPUT USERS-OUT
062700                 LOTS-OUT
062800                 SPOTS-OUT
062900                 RESVS-OUT.
063000 700-EXIT.
063100     EXIT.
063200
063300 705-LOAD-USER-TABLE.
063400     MOVE 0 TO WS-USER-COUNT.
063500     PERFORM 706-READ-ONE-USER THRU 706-EXIT
063600             UNTIL WS-USERS-STATUS = '10'.
063700 705-EXIT.
063800     EXIT.
063900
064000 706-READ-ONE-USER.
064100     READ USERS-IN
064200         AT END MOVE '10' TO WS-USERS-STATUS
064300     END-READ.
064400     IF WS-USERS-STATUS = '00'
064500         ADD 1 TO WS-USER-COUNT
064600         MOVE USR-ID     OF USERS-IN-DATA
064700              TO WT-USER-ID      (WS-USER-COUNT)
064800         MOVE USR-NAME   OF USERS-IN-DATA
064900              TO WT-USER-NAME    (WS-USER-COUNT)
065000         MOVE USR-EMAIL  OF USERS-IN-DATA
065100              TO WT-USER-EMAIL   (WS-USER-COUNT)
065200         MOVE USR-ROLE   OF USERS-IN-DATA
065300              TO WT-USER-ROLE    (WS-USER-COUNT)
065400         MOVE USR-VEHICLE OF USERS-IN-DATA
065500              TO WT-USER-VEHICLE (WS-USER-COUNT)
065600         MOVE USR-PHONE  OF USERS-IN-DATA
065700              TO WT-USER-PHONE   (WS-USER-COUNT)
065800     END-IF.
065900 706-EXIT.
066000     EXIT.
066100
066200 710-LOAD-LOT-TABLE.
066300     MOVE 0 TO WS-LOT-COUNT.
066400     PERFORM 711-READ-ONE-LOT THRU 711-EXIT
066500             UNTIL WS-LOTS-STATUS = '10'.
066600 710-EXIT.
066700     EXIT.
066800
066900 711-READ-ONE-LOT.
067000     READ LOTS-IN
067100         AT END MOVE '10' TO WS-LOTS-STATUS
067200     END-READ.
067300     IF WS-LOTS-STATUS = '00'
067400         ADD 1 TO WS-LOT-COUNT
067500         MOVE LOT-ID          OF LOTS-IN-DATA
067600              TO WT-LOT-ID          (WS-LOT-COUNT)
067700         MOVE LOT-NAME        OF LOTS-IN-DATA
067800              TO WT-LOT-NAME        (WS-LOT-COUNT)
067900         MOVE LOT-ADDRESS     OF LOTS-IN-DATA
068000              TO WT-LOT-ADDRESS     (WS-LOT-COUNT)
068100         MOVE LOT-PINCODE     OF LOTS-IN-DATA
068200              TO WT-LOT-PINCODE     (WS-LOT-COUNT)
068300         MOVE LOT-PRICE       OF LOTS-IN-DATA
068400              TO WT-LOT-PRICE       (WS-LOT-COUNT)
068500         MOVE LOT-TOTAL-SLOTS OF LOTS-IN-DATA
068600              TO WT-LOT-TOTAL-SLOTS (WS-LOT-COUNT)
068700         MOVE LOT-AVAIL-SLOTS OF LOTS-IN-DATA
068800              TO WT-LOT-AVAIL-SLOTS (WS-LOT-COUNT)
068900     END-IF.
069000 711-EXIT.
069100     EXIT.
069200
069300 720-LOAD-SPOT-TABLE.
069400     MOVE 0 TO WS-SPOT-COUNT.
069500     PERFORM 721-READ-ONE-SPOT THRU 721-EXIT
069600             UNTIL WS-SPOTS-STATUS = '10'.
069700 720-EXIT.
069800     EXIT.
069900
070000 721-READ-ONE-SPOT.
070100     READ SPOTS-IN
070200         AT END MOVE '10' TO WS-SPOTS-STATUS
070300     END-READ.
070400     IF WS-SPOTS-STATUS = '00'
070500         ADD 1 TO WS-SPOT-COUNT
070600         MOVE SPT-ID      OF SPOTS-IN-DATA
070700              TO WT-SPOT-ID      (WS-SPOT-COUNT)
070800         MOVE SPT-LOT-ID  OF SPOTS-IN-DATA
070900              TO WT-SPOT-LOT-ID  (WS-SPOT-COUNT)
071000         MOVE SPT-USER-ID OF SPOTS-IN-DATA
071100              TO WT-SPOT-USER-ID (WS-SPOT-COUNT)
071200         MOVE SPT-STATUS  OF SPOTS-IN-DATA
071300              TO WT-SPOT-STATUS  (WS-SPOT-COUNT)
071400     END-IF.
071500 721-EXIT.
071600     EXIT.
071700
071800 730-LOAD-RESV-TABLE.
071900     MOVE 0 TO WS-RESV-COUNT.
072000     PERFORM 731-READ-ONE-RESV THRU 731-EXIT
072100             UNTIL WS-RESVS-STATUS = '10'.
072200 730-EXIT.
072300     EXIT.
072400
072500 731-READ-ONE-RESV.
072600     READ RESVS-IN
072700         AT END MOVE '10' TO WS-RESVS-STATUS
072800     END-READ.
072900     IF WS-RESVS-STATUS = '00'
073000         ADD 1 TO WS-RESV-COUNT
073100         MOVE RSV-ID          OF RESVS-IN-DATA
073200              TO WT-RSV-ID          (WS-RESV-COUNT)
073300         MOVE RSV-SPOT-ID     OF RESVS-IN-DATA
073400              TO WT-RSV-SPOT-ID     (WS-RESV-COUNT)
073500         MOVE RSV-USER-ID     OF RESVS-IN-DATA
073600              TO WT-RSV-USER-ID     (WS-RESV-COUNT)
073700         MOVE RSV-START-TS    OF RESVS-IN-DATA
073800              TO WT-RSV-START-TS    (WS-RESV-COUNT)
073900         MOVE RSV-END-TS      OF RESVS-IN-DATA
074000              TO WT-RSV-END-TS      (WS-RESV-COUNT)
074100         MOVE RSV-COST        OF RESVS-IN-DATA
074200              TO WT-RSV-COST        (WS-RESV-COUNT)
074300         MOVE RSV-TXN-ID      OF RESVS-IN-DATA
074400              TO WT-RSV-TXN-ID      (WS-RESV-COUNT)
074500         MOVE RSV-PAY-METHOD  OF RESVS-IN-DATA
074600              TO WT-RSV-PAY-METHOD  (WS-RESV-COUNT)
074700     END-IF.
074800 731-EXIT.
074900     EXIT.
075000
075100 810-REWRITE-USER-TABLE.
075200     MOVE 0 TO WS-USER-IX.
075300     PERFORM 811-WRITE-ONE-USER THRU 811-EXIT
075400             VARYING WS-USER-IX FROM 1 BY 1
075500             UNTIL WS-USER-IX > WS-USER-COUNT.
075600 810-EXIT.
075700     EXIT.
075800
075900 811-WRITE-ONE-USER.
076000     MOVE WT-USER-ID      (WS-USER-IX) TO USR-ID      OF USERS-IN-DATA.
076100     MOVE WT-USER-NAME    (WS-USER-IX) TO USR-NAME    OF USERS-IN-DATA.
076200     MOVE WT-USER-EMAIL   (WS-USER-IX) TO USR-EMAIL   OF USERS-IN-DATA.
076300     MOVE WT-USER-ROLE    (WS-USER-IX) TO USR-ROLE    OF USERS-IN-DATA.
076400     MOVE WT-USER-VEHICLE (WS-USER-IX) TO USR-VEHICLE OF USERS-IN-DATA.
076500     MOVE WT-USER-PHONE   (WS-USER-IX) TO USR-PHONE   OF USERS-IN-DATA.
076600     WRITE USERS-OUT-RECORD FROM USERS-IN-DATA.
076700 811-EXIT.
076800     EXIT.
076900
077000 820-REWRITE-LOT-TABLE.
077100     MOVE 0 TO WS-LOT-IX.
077200     PERFORM 821-WRITE-ONE-LOT THRU 821-EXIT
077300             VARYING WS-LOT-IX FROM 1 BY 1
077400             UNTIL WS-LOT-IX > WS-LOT-COUNT.
077500 820-EXIT.
077600     EXIT.
077700
077800 821-WRITE-ONE-LOT.
077900     MOVE WT-LOT-ID (WS-LOT-IX)      TO LOT-ID      OF LOTS-IN-DATA.
078000     MOVE WT-LOT-NAME (WS-LOT-IX)    TO LOT-NAME    OF LOTS-IN-DATA.
078100     MOVE WT-LOT-ADDRESS (WS-LOT-IX) TO LOT-ADDRESS OF LOTS-IN-DATA.
078200     MOVE WT-LOT-PINCODE (WS-LOT-IX) TO LOT-PINCODE OF LOTS-IN-DATA.
078300     MOVE WT-LOT-PRICE (WS-LOT-IX)   TO LOT-PRICE   OF LOTS-IN-DATA.
078400     MOVE WT-LOT-TOTAL-SLOTS (WS-LOT-IX)
078500          TO LOT-TOTAL-SLOTS OF LOTS-IN-DATA.
078600     MOVE WT-LOT-AVAIL-SLOTS (WS-LOT-IX)
078700          TO LOT-AVAIL-SLOTS OF LOTS-IN-DATA.
078800     WRITE LOTS-OUT-RECORD FROM LOTS-IN-DATA.
078900 821-EXIT.
079000     EXIT.
079100
079200 830-REWRITE-SPOT-TABLE.
079300     MOVE 0 TO WS-SPOT-IX.
079400     PERFORM 831-WRITE-ONE-SPOT THRU 831-EXIT
079500             VARYING WS-SPOT-IX FROM 1 BY 1
079600             UNTIL WS-SPOT-IX > WS-SPOT-COUNT.
079700 830-EXIT.
079800     EXIT.
079900
080000 831-WRITE-ONE-SPOT.
080100     MOVE WT-SPOT-ID      (WS-SPOT-IX) TO SPT-ID      OF SPOTS-IN-DATA.
080200     MOVE WT-SPOT-LOT-ID  (WS-SPOT-IX) TO SPT-LOT-ID  OF SPOTS-IN-DATA.
080300     MOVE WT-SPOT-USER-ID (WS-SPOT-IX) TO SPT-USER-ID OF SPOTS-IN-DATA.
080400     MOVE WT-SPOT-STATUS  (WS-SPOT-IX) TO SPT-STATUS  OF SPOTS-IN-DATA.
080500     WRITE SPOTS-OUT-RECORD FROM SPOTS-IN-DATA.
080600 831-EXIT.
080700     EXIT.
080800
080900 840-REWRITE-RESV-TABLE.
081000     MOVE 0 TO WS-RESV-IX.
081100     PERFORM 841-WRITE-ONE-RESV THRU 841-EXIT
081200             VARYING WS-RESV-IX FROM 1 BY 1
081300             UNTIL WS-RESV-IX > WS-RESV-COUNT.
081400 840-EXIT.
081500     EXIT.
081600
081700 841-WRITE-ONE-RESV.
081800     MOVE WT-RSV-ID (WS-RESV-IX)      TO RSV-ID      OF RESVS-IN-DATA.
081900     MOVE WT-RSV-SPOT-ID (WS-RESV-IX) TO RSV-SPOT-ID OF RESVS-IN-DATA.
082000     MOVE WT-RSV-USER-ID (WS-RESV-IX) TO RSV-USER-ID OF RESVS-IN-DATA.
082100     MOVE WT-RSV-START-TS (WS-RESV-IX)
082200          TO RSV-START-TS OF RESVS-IN-DATA.
082300     MOVE WT-RSV-END-TS (WS-RESV-IX)
082400          TO RSV-END-TS OF RESVS-IN-DATA.
082500     MOVE WT-RSV-COST (WS-RESV-IX)    TO RSV-COST    OF RESVS-IN-DATA.
082600     MOVE WT-RSV-TXN-ID (WS-RESV-IX)
082700          TO RSV-TXN-ID OF RESVS-IN-DATA.
082800     MOVE WT-RSV-PAY-METHOD (WS-RESV-IX)
082900          TO RSV-PAY-METHOD OF RESVS-IN-DATA.
083000     WRITE RESVS-OUT-RECORD FROM RESVS-IN-DATA.
083100 841-EXIT.
083200     EXIT.
083300
083400 860-DISPLAY-RUN-TOTALS.
083500     DISPLAY '----------------------------------------------'.
083600     DISPLAY 'PKSETL RUN TOTALS'.
083700     DISPLAY '  OPEN RESERVATIONS CLOSED : ' NUM-RESV-CLOSED.
083800     DISPLAY '  RESERVATIONS PURGED .....: ' NUM-RESV-PURGED.
083900     DISPLAY '  SPOTS SWEPT AND FREED ...: ' NUM-SPOTS-SWEPT.
084000     DISPLAY '----------------------------------------------'.
084100 860-EXIT.
084200     EXIT.
084300
084400 950-CLOSE-FILES.
084500     CLOSE SETLPARM USERS-IN USERS-OUT LOTS-IN LOTS-OUT
084600           SPOTS-IN SPOTS-OUT RESVS-IN RESVS-OUT.
084700 950-EXIT.
084800     EXIT.
